000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CMDEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 02/06/94.
000600 DATE-COMPILED. 02/06/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY SCORING-BOX COMMAND
001300*          STREAM PRODUCED BY THE CLOCK/JUDGE ENTRY TERMINALS
001400*          AT EACH LEAD WALL.
001500*
001600*          IT CONTAINS ONE RECORD PER OPERATOR ACTION - ROUTE
001700*          SETUP, TIMER CONTROL, HOLD PROGRESS, TIME REGISTRA-
001800*          TION, SCORE SUBMISSION, TIME-CRITERION TOGGLE, BOX
001900*          RESET - PLUS THE COMPETITOR ROSTER LINES THAT RIDE
002000*          ALONG BEHIND AN INIT-ROUTE COMMAND.
002100*
002200*          THE PROGRAM EDITS EACH RECORD AGAINST THE RANGE,
002300*          FORMAT, REQUIRED-FIELD AND NAME-SAFETY RULES BELOW,
002400*          SANITIZES THE FREE-TEXT FIELDS THAT PASS, AND SPLITS
002500*          THE STREAM INTO A GOOD-COMMAND FILE FOR CMDUPDT AND
002600*          A REJECT LISTING FOR THE SCOREKEEPER'S DESK.
002700*
002800******************************************************************
002900
003000          INPUT FILE              -   DDS0002.CMDFILE
003100
003200          OUTPUT FILE PRODUCED    -   DDS0002.CMDGOOD
003300
003400          REJECT FILE PRODUCED    -   DDS0002.REJFILE
003500
003600          DUMP FILE               -   SYSOUT
003700
003800******************************************************************
003900*    CHANGE LOG                                                  *
004000******************************************************************
004100*    02/06/94  JS    0000  ORIGINAL VERSION.
004200*    08/19/95  JS    0033  ADD TIMER-PRESET MM:SS FORMAT EDIT AND
004300*                          ZERO-PAD NORMALIZATION.
004400*    03/02/97  RJ    0114  ADD NAME-SAFETY SCREEN FOR COMPETITOR
004500*                          AND CLUB NAMES (MARKUP/QUERY CHARS).
004600*    01/07/99  DAK   0140  Y2K SWEEP - NO DATE FIELDS PROCESSED
004700*                          BY THIS PROGRAM, REVIEWED AND SIGNED
004800*                          OFF.
004900*    06/14/00  RJ    0181  PER-TYPE REQUIRED-FIELD EDIT SPLIT OUT
005000*                          OF 300-FIELD-EDITS INTO ITS OWN PARA.
005100*    11/30/03  MT    0255  DIACRITIC NAMES WERE BEING BOUNCED BY
005200*                          THE OLD ASCII-ONLY NAME CHECK - NOW
005300*                          DELEGATED TO STRTRIM, TICKET 255.
005400*    04/18/07  RJ    0298  COMPETITOR LIST CAP RAISED TO 500 FOR
005500*                          THE NATIONAL FINAL FORMAT CHANGE.
005600******************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-390.
006100 OBJECT-COMPUTER. IBM-390.
006200 SPECIAL-NAMES.
006300     C01 IS NEXT-PAGE
006400     CLASS DIGITS-ONLY IS "0" THRU "9"
006500     UPSI-0 ON STATUS IS TRACE-ON.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SYSOUT
007000     ASSIGN TO UT-S-SYSOUT
007100       ORGANIZATION IS SEQUENTIAL.
007200
007300     SELECT CMDFILE
007400     ASSIGN TO UT-S-CMDFILE
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS IFCODE.
007700
007800     SELECT CMDGOOD
007900     ASSIGN TO UT-S-CMDGOOD
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT REJFILE
008400     ASSIGN TO UT-S-REJFILE
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS RFCODE.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 130 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC  PIC X(130).
009700
009800      ****** ONE COMMAND LINE PER OPERATOR ACTION, FOLLOWED BY
009900      ****** LD-CMD-COMP-COUNT COMPETITOR-DETAIL LINES WHEN THE
010000      ****** COMMAND IS INIT-ROUTE.  THE TWO 01-LEVELS SHARE THE
010050      ****** SAME FILE BUFFER - CMDFILE-DETAIL-REC IS JUST THE
010060      ****** FIRST 70 BYTES OF CMDFILE-REC RE-DESCRIBED.
010100 FD  CMDFILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 200 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORDS ARE CMDFILE-REC, CMDFILE-DETAIL-REC.
010700 01  CMDFILE-REC  PIC X(200).
010800 01  CMDFILE-DETAIL-REC  PIC X(70).
011300
011400      ****** GOOD COMMANDS AND THEIR SANITIZED DETAIL LINES,
011500      ****** PASSED ON TO CMDUPDT.
011600 FD  CMDGOOD
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 200 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS CMDGOOD-REC.
012200 01  CMDGOOD-REC  PIC X(200).
012300
012400 FD  REJFILE
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 100 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS REJFILE-REC.
013000 01  REJFILE-REC  PIC X(100).
013100
013200 WORKING-STORAGE SECTION.
013300
013400 01  FILE-STATUS-CODES.
013500     05  IFCODE                  PIC X(2).
013600         88 CODE-READ    VALUE SPACES.
013700         88 NO-MORE-DATA VALUE "10".
013800     05  OFCODE                  PIC X(2).
013900         88 CODE-WRITE   VALUE SPACES.
014000     05  RFCODE                  PIC X(2).
014100         88 CODE-WRITE-REJ VALUE SPACES.
014200
014300      ** LINE-SEQUENTIAL COMMAND/COMPETITOR RECORDS
014400 COPY LDCMD.
014500 COPY LDCOMP.
014600
014700 01  WS-EDIT-COMPETITORS.
014800     05  WS-EDCOMP-ENTRY         OCCURS 500 TIMES
014900                                 INDEXED BY WS-EDCOMP-IX.
015000         10  WS-EDCOMP-NAME          PIC X(30).
015100         10  WS-EDCOMP-CLUB          PIC X(30).
015200         10  WS-EDCOMP-MARKED        PIC X(1).
015300
015400 01  WS-REJECT-REC.
015500     05  REJ-CMD-TYPE            PIC X(20).
015600     05  FILLER                  PIC X(2) VALUE SPACES.
015700     05  REJ-BOX-ID              PIC -9(4).
015800     05  FILLER                  PIC X(2) VALUE SPACES.
015900     05  REJ-REASON-KIND         PIC X(30).
016000     05  FILLER                  PIC X(2) VALUE SPACES.
016100     05  REJ-REASON-TEXT         PIC X(38).
016200     05  REJ-REASON-VIEW         REDEFINES REJ-REASON-TEXT.
016300         10  FILLER                  PIC X(19).
016400         10  REJ-REASON-TAIL         PIC X(19).
016500
016600 01  WS-SANITIZE-REC.
016610     05  WS-SAN-TYPE-SW          PIC X(1).
016700     05  WS-SAN-IN               PIC X(255).
016750     05  WS-SAN-IN-VIEW          REDEFINES WS-SAN-IN.
016760         10  WS-SAN-IN-HEAD          PIC X(128).
016770         10  WS-SAN-IN-TAIL          PIC X(127).
016780     05  WS-SAN-MAXLEN           PIC 9(3) COMP.
016800     05  WS-SAN-OUT              PIC X(255).
016850 01  WS-SAN-RETURN-LTH           PIC S9(4) COMP.
016900
017000 01  WS-SCREEN-WORK.
017100     05  WS-SCREEN-TEXT          PIC X(30).
017200     05  WS-SCREEN-UPPER         PIC X(30).
017250     05  WS-SCREEN-UPPER-VIEW    REDEFINES WS-SCREEN-UPPER.
017260         10  WS-SCREEN-FIRST-CHAR    PIC X(1).
017270         10  WS-SCREEN-REST-CHARS    PIC X(29).
017300     05  WS-SCREEN-TALLY         PIC 9(3) COMP.
017400     05  WS-SCREEN-TALLY2        PIC 9(3) COMP.
017500
017600 01  MISC-WS-FLDS.
017700     05  MORE-DETAIL-ROWS        PIC X(1) VALUE "Y".
017800         88 NO-MORE-DETAIL-ROWS    VALUE "N".
017900     05  DETAIL-SUB              PIC 9(3) COMP.
018000
018100 01  FLAGS-AND-SWITCHES.
018200     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
018300         88 NO-MORE-DATA    VALUE "N".
018400     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
018500         88 RECORD-ERROR-FOUND     VALUE "Y".
018600         88 VALID-RECORD          VALUE "N".
018700
018800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018900     05 RECORDS-READ             PIC 9(7) COMP.
019000     05 RECORDS-WRITTEN          PIC 9(7) COMP.
019100     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
019200
019300 COPY LDABEND.
019400
019500 PROCEDURE DIVISION.
019600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019700     PERFORM 100-MAINLINE THRU 100-EXIT
019800             UNTIL NO-MORE-DATA.
019900     PERFORM 900-CLEANUP THRU 909-EXIT.
020000     MOVE +0 TO RETURN-CODE.
020100     GOBACK.
020200
020300 000-HOUSEKEEPING.
020400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020500     DISPLAY "******** BEGIN JOB CMDEDIT ********".
020600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
020700     OPEN INPUT CMDFILE.
020800     OPEN OUTPUT CMDGOOD, REJFILE, SYSOUT.
020900     PERFORM 900-READ-CMDFILE THRU 900-EXIT.
021000 000-EXIT.
021100     EXIT.
021200
021300 100-MAINLINE.
021400     MOVE "100-MAINLINE" TO PARA-NAME.
021500     MOVE "N" TO ERROR-FOUND-SW.
021600     MOVE SPACES TO REJ-REASON-KIND, REJ-REASON-TEXT.
021700
021800     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
021900     IF VALID-RECORD
022000         PERFORM 320-EDIT-TIMER-PRESET THRU 320-EXIT.
022100     IF VALID-RECORD
022200         PERFORM 340-EDIT-REQUIRED-FIELDS THRU 340-EXIT.
022300     IF VALID-RECORD AND LD-CMD-INIT-ROUTE
022400         PERFORM 360-READ-COMPETITOR-DETAILS THRU 360-EXIT.
022500
022600     IF RECORD-ERROR-FOUND
022700         ADD +1 TO RECORDS-IN-ERROR
022800         PERFORM 710-WRITE-REJECT THRU 710-EXIT
022900     ELSE
023000         PERFORM 380-SANITIZE-STRINGS THRU 380-EXIT
023100         ADD +1 TO RECORDS-WRITTEN
023200         PERFORM 700-WRITE-CMDGOOD THRU 700-EXIT.
023300
023400     PERFORM 900-READ-CMDFILE THRU 900-EXIT.
023500 100-EXIT.
023600     EXIT.
023700
023800 300-FIELD-EDITS.
023900     MOVE "N" TO ERROR-FOUND-SW.
024000     MOVE "300-FIELD-EDITS" TO PARA-NAME.
024100
024200     IF NOT (LD-CMD-INIT-ROUTE OR LD-CMD-START-TIMER
024300         OR LD-CMD-STOP-TIMER OR LD-CMD-RESUME-TIMER
024400         OR LD-CMD-PROGRESS-UPDATE OR LD-CMD-REGISTER-TIME
024500         OR LD-CMD-TIMER-SYNC OR LD-CMD-SUBMIT-SCORE
024600         OR LD-CMD-SET-TIME-CRIT OR LD-CMD-RESET-BOX)
024700         MOVE "invalid_type" TO REJ-REASON-KIND
024800         MOVE "N" TO VALID-RECORD
024900         GO TO 300-EXIT.
025000
025100     IF LD-CMD-BOX-ID < -1 OR LD-CMD-BOX-ID > 9999
025200         MOVE "invalid_box_id" TO REJ-REASON-KIND
025300         MOVE "N" TO VALID-RECORD
025400         GO TO 300-EXIT.
025500
025600     IF LD-CMD-BOX-VERSION < -1 OR LD-CMD-BOX-VERSION > 99999
025700         MOVE "invalid_box_version" TO REJ-REASON-KIND
025800         MOVE "N" TO VALID-RECORD
025900         GO TO 300-EXIT.
026000
026100     IF LD-CMD-DELTA < -10.0 OR LD-CMD-DELTA > 10.0
026200         MOVE "invalid_delta" TO REJ-REASON-KIND
026300         MOVE "N" TO VALID-RECORD
026400         GO TO 300-EXIT.
026500
026600     IF LD-CMD-SCORE < 0 OR LD-CMD-SCORE > 100.0
026700         MOVE "invalid_score" TO REJ-REASON-KIND
026800         MOVE "N" TO VALID-RECORD
026900         GO TO 300-EXIT.
027000
027100     IF LD-CMD-REG-TIME NOT = 9999.99
027200       AND (LD-CMD-REG-TIME < 0 OR LD-CMD-REG-TIME > 3600)
027300         MOVE "invalid_reg_time" TO REJ-REASON-KIND
027400         MOVE "N" TO VALID-RECORD
027500         GO TO 300-EXIT.
027600
027700     IF LD-CMD-ROUTE-INDEX NOT = 0
027800       AND (LD-CMD-ROUTE-INDEX < 1 OR LD-CMD-ROUTE-INDEX > 999)
027900         MOVE "invalid_route_index" TO REJ-REASON-KIND
028000         MOVE "N" TO VALID-RECORD
028100         GO TO 300-EXIT.
028200
028300     IF LD-CMD-HOLDS-COUNT > 100
028400         MOVE "invalid_holds_count" TO REJ-REASON-KIND
028500         MOVE "N" TO VALID-RECORD
028600         GO TO 300-EXIT.
028700
028800     IF LD-CMD-REMAINING NOT = 9999.99 AND LD-CMD-REMAINING > 9999
028900         MOVE "invalid_remaining" TO REJ-REASON-KIND
029000         MOVE "N" TO VALID-RECORD
029100         GO TO 300-EXIT.
029200
029300     IF LD-CMD-COMP-IDX NOT = -1
029400       AND (LD-CMD-COMP-IDX < 0 OR LD-CMD-COMP-IDX > 1000)
029500         MOVE "invalid_comp_idx" TO REJ-REASON-KIND
029600         MOVE "N" TO VALID-RECORD
029700         GO TO 300-EXIT.
029800
029900     IF VALID-RECORD AND LD-CMD-COMPETITOR NOT = SPACES
030000         MOVE LD-CMD-COMPETITOR TO WS-SCREEN-TEXT
030100         PERFORM 365-SCREEN-NAME-SAFETY THRU 365-EXIT.
030200 300-EXIT.
030300     EXIT.
030400
030500 320-EDIT-TIMER-PRESET.
030600     MOVE "320-EDIT-TIMER-PRESET" TO PARA-NAME.
030700     IF LD-CMD-TIMER-PRESET = SPACES
030800         GO TO 320-EXIT.
030900
031000     IF LD-CMD-TIMER-PRESET(3:1) NOT = ":"
031100         MOVE "invalid_timer_preset" TO REJ-REASON-KIND
031200         MOVE "N" TO VALID-RECORD
031300         GO TO 320-EXIT.
031400
031500     IF LD-CMD-TIMER-PRESET(1:2) IS NOT NUMERIC
031600       OR LD-CMD-TIMER-PRESET(4:2) IS NOT NUMERIC
031700         MOVE "invalid_timer_preset" TO REJ-REASON-KIND
031800         MOVE "N" TO VALID-RECORD
031900         GO TO 320-EXIT.
032000
032100     IF LD-CMD-TIMER-PRESET(1:2) > "99"
032200       OR LD-CMD-TIMER-PRESET(4:2) > "59"
032300         MOVE "invalid_timer_preset" TO REJ-REASON-KIND
032400         MOVE "N" TO VALID-RECORD
032500         GO TO 320-EXIT.
032600
032700*    ZERO-PAD NORMALIZATION - "5:00" BECOMES "05:00".
032800     IF LD-CMD-TIMER-PRESET(1:1) = SPACE
033100         MOVE "0" TO LD-CMD-TIMER-PRESET(1:1).
033200 320-EXIT.
033300     EXIT.
033400
033500 340-EDIT-REQUIRED-FIELDS.
033600     MOVE "340-EDIT-REQUIRED-FIELDS" TO PARA-NAME.
033700     IF LD-CMD-INIT-ROUTE
033800       AND (LD-CMD-ROUTE-INDEX = 0 OR LD-CMD-HOLDS-COUNT = 0)
034000         MOVE "missing_required_field" TO REJ-REASON-KIND
034100         MOVE "N" TO VALID-RECORD
034200         GO TO 340-EXIT.
034300
034400     IF LD-CMD-PROGRESS-UPDATE AND LD-CMD-DELTA = 0
034500         MOVE "missing_required_field" TO REJ-REASON-KIND
034550         MOVE "N" TO VALID-RECORD
034580         GO TO 340-EXIT.
034600
034700     IF LD-CMD-SUBMIT-SCORE
034800       AND LD-CMD-COMPETITOR = SPACES
034900       AND LD-CMD-COMP-IDX = -1
035000         MOVE "missing_required_field" TO REJ-REASON-KIND
035100         MOVE "N" TO VALID-RECORD
035200         GO TO 340-EXIT.
035300
035400     IF LD-CMD-REGISTER-TIME AND LD-CMD-REG-TIME = 9999.99
035500         MOVE "missing_required_field" TO REJ-REASON-KIND
035600         MOVE "N" TO VALID-RECORD
035700         GO TO 340-EXIT.
035800
035900     IF LD-CMD-TIMER-SYNC AND LD-CMD-REMAINING = 9999.99
036000         MOVE "missing_required_field" TO REJ-REASON-KIND
036100         MOVE "N" TO VALID-RECORD
036200         GO TO 340-EXIT.
036300
036400     IF LD-CMD-SET-TIME-CRIT AND LD-CMD-TIME-CRIT = SPACE
036500         MOVE "missing_required_field" TO REJ-REASON-KIND
036600         MOVE "N" TO VALID-RECORD
036700         GO TO 340-EXIT.
036800 340-EXIT.
036900     EXIT.
037000
037100 360-READ-COMPETITOR-DETAILS.
037200     MOVE "360-READ-COMPETITOR-DETAILS" TO PARA-NAME.
037300     IF LD-CMD-COMP-COUNT > 500
037400         MOVE "too_many_competitors" TO REJ-REASON-KIND
037500         MOVE "N" TO VALID-RECORD
037600         GO TO 360-EXIT.
037700
037800     MOVE "Y" TO MORE-DETAIL-ROWS.
037900     PERFORM 362-READ-ONE-DETAIL THRU 362-EXIT
038000             VARYING DETAIL-SUB FROM 1 BY 1
038100             UNTIL DETAIL-SUB > LD-CMD-COMP-COUNT
038200             OR NO-MORE-DETAIL-ROWS.
038300 360-EXIT.
038400     EXIT.
038500
038600 362-READ-ONE-DETAIL.
038700     MOVE "362-READ-ONE-DETAIL" TO PARA-NAME.
038800     READ CMDFILE INTO LD-COMPETITOR-RECORD
038900         AT END
039000         MOVE "N" TO MORE-DETAIL-ROWS
039100         MOVE "premature_eof_in_roster" TO REJ-REASON-KIND
039200         MOVE "N" TO VALID-RECORD
039300         GO TO 362-EXIT.
039400     ADD +1 TO RECORDS-READ.
039500
039600     IF LD-COMP-NAME = SPACES
039700         MOVE "empty_competitor_name" TO REJ-REASON-KIND
039800         MOVE "N" TO VALID-RECORD
039900         GO TO 362-EXIT.
040000
040100     MOVE LD-COMP-NAME TO WS-SCREEN-TEXT
040200     PERFORM 365-SCREEN-NAME-SAFETY THRU 365-EXIT.
040300     IF RECORD-ERROR-FOUND
040400         GO TO 362-EXIT.
040500
040600     MOVE LD-COMP-NAME TO WS-EDCOMP-NAME(DETAIL-SUB)
040700     MOVE LD-COMP-CLUB TO WS-EDCOMP-CLUB(DETAIL-SUB)
040800     MOVE LD-COMP-MARKED TO WS-EDCOMP-MARKED(DETAIL-SUB)
040900 362-EXIT.
041000     EXIT.
041100
041200 365-SCREEN-NAME-SAFETY.
041300     MOVE "365-SCREEN-NAME-SAFETY" TO PARA-NAME.
041350     MOVE WS-SCREEN-TEXT TO WS-SCREEN-UPPER.
041360     INSPECT WS-SCREEN-UPPER
041370         CONVERTING "abcdefghijklmnopqrstuvwxyz"
041380              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
041500     MOVE ZERO TO WS-SCREEN-TALLY, WS-SCREEN-TALLY2.
041600
041700     INSPECT WS-SCREEN-TEXT TALLYING WS-SCREEN-TALLY
041800             FOR ALL "--".
041900     IF WS-SCREEN-TALLY > 0
042000         MOVE "dangerous_name" TO REJ-REASON-KIND
042100         MOVE "N" TO VALID-RECORD
042200         GO TO 365-EXIT.
042300
042400     MOVE ZERO TO WS-SCREEN-TALLY.
042500     INSPECT WS-SCREEN-TEXT TALLYING WS-SCREEN-TALLY
042600             FOR ALL "/*".
042700     IF WS-SCREEN-TALLY > 0
042800         MOVE "dangerous_name" TO REJ-REASON-KIND
042900         MOVE "N" TO VALID-RECORD
043000         GO TO 365-EXIT.
043100
043200     MOVE ZERO TO WS-SCREEN-TALLY.
043300     INSPECT WS-SCREEN-UPPER TALLYING WS-SCREEN-TALLY
043400             FOR ALL "<SCRIPT".
043500     IF WS-SCREEN-TALLY > 0
043600         MOVE "dangerous_name" TO REJ-REASON-KIND
043700         MOVE "N" TO VALID-RECORD
043800         GO TO 365-EXIT.
043900
044000     MOVE ZERO TO WS-SCREEN-TALLY.
044100     INSPECT WS-SCREEN-UPPER TALLYING WS-SCREEN-TALLY
044200             FOR ALL "JAVASCRIPT:".
044300     IF WS-SCREEN-TALLY > 0
044400         MOVE "dangerous_name" TO REJ-REASON-KIND
044500         MOVE "N" TO VALID-RECORD
044600         GO TO 365-EXIT.
044700
044800     MOVE ZERO TO WS-SCREEN-TALLY, WS-SCREEN-TALLY2.
044900     INSPECT WS-SCREEN-TEXT TALLYING WS-SCREEN-TALLY FOR ALL "<".
045000     INSPECT WS-SCREEN-TEXT TALLYING WS-SCREEN-TALLY2 FOR ALL ">".
045100     IF WS-SCREEN-TALLY > 0 AND WS-SCREEN-TALLY2 > 0
045200         MOVE "dangerous_name" TO REJ-REASON-KIND
045300         MOVE "N" TO VALID-RECORD.
045400 365-EXIT.
045500     EXIT.
045600
045700 380-SANITIZE-STRINGS.
045800     MOVE "380-SANITIZE-STRINGS" TO PARA-NAME.
045900     IF LD-CMD-COMPETITOR NOT = SPACES
046000         MOVE SPACES TO WS-SAN-IN
046100         MOVE LD-CMD-COMPETITOR TO WS-SAN-IN
046200         MOVE "N" TO WS-SAN-TYPE-SW
046300         MOVE 30 TO WS-SAN-MAXLEN
046400         CALL "STRTRIM" USING WS-SANITIZE-REC, WS-SAN-RETURN-LTH
046500         MOVE WS-SAN-OUT(1:30) TO LD-CMD-COMPETITOR.
046600
046700     IF LD-CMD-CATEGORIE NOT = SPACES
046800         MOVE SPACES TO WS-SAN-IN
046900         MOVE LD-CMD-CATEGORIE TO WS-SAN-IN
047000         MOVE "G" TO WS-SAN-TYPE-SW
047100         MOVE 30 TO WS-SAN-MAXLEN
047200         CALL "STRTRIM" USING WS-SANITIZE-REC, WS-SAN-RETURN-LTH
047300         MOVE WS-SAN-OUT(1:30) TO LD-CMD-CATEGORIE.
047400
047500     IF LD-CMD-INIT-ROUTE AND LD-CMD-COMP-COUNT > 0
047600         PERFORM 385-SANITIZE-ONE-COMPETITOR THRU 385-EXIT
047700                 VARYING DETAIL-SUB FROM 1 BY 1
047800                 UNTIL DETAIL-SUB > LD-CMD-COMP-COUNT.
047900 380-EXIT.
048000     EXIT.
048100
048200 385-SANITIZE-ONE-COMPETITOR.
048300     MOVE "385-SANITIZE-ONE-COMPETITOR" TO PARA-NAME.
048400     MOVE SPACES TO WS-SAN-IN
048500     MOVE WS-EDCOMP-NAME(DETAIL-SUB) TO WS-SAN-IN
048600     MOVE "N" TO WS-SAN-TYPE-SW
048700     MOVE 30 TO WS-SAN-MAXLEN
048800     CALL "STRTRIM" USING WS-SANITIZE-REC, WS-SAN-RETURN-LTH
048900     MOVE WS-SAN-OUT(1:30) TO WS-EDCOMP-NAME(DETAIL-SUB).
049000
049100     IF WS-EDCOMP-CLUB(DETAIL-SUB) NOT = SPACES
049200         MOVE SPACES TO WS-SAN-IN
049300         MOVE WS-EDCOMP-CLUB(DETAIL-SUB) TO WS-SAN-IN
049400         MOVE "G" TO WS-SAN-TYPE-SW
049500         MOVE 30 TO WS-SAN-MAXLEN
049600         CALL "STRTRIM" USING WS-SANITIZE-REC, WS-SAN-RETURN-LTH
049700         MOVE WS-SAN-OUT(1:30) TO WS-EDCOMP-CLUB(DETAIL-SUB).
049800 385-EXIT.
049900     EXIT.
050100
050200 700-WRITE-CMDGOOD.
050300     MOVE "700-WRITE-CMDGOOD" TO PARA-NAME.
050400     WRITE CMDGOOD-REC FROM LD-COMMAND-RECORD.
050500
050600     IF LD-CMD-INIT-ROUTE AND LD-CMD-COMP-COUNT > 0
050700         PERFORM 705-WRITE-ONE-COMPETITOR THRU 705-EXIT
050800                 VARYING DETAIL-SUB FROM 1 BY 1
050900                 UNTIL DETAIL-SUB > LD-CMD-COMP-COUNT.
051000 700-EXIT.
051100     EXIT.
051200
051300 705-WRITE-ONE-COMPETITOR.
051400     MOVE "705-WRITE-ONE-COMPETITOR" TO PARA-NAME.
051500     MOVE WS-EDCOMP-NAME(DETAIL-SUB)   TO LD-COMP-NAME.
051600     MOVE WS-EDCOMP-CLUB(DETAIL-SUB)   TO LD-COMP-CLUB.
051700     MOVE WS-EDCOMP-MARKED(DETAIL-SUB) TO LD-COMP-MARKED.
051800     WRITE CMDGOOD-REC FROM LD-COMPETITOR-RECORD.
051900 705-EXIT.
052000     EXIT.
052100
052200 710-WRITE-REJECT.
052300     MOVE "710-WRITE-REJECT" TO PARA-NAME.
052400     MOVE LD-CMD-TYPE TO REJ-CMD-TYPE.
052500     MOVE LD-CMD-BOX-ID TO REJ-BOX-ID.
052600     MOVE REJ-REASON-KIND TO REJ-REASON-TAIL.
052700     WRITE REJFILE-REC FROM WS-REJECT-REC.
052800 710-EXIT.
052900     EXIT.
053000
053100 900-READ-CMDFILE.
053200     MOVE "900-READ-CMDFILE" TO PARA-NAME.
053300     READ CMDFILE INTO LD-COMMAND-RECORD
053400         AT END
053500         MOVE "N" TO MORE-DATA-SW
053600         GO TO 900-EXIT.
053700     ADD +1 TO RECORDS-READ.
053800 900-EXIT.
053900     EXIT.
054000
054100 900-CLEANUP.
054200     MOVE "900-CLEANUP" TO PARA-NAME.
054300     CLOSE CMDFILE, CMDGOOD, REJFILE, SYSOUT.
054400     DISPLAY "** COMMANDS READ **".
054500     DISPLAY RECORDS-READ.
054600     DISPLAY "** COMMANDS ACCEPTED **".
054700     DISPLAY RECORDS-WRITTEN.
054800     DISPLAY "** COMMANDS REJECTED **".
054900     DISPLAY RECORDS-IN-ERROR.
055000     DISPLAY "******** NORMAL END OF JOB CMDEDIT ********".
055100 909-EXIT.
055200     EXIT.

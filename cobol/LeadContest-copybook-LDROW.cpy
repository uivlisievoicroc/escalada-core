000100******************************************************************
000200*    LDROW  --  RANKING-ROW (RNKWORK / PRINTED RANKING REPORT)    *
000300******************************************************************
000400 01  LD-RANKING-ROW.
000500     05  LD-RR-RANK              PIC 9(3).
000600     05  LD-RR-ATHLETE-ID        PIC X(8).
000700     05  LD-RR-NAME              PIC X(30).
000800     05  LD-RR-TOPPED            PIC X(1).
000900     05  LD-RR-HOLD              PIC 9(3).
001000     05  LD-RR-PLUS              PIC X(1).
001100     05  LD-RR-TIME              PIC 9(4)V99 COMP-3.
001200     05  LD-RR-TB-PREV           PIC X(1).
001300     05  LD-RR-TB-TIME           PIC X(1).
001400     05  LD-RR-SCORE-HINT        PIC 9(3)V9 COMP-3.
001500     05  FILLER                  PIC X(23).

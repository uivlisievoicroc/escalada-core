000100******************************************************************
000200*    LDCOMP  --  COMPETITOR DETAIL RECORD LAYOUT                  *
000300*    ONE PER COMPETITOR ON AN INIT-ROUTE COMMAND, AND ONE PER     *
000400*    TABLE ROW IN LD-BOX-ENTRY (SEE LDSTATE) ONCE NORMALIZED.     *
000500******************************************************************
000600 01  LD-COMPETITOR-RECORD.
000700     05  LD-COMP-NAME            PIC X(30).
000800     05  LD-COMP-CLUB            PIC X(30).
000900     05  LD-COMP-MARKED          PIC X(1).
001000         88  LD-COMP-IS-MARKED     VALUE "Y".
001100         88  LD-COMP-NOT-MARKED    VALUE "N".
001200     05  FILLER                  PIC X(9).

000100******************************************************************
000200*    LDDEC  --  OFFICIALS' TIE-BREAK DECISION RECORD (DECFILE)    *
000300*    KEYED BY STAGE + START RANK + SORTED MEMBER-ID LIST.         *
000400******************************************************************
000500 01  LD-DECISION-RECORD.
000600     05  LD-TD-STAGE             PIC X(1).
000700         88  LD-TD-STAGE-PREV      VALUE "P".
000800         88  LD-TD-STAGE-TIME      VALUE "T".
000900     05  LD-TD-RANK-START        PIC 9(3).
001000     05  LD-TD-MEMBER-IDS        PIC X(72).
001100     05  LD-TD-CHOICE            PIC X(1).
001200         88  LD-TD-CHOICE-YES      VALUE "Y".
001300         88  LD-TD-CHOICE-NO       VALUE "N".
001400         88  LD-TD-CHOICE-PENDING  VALUE "P".
001500     05  LD-TD-RANKS-COUNT       PIC 9(2).
001600     05  LD-TD-PAIRS             OCCURS 10 TIMES
001700                                 INDEXED BY LD-PAIR-IX.
001800         10  LD-TDP-ATHLETE-ID       PIC X(8).
001900         10  LD-TDP-PREV-RANK        PIC 9(3).
002000     05  FILLER                  PIC X(9).
002100
002200******************************************************************
002300*    LD-DECISION-TABLE  --  ALL DECISIONS HELD IN MEMORY (<= 50)  *
002400*    FOR SEARCH LOOKUP BY 400-410/500-510 IN RANKSORT.            *
002500******************************************************************
002600 01  LD-DECISION-WORK-TABLE.
002700     05  LD-DW-ENTRY             OCCURS 50 TIMES
002800                                 INDEXED BY LD-DW-IX.
002900         10  LD-DW-STAGE             PIC X(1).
003000         10  LD-DW-RANK-START        PIC 9(3).
003100         10  LD-DW-MEMBER-IDS        PIC X(72).
003200         10  LD-DW-CHOICE            PIC X(1).
003300         10  LD-DW-RANKS-COUNT       PIC 9(2).
003400         10  LD-DW-PAIRS             OCCURS 10 TIMES
003500                                     INDEXED BY LD-DW-PAIR-IX.
003600             15  LD-DWP-ATHLETE-ID       PIC X(8).
003700             15  LD-DWP-PREV-RANK        PIC 9(3).

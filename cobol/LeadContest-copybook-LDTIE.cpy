000100******************************************************************
000200*    LDTIE  --  TIE-EVENT RECORD (TIEFILE)                        *
000300******************************************************************
000400 01  LD-TIE-EVENT.
000500     05  LD-TE-STAGE             PIC X(1).
000600     05  LD-TE-RANK-START        PIC 9(3).
000700     05  LD-TE-RANK-END          PIC 9(3).
000800     05  LD-TE-PODIUM            PIC X(1).
000900         88  LD-TE-IS-PODIUM       VALUE "Y".
001000     05  LD-TE-STATUS            PIC X(8).
001100         88  LD-TE-PENDING         VALUE "PENDING".
001200         88  LD-TE-RESOLVED        VALUE "RESOLVED".
001300         88  LD-TE-ERROR           VALUE "ERROR".
001400     05  LD-TE-DETAIL            PIC X(40).
001500     05  LD-TE-MEMBER-IDS        PIC X(72).
001600     05  FILLER                  PIC X(15).

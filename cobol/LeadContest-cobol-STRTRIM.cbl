000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STRTRIM.
000400 AUTHOR. R JELINEK.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 03/11/97.
000700 DATE-COMPILED. 03/11/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*         GENERAL-PURPOSE STRING SANITIZER, CALLED FROM CMDEDIT
001400*         TO CLEAN UP OPERATOR-KEYED COMPETITOR, CLUB AND
001500*         CATEGORY NAMES BEFORE THEY ARE STORED ON A BOX.
001600*
001700*         TWO MODES, SET BY LD-SAN-TYPE-SW:
001800*           "N" - COMPETITOR NAME.  STRIP MARKUP/PUNCTUATION
001900*                 CHARACTERS ON TOP OF THE GENERIC RULES.
002000*           "G" - GENERIC (CLUB, CATEGORY).  TRIM/CAP/DROP NULS
002100*                 ONLY.
002200*
002300*         RETURNS THE SANITIZED TEXT AND ITS TRIMMED LENGTH.
002400*
002500******************************************************************
002600*    CHANGE LOG                                                  *
002700******************************************************************
002800*    03/11/97  RJ    0000  ORIGINAL VERSION - GENERIC TRIM ONLY.
002900*    07/22/98  RJ    0114  ADD COMPETITOR-NAME PUNCTUATION STRIP
003000*                          FOR THE NEW ENTRY-SYSTEM SCORE BOXES.
003100*    01/06/99  DAK   0140  Y2K SWEEP - NO DATE FIELDS IN THIS
003200*                          PROGRAM, REVIEWED AND SIGNED OFF.
003300*    05/02/01  RJ    0203  CAP LENGTH BEFORE COMPUTING RETURN
003400*                          LENGTH - TRAILING GARBAGE PAST THE
003500*                          CAP WAS LEAKING INTO STC-CLUB.
003600*    11/14/03  MT    0255  DIACRITIC LETTERS AND APOSTROPHES MUST
003700*                          SURVIVE THE STRIP - EUROPEAN CIRCUIT
003800*                          COMPLAINT (TICKET 255).
003900******************************************************************
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 INPUT-OUTPUT SECTION.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100 01  MISC-FIELDS.
005300     05 TEMP-TXT        PIC X(255).
005350     05 TEMP-TXT-CHARS  REDEFINES TEMP-TXT.
005360         10 TEMP-TXT-CHAR    OCCURS 255 TIMES PIC X.
005400     05 WS-WORK-TEXT    PIC X(255).
005450     05 WS-WORK-CHARS   REDEFINES WS-WORK-TEXT.
005460         10 WS-WORK-CHAR     OCCURS 255 TIMES PIC X.
005500     05 WS-CAP-LEN      PIC 9(3) COMP.
005510     05 WS-FIRST-NONBLANK  PIC 9(3) COMP.
005520     05 WS-LAST-NONBLANK   PIC 9(3) COMP.
005530     05 WS-SCAN-IX         PIC 9(3) COMP.
005540     05 WS-TRIMMED-LEN     PIC 9(3) COMP.
005600
005700 LINKAGE SECTION.
005800 01  LD-SANITIZE-REC.
005900     05  LD-SAN-TYPE-SW          PIC X.
006000         88 LD-SAN-NAME            VALUE "N".
006100         88 LD-SAN-GENERIC         VALUE "G".
006200     05  LD-SAN-TEXT-IN          PIC X(255).
006210     05  LD-SAN-TEXT-IN-CHARS    REDEFINES LD-SAN-TEXT-IN.
006220         10 LD-SAN-IN-CHAR           OCCURS 255 TIMES PIC X.
006300     05  LD-SAN-MAXLEN           PIC 9(3) COMP.
006400     05  LD-SAN-TEXT-OUT         PIC X(255).
006500 01  LD-SAN-RETURN-LTH           PIC S9(4) COMP.
006600
006700 PROCEDURE DIVISION USING LD-SANITIZE-REC, LD-SAN-RETURN-LTH.
006800     PERFORM 000-HOUSEKEEPING.
006900     PERFORM 100-STRIP-CONTROL-CHARS.
007000     IF LD-SAN-NAME
007100         PERFORM 200-STRIP-MARKUP-CHARS.
007200     PERFORM 300-TRIM-AND-CAP THRU 300-EXIT.
007300     PERFORM 400-COMPUTE-RETURN-LENGTH.
007400     GOBACK.
007500
007600 000-HOUSEKEEPING.
007700     MOVE ZERO TO LD-SAN-RETURN-LTH.
007800     MOVE LD-SAN-TEXT-IN TO WS-WORK-TEXT.
007900     MOVE LD-SAN-MAXLEN TO WS-CAP-LEN.
008000     IF WS-CAP-LEN = ZERO OR WS-CAP-LEN > 255
008100         MOVE 255 TO WS-CAP-LEN.
008200
008300 100-STRIP-CONTROL-CHARS.
008400*    NUL BYTES AND OTHER CONTROL CHARACTERS ARE TREATED AS
008500*    LOW-VALUES ON THIS PLATFORM - BLANK THEM OUT.
008600     INSPECT WS-WORK-TEXT REPLACING ALL LOW-VALUES BY SPACE.
008700
008800 200-STRIP-MARKUP-CHARS.
008900*    COMPETITOR-NAME MODE ONLY - LETTERS (INCLUDING DIACRITICS),
009000*    DIGITS, SPACES, DASHES AND APOSTROPHES SURVIVE; THE REST OF
009100*    THIS PUNCTUATION SET DOES NOT (TICKET 114).
009200     INSPECT WS-WORK-TEXT REPLACING ALL "<" BY SPACE
009300                                     ALL ">" BY SPACE
009400                                     ALL "{" BY SPACE
009500                                     ALL "}" BY SPACE
009600                                     ALL "[" BY SPACE
009700                                     ALL "]" BY SPACE
009800                                     ALL "\" BY SPACE
009900                                     ALL "|" BY SPACE
010000                                     ALL ";" BY SPACE
010100                                     ALL "(" BY SPACE
010200                                     ALL ")" BY SPACE
010300                                     ALL "&" BY SPACE
010400                                     ALL "$" BY SPACE
010500                                     ALL "`" BY SPACE
010600                                     ALL '"' BY SPACE
010700                                     ALL "*" BY SPACE.
010800
010900 300-TRIM-AND-CAP.
010910*    CAP FIRST (TICKET 203), THEN TRIM LEADING AND TRAILING
010920*    SPACES BY SCANNING THE CAPPED TEXT CHARACTER BY CHARACTER -
010930*    NO INTRINSIC FUNCTIONS, SAME AS THE REST OF THIS SHOP'S
010940*    STRING WORK.
010950     MOVE SPACES TO TEMP-TXT.
010960     MOVE WS-WORK-TEXT(1 : WS-CAP-LEN) TO TEMP-TXT(1 : WS-CAP-LEN).
010970     MOVE SPACES TO LD-SAN-TEXT-OUT.
010980     MOVE ZERO TO WS-FIRST-NONBLANK, WS-LAST-NONBLANK.
010990
011000     PERFORM 310-FIND-FIRST-NONBLANK THRU 310-EXIT
011010             VARYING WS-SCAN-IX FROM 1 BY 1
011020             UNTIL WS-SCAN-IX > WS-CAP-LEN
011030             OR WS-FIRST-NONBLANK NOT = ZERO.
011040     IF WS-FIRST-NONBLANK = ZERO
011050         GO TO 300-EXIT.
011060
011070     PERFORM 315-FIND-LAST-NONBLANK THRU 315-EXIT
011080             VARYING WS-SCAN-IX FROM WS-CAP-LEN BY -1
011090             UNTIL WS-SCAN-IX < 1
011100             OR WS-LAST-NONBLANK NOT = ZERO.
011110
011120     COMPUTE WS-TRIMMED-LEN =
011130         WS-LAST-NONBLANK - WS-FIRST-NONBLANK + 1.
011140     MOVE TEMP-TXT(WS-FIRST-NONBLANK : WS-TRIMMED-LEN)
011150         TO LD-SAN-TEXT-OUT(1 : WS-TRIMMED-LEN).
011160 300-EXIT.
011170     EXIT.
011180
011190 310-FIND-FIRST-NONBLANK.
011200     IF TEMP-TXT-CHAR(WS-SCAN-IX) NOT = SPACE
011210         MOVE WS-SCAN-IX TO WS-FIRST-NONBLANK.
011220 310-EXIT.
011230     EXIT.
011240
011250 315-FIND-LAST-NONBLANK.
011260     IF TEMP-TXT-CHAR(WS-SCAN-IX) NOT = SPACE
011270         MOVE WS-SCAN-IX TO WS-LAST-NONBLANK.
011280 315-EXIT.
011290     EXIT.
011300
012000 400-COMPUTE-RETURN-LENGTH.
012010*    THE TRIM/CAP STEP ABOVE ALREADY WORKED OUT HOW MANY
012020*    CHARACTERS SURVIVED - JUST HAND IT BACK TO THE CALLER.
012100     MOVE WS-TRIMMED-LEN TO LD-SAN-RETURN-LTH.

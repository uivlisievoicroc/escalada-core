000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RANKSORT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 05/14/99.
000600 DATE-COMPILED. 05/14/99.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RANKS THE FINALISTS OF A LEAD CLIMBING
001300*          ROUND.  IT READS THE JUDGES' RESULT SLIPS (RESFILE)
001400*          AND WHATEVER TIE-BREAK RULINGS THE HEAD JUDGE HAS
001500*          ALREADY MADE (DECFILE), SORTS THE FIELD BEST-FIRST,
001600*          AND WALKS EVERY TIED GROUP THROUGH THE TWO-STAGE
001700*          TIE-BREAK PROCEDURE (PREVIOUS ROUNDS, THEN JUMP-OFF
001800*          TIME) BEFORE STAMPING FINAL RANKS.
001900*
002000*          NO SORT VERB IS USED - THE FIELD NEVER RUNS MORE THAN
002100*          A HUNDRED CLIMBERS SO THE WHOLE JOB IS DONE IN AN
002200*          IN-MEMORY TABLE, THE SAME AS THE STANDINGS TABLE IN
002300*          RANKLIST.
002400*
002500******************************************************************
002600
002700          RESULTS INPUT           -   DDS0002.RESFILE
002800          TIE-BREAK RULINGS       -   DDS0002.DECFILE
002900          RANKED-ROW WORKFILE     -   DDS0002.RNKWORK
003000          TIE-EVENT LOG           -   DDS0002.TIEFILE
003100          DUMP FILE               -   SYSOUT
003200
003300******************************************************************
003400*    CHANGE LOG                                                  *
003500******************************************************************
003600*    05/14/99  JS    0000  ORIGINAL VERSION.
003700*    01/09/00  DAK   0141  Y2K SWEEP - NO DATE FIELDS PROCESSED
003800*                          BY THIS PROGRAM, REVIEWED AND SIGNED
003900*                          OFF.
004000*    09/03/03  MT    0247  IDENTICAL JUMP-OFF TIMES MUST NOT
004100*                          SILENTLY BREAK A PODIUM TIE - HEAD
004200*                          JUDGE RULING AFTER THE EUROPEAN CUP.
004300*    04/18/07  RJ    0298  PODIUM-PLACES RAISED FROM A LITERAL 3
004400*                          TO A CHANGEABLE CONSTANT FOR THE
004500*                          NATIONAL FINAL (TOP 8 THAT YEAR).
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS NEXT-PAGE
005400     CLASS LETTERS-ONLY IS "A" THRU "Z"
005500     UPSI-0 ON STATUS IS TRACE-ON.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT RESFILE
006400     ASSIGN TO UT-S-RESFILE
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS RSCODE.
006700
006800     SELECT DECFILE
006900     ASSIGN TO UT-S-DECFILE
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS DCCODE.
007200
007300     SELECT RNKWORK
007400     ASSIGN TO UT-S-RNKWORK
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS RWCODE.
007700
007800     SELECT TIEFILE
007900     ASSIGN TO UT-S-TIEFILE
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS TFCODE.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  SYSOUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 130 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SYSOUT-REC.
009100 01  SYSOUT-REC  PIC X(130).
009200
009300 FD  RESFILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 100 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS RESFILE-REC.
009900 01  RESFILE-REC  PIC X(100).
010000
010100 FD  DECFILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 198 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS DECFILE-REC.
010700 01  DECFILE-REC  PIC X(198).
010800
010900 FD  RNKWORK
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 100 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS RNKWORK-REC.
011500 01  RNKWORK-REC  PIC X(100).
011600
011700 FD  TIEFILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 143 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS TIEFILE-REC.
012300 01  TIEFILE-REC  PIC X(143).
012400
012500 WORKING-STORAGE SECTION.
012600
012700 01  FILE-STATUS-CODES.
012800     05  RSCODE                  PIC X(2).
012900         88 NO-MORE-RESULTS        VALUE "10".
013000     05  DCCODE                  PIC X(2).
013100         88 NO-MORE-DECISIONS      VALUE "10".
013200     05  RWCODE                  PIC X(2).
013300     05  TFCODE                  PIC X(2).
013350     05  FILLER                  PIC X(4).
013400
013500 COPY LDATH.
013600 COPY LDDEC.
013700 COPY LDROW.
013800 COPY LDTIE.
013900
014000      ** THE PODIUM-PLACES CONTROL VALUE - HOW MANY TOP RANKS GET
014100      ** RUN THROUGH THE FULL TIE-BREAK WORKFLOW.  A HARD-CODED
014200      ** HARD-CODED 77-LEVEL CONSTANT - CHANGE THE VALUE CLAUSE
014300      ** AND RECOMPILE FOR A DIFFERENT CONTEST.
014400 77  PODIUM-PLACES               PIC 9(2) VALUE 3.
014500
014600 01  WS-ATH-COUNT                PIC 9(3) COMP.
014700 01  WS-DEC-COUNT                PIC 9(3) COMP.
014750
014760      ** SWAP-TEMP SHAPED LIKE ONE LD-AW-ENTRY - 215-SWAP-ENTRIES
014770      ** NEEDS A HOLDING AREA THE SAME SHAPE AS THE ROW IT SWAPS,
014780      ** NOT AN UNRELATED SUBSCRIPT ARRAY.  DELIBERATELY NO FILLER
014785      ** HERE - IT HAS TO STAY BYTE-FOR-BYTE THE SAME WIDTH AS ONE
014787      ** LD-AW-ENTRY OR THE GROUP MOVES IN 215 WON'T LINE UP.
014790 01  LD-AW-SWAP-HOLD.
014800     05  LD-AWS-ATHLETE-ID           PIC X(8).
014810     05  LD-AWS-NAME                 PIC X(30).
014820     05  LD-AWS-TOPPED               PIC X(1).
014830     05  LD-AWS-HOLD                 PIC 9(3).
014840     05  LD-AWS-PLUS                 PIC X(1).
014850     05  LD-AWS-TIME                 PIC 9(4)V99 COMP-3.
014860     05  LD-AWS-HAS-TIME             PIC X(1).
014870     05  LD-AWS-RANK                 PIC 9(3).
014880     05  LD-AWS-TB-PREV              PIC X(1).
014890     05  LD-AWS-TB-TIME              PIC X(1).
014900     05  LD-AWS-SCORE-HINT           PIC 9(3)V9 COMP-3.
014910     05  LD-AWS-PLUS-EFF             PIC X(1).
014920
014930      ** FINAL EMIT ORDER - ONE ENTRY PER FINALIST, FILLED BY THE
015000      ** TIE-BREAK WORKFLOW AS CHUNKS ARE RESOLVED.  WS-CHUNK-START
015100      ** MARKS THE FIRST MEMBER OF EACH CHUNK - THAT IS WHERE THE
015200      ** SHARED RANK CHANGES.
015300 01  WS-FINAL-ORDER-TABLE.
015400     05  WS-FINAL-COUNT          PIC 9(3) COMP.
015500     05  WS-FINAL-ENTRY          OCCURS 100 TIMES
015600                                 INDEXED BY WS-FO-IX.
015700         10  WS-FINAL-ATH-IX         PIC 9(3) COMP.
015800         10  WS-CHUNK-START          PIC X(1).
015900             88  WS-IS-CHUNK-START     VALUE "Y".
015950         10  FILLER                  PIC X(4).
016000
016100      ** WORKING MEMBER SET - THE GROUP OR SUB-GROUP CURRENTLY
016200      ** BEING RUN THROUGH 400/500.  REUSED ACROSS CALLS THE WAY
016300      ** THIS SHOP REUSES ONE WORK RECORD FOR A CALLED SUBPROGRAM
016400      ** (SEE WS-HOLDCALC-REC OVER IN CMDUPDT).
016500 01  WS-GROUP-WORK.
016600     05  WS-GROUP-COUNT          PIC 9(3) COMP.
016700     05  WS-GROUP-START-RANK     PIC 9(3) COMP.
016800     05  WS-GROUP-CONSUMED       PIC 9(3) COMP.
016900     05  WS-GROUP-MEMBER         OCCURS 100 TIMES
017000                                 INDEXED BY WS-GRP-IX
017100                                 PIC 9(3) COMP.
017150     05  FILLER                  PIC X(4).
017200
017300      ** SCRATCH MEMBER LISTS FOR THE PREVIOUS-ROUNDS PARTITION.
017400 01  WS-PARTITION-WORK.
017500     05  WS-KNOWN-COUNT          PIC 9(3) COMP.
017600     05  WS-KNOWN-ENTRY          OCCURS 100 TIMES
017700                                 INDEXED BY WS-KN-IX.
017800         10  WS-KNOWN-ATH-IX         PIC 9(3) COMP.
017900         10  WS-KNOWN-PREVRANK       PIC 9(3) COMP.
018000     05  WS-MISSING-COUNT        PIC 9(3) COMP.
018100     05  WS-MISSING-MEMBER       OCCURS 100 TIMES
018200                                 INDEXED BY WS-MS-IX
018300                                 PIC 9(3) COMP.
018400
018500      ** EMIT-CHUNK STAGING AREA - 700-EMIT-CHUNK SORTS THIS LIST
018600      ** BY NAME/ID BEFORE APPENDING IT TO THE FINAL ORDER TABLE,
018700      ** AND 710-BUILD-GROUP-CSV BORROWS IT TO SORT A SET BY ID.
018800 01  WS-EMIT-WORK.
018900     05  WS-EMIT-COUNT           PIC 9(3) COMP.
019000     05  WS-EMIT-MEMBER          OCCURS 100 TIMES
019100                                 INDEXED BY WS-EM-IX
019200                                 PIC 9(3) COMP.
019250     05  FILLER                  PIC X(4).
019300
019400 01  MISC-WS-FLDS.
019450     05  WS-POS                  PIC 9(3) COMP.
019500     05  WS-SCAN-IX              PIC 9(3) COMP.
019600     05  WS-SCAN-IX2             PIC 9(3) COMP.
019700     05  WS-GRP-END-IX           PIC 9(3) COMP.
019800     05  WS-GRP-SIZE             PIC 9(3) COMP.
019900     05  WS-CMP-IX1              PIC 9(3) COMP.
020000     05  WS-CMP-IX2              PIC 9(3) COMP.
020100     05  WS-CMP-RESULT           PIC X(1).
020200         88  WS-CMP-BEFORE         VALUE "<".
020300         88  WS-CMP-AFTER          VALUE ">".
020400     05  WS-SWAP-SW              PIC X(1).
020450     05  WS-SWAP-HOLD-SW         PIC X(1).
020500     05  WS-SWAP-HOLD            PIC 9(3) COMP.
020600     05  WS-UPPER-NAME-1         PIC X(30).
020700     05  WS-UPPER-NAME-1-VIEW    REDEFINES WS-UPPER-NAME-1.
020800         10  WS-U1-HALF-1            PIC X(15).
020900         10  WS-U1-HALF-2            PIC X(15).
021000     05  WS-UPPER-NAME-2         PIC X(30).
021100     05  WS-CSV-WORK             PIC X(72).
021200     05  WS-CSV-PREV             PIC X(72).
021300     05  WS-CSV-VIEW             REDEFINES WS-CSV-WORK.
021400         10  WS-CSV-FIRST-ID         PIC X(8).
021500         10  FILLER                  PIC X(64).
021600     05  WS-DEC-IX               PIC 9(3) COMP.
021700     05  WS-FOUND-SW             PIC X(1).
021800         88  WS-DECISION-FOUND     VALUE "Y".
021900     05  WS-TS-RANK              PIC 9(3) COMP.
022000     05  WS-TS-PODIUM-SW         PIC X(1).
022100         88  WS-TS-IS-PODIUM       VALUE "Y".
022200     05  WS-PRV-BAD-ID           PIC X(8).
022210     05  WS-PRV-BAD-KIND         PIC X(1).
022220         88  WS-PRV-BAD-IS-RANK    VALUE "R".
022230         88  WS-PRV-BAD-IS-MEMBER  VALUE "M".
022300     05  WS-TIMES-MISSING-SW     PIC X(1).
022400         88  WS-A-TIME-MISSING     VALUE "Y".
022500     05  WS-PAIR-IX              PIC 9(2) COMP.
022600     05  WS-RUN-START-IX         PIC 9(3) COMP.
022700     05  WS-RUN-END-IX           PIC 9(3) COMP.
022800     05  WS-RUN-SIZE             PIC 9(3) COMP.
022900     05  WS-COLLAPSE-MIN         PIC 9(3) COMP.
023000     05  WS-COLLAPSE-MAX         PIC 9(3) COMP.
023100     05  WS-OUT-IX               PIC 9(3) COMP.
023200     05  WS-OUT-ORDER            OCCURS 100 TIMES
023300                                 INDEXED BY WS-OO-IX
023400                                 PIC 9(3) COMP.
023500     05  WS-EVT-STAGE            PIC X(1).
023600     05  WS-EVT-RANK-START       PIC 9(3) COMP.
023700     05  WS-EVT-RANK-END         PIC 9(3) COMP.
023800     05  WS-EVT-PODIUM           PIC X(1).
023900     05  WS-EVT-STATUS           PIC X(8).
024000     05  WS-EVT-DETAIL           PIC X(40).
024100     05  WS-EVT-DETAIL-VIEW      REDEFINES WS-EVT-DETAIL.
024200         10  WS-EVT-DETAIL-HEAD      PIC X(20).
024300         10  WS-EVT-DETAIL-TAIL      PIC X(20).
024400     05  WS-PODIUM-UNRESOLVED-SW PIC X(1).
024500         88  WS-PODIUM-IS-UNRESOLVED  VALUE "Y".
024550     05  FILLER                  PIC X(4).
024600
024700 01  COUNTERS-AND-ACCUMULATORS.
024800     05  ATHLETES-RANKED         PIC 9(5) COMP.
024900     05  TIE-EVENTS-WRITTEN      PIC 9(5) COMP.
025000     05  TIE-ERRORS-WRITTEN      PIC 9(5) COMP.
025050     05  FILLER                  PIC X(5).
025100
025200 COPY LDABEND.
025300
025400 PROCEDURE DIVISION.
025500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025600     PERFORM 200-SORT-ATHLETES THRU 200-EXIT.
025700     PERFORM 300-GROUP-AND-RESOLVE THRU 300-EXIT.
025800     PERFORM 600-ASSIGN-RANKS THRU 600-EXIT.
025900     PERFORM 650-COLLAPSE-BELOW-PODIUM THRU 650-EXIT.
026000     PERFORM 800-WRITE-RANKING-ROWS THRU 800-EXIT.
026100     PERFORM 900-CLEANUP THRU 900-EXIT.
026200     MOVE +0 TO RETURN-CODE.
026300     GOBACK.
026400
026500 000-HOUSEKEEPING.
026600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026700     DISPLAY "******** BEGIN JOB RANKSORT ********".
026800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
026900     MOVE ZERO TO WS-ATH-COUNT, WS-DEC-COUNT, WS-FINAL-COUNT.
027000     MOVE "N" TO WS-PODIUM-UNRESOLVED-SW.
027100     OPEN INPUT RESFILE, DECFILE.
027200     OPEN OUTPUT RNKWORK, TIEFILE, SYSOUT.
027300     PERFORM 050-LOAD-ONE-ATHLETE THRU 050-EXIT
027400             UNTIL NO-MORE-RESULTS.
027500     CLOSE RESFILE.
027600     PERFORM 060-LOAD-ONE-DECISION THRU 060-EXIT
027700             UNTIL NO-MORE-DECISIONS.
027800     CLOSE DECFILE.
027900 000-EXIT.
028000     EXIT.
028100
028200 050-LOAD-ONE-ATHLETE.
028300     MOVE "050-LOAD-ONE-ATHLETE" TO PARA-NAME.
028400     READ RESFILE INTO LD-ATHLETE-RECORD
028500         AT END
028600         GO TO 050-EXIT.
028700     ADD +1 TO WS-ATH-COUNT.
028800     SET LD-AW-IX TO WS-ATH-COUNT.
028900     MOVE LD-AR-ATHLETE-ID       TO LD-AW-ATHLETE-ID(LD-AW-IX).
029000     MOVE LD-AR-NAME             TO LD-AW-NAME(LD-AW-IX).
029100     MOVE LD-AR-TOPPED           TO LD-AW-TOPPED(LD-AW-IX).
029200     MOVE LD-AR-HOLD             TO LD-AW-HOLD(LD-AW-IX).
029300     MOVE LD-AR-PLUS             TO LD-AW-PLUS(LD-AW-IX).
029400     MOVE LD-AR-TIME             TO LD-AW-TIME(LD-AW-IX).
029500     MOVE "N"                    TO LD-AW-HAS-TIME(LD-AW-IX).
029600     IF LD-AR-TIME NOT = 9999.99
029700         MOVE "Y"                TO LD-AW-HAS-TIME(LD-AW-IX).
029800     MOVE ZERO                   TO LD-AW-RANK(LD-AW-IX).
029900     MOVE "N"                    TO LD-AW-TB-PREV(LD-AW-IX).
030000     MOVE "N"                    TO LD-AW-TB-TIME(LD-AW-IX).
030100     MOVE "N"                    TO LD-AW-PLUS-EFF(LD-AW-IX).
030200     IF LD-AR-IS-TOPPED
030300         GO TO 052-STORE-SCORE-HINT.
030400     IF LD-AR-IS-PLUS
030500         MOVE "Y"                TO LD-AW-PLUS-EFF(LD-AW-IX).
030600 052-STORE-SCORE-HINT.
030700     PERFORM 220-SCORE-HINT THRU 220-EXIT.
030800 050-EXIT.
030900     EXIT.
031000
031100 220-SCORE-HINT.
031200     MOVE "220-SCORE-HINT" TO PARA-NAME.
031300*    TOPPED SCORES AS THE HOLD NUMBER ITSELF - THERE ARE NO
031400*    HOLDS LEFT TO COUNT ONCE THE ROUTE IS TOPPED.  OTHERWISE
031500*    THE HOLD COUNT PLUS A TENTH FOR A PLUS, IF ANY.
031600     IF LD-AR-IS-TOPPED
031700         MOVE LD-AR-HOLD TO LD-AW-SCORE-HINT(LD-AW-IX)
031800         GO TO 220-EXIT.
031900     IF LD-AR-IS-PLUS
032000         COMPUTE LD-AW-SCORE-HINT(LD-AW-IX) = LD-AR-HOLD + 0.1
032100         GO TO 220-EXIT.
032200     MOVE LD-AR-HOLD TO LD-AW-SCORE-HINT(LD-AW-IX).
032300 220-EXIT.
032400     EXIT.
032500
032600 060-LOAD-ONE-DECISION.
032700     MOVE "060-LOAD-ONE-DECISION" TO PARA-NAME.
032800     READ DECFILE INTO LD-DECISION-RECORD
032900         AT END
033000         GO TO 060-EXIT.
033100     ADD +1 TO WS-DEC-COUNT.
033200     SET LD-DW-IX TO WS-DEC-COUNT.
033300     MOVE LD-TD-STAGE            TO LD-DW-STAGE(LD-DW-IX).
033400     MOVE LD-TD-RANK-START       TO LD-DW-RANK-START(LD-DW-IX).
033500     MOVE LD-TD-MEMBER-IDS       TO LD-DW-MEMBER-IDS(LD-DW-IX).
033600     MOVE LD-TD-CHOICE           TO LD-DW-CHOICE(LD-DW-IX).
033700     MOVE LD-TD-RANKS-COUNT      TO LD-DW-RANKS-COUNT(LD-DW-IX).
033800     PERFORM 065-COPY-DECISION-PAIRS THRU 065-EXIT
033900             VARYING WS-PAIR-IX FROM 1 BY 1
034000             UNTIL WS-PAIR-IX > LD-TD-RANKS-COUNT
034100             OR WS-PAIR-IX > 10.
034200 060-EXIT.
034300     EXIT.
034400
034500 065-COPY-DECISION-PAIRS.
034600     MOVE LD-TDP-ATHLETE-ID(WS-PAIR-IX)
034700         TO LD-DWP-ATHLETE-ID(LD-DW-IX, WS-PAIR-IX).
034800     MOVE LD-TDP-PREV-RANK(WS-PAIR-IX)
034900         TO LD-DWP-PREV-RANK(LD-DW-IX, WS-PAIR-IX).
035000 065-EXIT.
035100     EXIT.
035200
035300******************************************************************
035400*    200 - INSERTION SORT OVER THE ATHLETE TABLE BY THE LEAD     *
035500*    COMPARATOR.  NO SORT VERB - JUST A BUBBLE/SWAP              *
035600*    PASS OVER THE IN-MEMORY WORK TABLE.                         *
035700******************************************************************
035800 200-SORT-ATHLETES.
035900     MOVE "200-SORT-ATHLETES" TO PARA-NAME.
036000     IF WS-ATH-COUNT < 2
036100         GO TO 200-EXIT.
036200     MOVE "Y" TO WS-SWAP-SW.
036300     PERFORM 205-ONE-BUBBLE-PASS THRU 205-EXIT
036400             UNTIL WS-SWAP-SW = "N".
036500 200-EXIT.
036600     EXIT.
036700
036800 205-ONE-BUBBLE-PASS.
036900     MOVE "N" TO WS-SWAP-SW.
037000     PERFORM 210-COMPARE-ADJACENT THRU 210-EXIT
037100             VARYING WS-CMP-IX1 FROM 1 BY 1
037200             UNTIL WS-CMP-IX1 > WS-ATH-COUNT - 1.
037300 205-EXIT.
037400     EXIT.
037500
037600 210-COMPARE-ADJACENT.
037700     COMPUTE WS-CMP-IX2 = WS-CMP-IX1 + 1.
037800     PERFORM 230-COMPARE-ATHLETES THRU 230-EXIT.
037900     IF WS-CMP-AFTER
038000         PERFORM 215-SWAP-ENTRIES THRU 215-EXIT
038100         MOVE "Y" TO WS-SWAP-SW.
038200 210-EXIT.
038300     EXIT.
038400
038500 215-SWAP-ENTRIES.
038700     MOVE LD-AW-ENTRY(WS-CMP-IX1) TO LD-AW-SWAP-HOLD.
038800     MOVE LD-AW-ENTRY(WS-CMP-IX2) TO LD-AW-ENTRY(WS-CMP-IX1).
038900     MOVE LD-AW-SWAP-HOLD         TO LD-AW-ENTRY(WS-CMP-IX2).
039000 215-EXIT.
039100     EXIT.
039200
039300******************************************************************
039400*    230 - THE LEAD COMPARATOR.  PERFORMANCE KEY IS (TOPPED,     *
039500*    HOLD, PLUS-EFFECTIVE), BIGGER IS BETTER, COMPARED FIELD BY  *
039600*    FIELD.  EQUAL PERFORMANCES ORDER BY NAME (CASE-BLIND) THEN  *
039700*    ID.  SETS WS-CMP-RESULT TO "<" (IX1 BEFORE IX2), "=" OR     *
039800*    ">" (IX1 AFTER IX2, MEANING A SWAP IS NEEDED).              *
039900******************************************************************
040000 230-COMPARE-ATHLETES.
040100     MOVE "=" TO WS-CMP-RESULT.
040200     IF LD-AW-TOPPED(WS-CMP-IX1) NOT = LD-AW-TOPPED(WS-CMP-IX2)
040300         PERFORM 231-COMPARE-TOPPED THRU 231-EXIT
040400         GO TO 230-EXIT.
040500     IF LD-AW-HOLD(WS-CMP-IX1) NOT = LD-AW-HOLD(WS-CMP-IX2)
040600         PERFORM 232-COMPARE-HOLD THRU 232-EXIT
040700         GO TO 230-EXIT.
040800     IF LD-AW-PLUS-EFF(WS-CMP-IX1) NOT = LD-AW-PLUS-EFF(WS-CMP-IX2)
040900         PERFORM 233-COMPARE-PLUS-EFF THRU 233-EXIT
041000         GO TO 230-EXIT.
041100     PERFORM 235-FOLD-NAMES THRU 235-EXIT.
041200     IF WS-UPPER-NAME-1 NOT = WS-UPPER-NAME-2
041300         PERFORM 236-COMPARE-NAMES THRU 236-EXIT
041400         GO TO 230-EXIT.
041500     IF LD-AW-ATHLETE-ID(WS-CMP-IX1) < LD-AW-ATHLETE-ID(WS-CMP-IX2)
041600         MOVE "<" TO WS-CMP-RESULT
041700         GO TO 230-EXIT.
041800     IF LD-AW-ATHLETE-ID(WS-CMP-IX1) > LD-AW-ATHLETE-ID(WS-CMP-IX2)
041900         MOVE ">" TO WS-CMP-RESULT.
042000 230-EXIT.
042100     EXIT.
042200
042300 231-COMPARE-TOPPED.
042400     IF LD-AW-TOPPED(WS-CMP-IX1) = "Y"
042500         MOVE "<" TO WS-CMP-RESULT
042600         GO TO 231-EXIT.
042700     MOVE ">" TO WS-CMP-RESULT.
042800 231-EXIT.
042900     EXIT.
043000
043100 232-COMPARE-HOLD.
043200     IF LD-AW-HOLD(WS-CMP-IX1) > LD-AW-HOLD(WS-CMP-IX2)
043300         MOVE "<" TO WS-CMP-RESULT
043400         GO TO 232-EXIT.
043500     MOVE ">" TO WS-CMP-RESULT.
043600 232-EXIT.
043700     EXIT.
043800
043900 233-COMPARE-PLUS-EFF.
044000     IF LD-AW-PLUS-EFF(WS-CMP-IX1) = "Y"
044100         MOVE "<" TO WS-CMP-RESULT
044200         GO TO 233-EXIT.
044300     MOVE ">" TO WS-CMP-RESULT.
044400 233-EXIT.
044500     EXIT.
044600
044700 235-FOLD-NAMES.
044800     MOVE LD-AW-NAME(WS-CMP-IX1) TO WS-UPPER-NAME-1.
044900     MOVE LD-AW-NAME(WS-CMP-IX2) TO WS-UPPER-NAME-2.
045000     INSPECT WS-UPPER-NAME-1 CONVERTING
045100         "abcdefghijklmnopqrstuvwxyz" TO
045200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
045300     INSPECT WS-UPPER-NAME-2 CONVERTING
045400         "abcdefghijklmnopqrstuvwxyz" TO
045500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
045600 235-EXIT.
045700     EXIT.
045800
045900 236-COMPARE-NAMES.
046000     IF WS-UPPER-NAME-1 < WS-UPPER-NAME-2
046100         MOVE "<" TO WS-CMP-RESULT
046200         GO TO 236-EXIT.
046300     MOVE ">" TO WS-CMP-RESULT.
046400 236-EXIT.
046500     EXIT.
046600
046700******************************************************************
046800*    300 - WALK THE SORTED TABLE, GROUP RUNS OF IDENTICAL        *
046900*    PERFORMANCE KEYS, AND SEND EACH GROUP THROUGH THE TIE       *
047000*    WORKFLOW (OR STRAIGHT TO THE FINAL ORDER IF IT IS A         *
047100*    SINGLETON OR SITS BELOW THE PODIUM).                        *
047200******************************************************************
047300 300-GROUP-AND-RESOLVE.
047400     MOVE "300-GROUP-AND-RESOLVE" TO PARA-NAME.
047500     MOVE 1 TO WS-SCAN-IX.
047600     PERFORM 305-ONE-GROUP THRU 305-EXIT
047700             UNTIL WS-SCAN-IX > WS-ATH-COUNT.
047800 300-EXIT.
047900     EXIT.
048000
048100 305-ONE-GROUP.
048200     MOVE WS-SCAN-IX TO WS-GRP-END-IX.
048300     PERFORM 310-EXTEND-GROUP THRU 310-EXIT
048400             UNTIL WS-GRP-END-IX = WS-ATH-COUNT
048500             OR WS-CMP-AFTER
048600             OR WS-CMP-BEFORE.
048700     COMPUTE WS-GRP-SIZE = WS-GRP-END-IX - WS-SCAN-IX + 1.
048800     IF WS-GRP-SIZE = 1
048900         PERFORM 307-EMIT-SINGLETON THRU 307-EXIT
049000         GO TO 306-ADVANCE-SCAN.
049100     PERFORM 308-RESOLVE-GROUP THRU 308-EXIT.
049200 306-ADVANCE-SCAN.
049300     COMPUTE WS-SCAN-IX = WS-GRP-END-IX + 1.
049400 305-EXIT.
049500     EXIT.
049600
049700 310-EXTEND-GROUP.
049800     MOVE WS-GRP-END-IX TO WS-CMP-IX1.
049900     COMPUTE WS-CMP-IX2 = WS-GRP-END-IX + 1.
050000     PERFORM 230-COMPARE-ATHLETES THRU 230-EXIT.
050100     IF WS-CMP-RESULT = "="
050200         ADD 1 TO WS-GRP-END-IX.
050300 310-EXIT.
050400     EXIT.
050500
050600 307-EMIT-SINGLETON.
050700     MOVE 1 TO WS-EMIT-COUNT.
050800     MOVE WS-SCAN-IX TO WS-EMIT-MEMBER(1).
050900     PERFORM 700-EMIT-CHUNK THRU 700-EXIT.
051000 307-EXIT.
051100     EXIT.
051200
051300 308-RESOLVE-GROUP.
051400     MOVE WS-GRP-SIZE TO WS-GROUP-COUNT.
051500     COMPUTE WS-GROUP-START-RANK = WS-FINAL-COUNT + 1.
051600     MOVE ZERO TO WS-GROUP-CONSUMED.
051700     PERFORM 315-LOAD-GROUP-MEMBERS THRU 315-EXIT
051800             VARYING WS-SCAN-IX2 FROM WS-SCAN-IX BY 1
051900             UNTIL WS-SCAN-IX2 > WS-GRP-END-IX.
052000     IF WS-GROUP-START-RANK > PODIUM-PLACES
052100         PERFORM 309-EMIT-WHOLE-GROUP THRU 309-EXIT
052200         GO TO 308-EXIT.
052300     PERFORM 400-PREVIOUS-ROUNDS-STAGE THRU 400-EXIT.
052400 308-EXIT.
052500     EXIT.
052600
052700 309-EMIT-WHOLE-GROUP.
052800     MOVE WS-GROUP-COUNT TO WS-EMIT-COUNT.
052900     PERFORM 320-COPY-GROUP-TO-EMIT THRU 320-EXIT.
053000     PERFORM 700-EMIT-CHUNK THRU 700-EXIT.
053100 309-EXIT.
053200     EXIT.
053300
053400 315-LOAD-GROUP-MEMBERS.
053450     COMPUTE WS-POS = WS-SCAN-IX2 - WS-SCAN-IX + 1.
053470     SET WS-GRP-IX TO WS-POS.
053600     MOVE WS-SCAN-IX2 TO WS-GROUP-MEMBER(WS-GRP-IX).
053700 315-EXIT.
053800     EXIT.
053900
054000 320-COPY-GROUP-TO-EMIT.
054100     PERFORM 321-COPY-ONE-MEMBER THRU 321-EXIT
054200             VARYING WS-GRP-IX FROM 1 BY 1
054300             UNTIL WS-GRP-IX > WS-GROUP-COUNT.
054400 320-EXIT.
054500     EXIT.
054600
054700 321-COPY-ONE-MEMBER.
054800     MOVE WS-GROUP-MEMBER(WS-GRP-IX) TO WS-EMIT-MEMBER(WS-GRP-IX).
054900 321-EXIT.
055000     EXIT.
055100
055200******************************************************************
055300*    400/500 - THE TWO-STAGE PODIUM TIE-BREAK WORKFLOW.  400     *
055400*    CONSULTS THE PREVIOUS-ROUNDS RULING FIRST; 500 IS THE       *
055500*    JUMP-OFF TIME STAGE, REACHED EITHER DIRECTLY FROM 400 OR    *
055600*    ON A SUB-GROUP THAT PREVIOUS ROUNDS COULD NOT SEPARATE.     *
055700******************************************************************
055800 400-PREVIOUS-ROUNDS-STAGE.
055900     MOVE "400-PREVIOUS-ROUNDS-STAGE" TO PARA-NAME.
056000     PERFORM 710-BUILD-GROUP-CSV THRU 710-EXIT.
056100     PERFORM 420-FIND-PREV-DECISION THRU 420-EXIT.
056200     IF WS-DECISION-FOUND
056300         GO TO 402-CHECK-CHOICE.
056400     PERFORM 405-EMIT-PREV-PENDING THRU 405-EXIT.
056500     GO TO 400-EXIT.
056600 402-CHECK-CHOICE.
056700     EVALUATE LD-DW-CHOICE(LD-DW-IX)
056800         WHEN "P"
056900             PERFORM 405-EMIT-PREV-PENDING THRU 405-EXIT
057000         WHEN "N"
057100             PERFORM 500-TIME-STAGE THRU 500-EXIT
057200         WHEN "Y"
057300             PERFORM 410-APPLY-PREV-DECISION THRU 410-EXIT
057400     END-EVALUATE.
057500 400-EXIT.
057600     EXIT.
057700
057800 405-EMIT-PREV-PENDING.
057900     MOVE "previous_rounds_pending" TO WS-EVT-DETAIL.
058000     MOVE "P" TO WS-EVT-STAGE.
058100     MOVE "PENDING" TO WS-EVT-STATUS.
058200     MOVE WS-GROUP-START-RANK TO WS-EVT-RANK-START.
058300     COMPUTE WS-EVT-RANK-END =
058400         WS-GROUP-START-RANK + WS-GROUP-COUNT - 1.
058500     MOVE "Y" TO WS-EVT-PODIUM.
058600     PERFORM 730-WRITE-TIE-EVENT THRU 730-EXIT.
058700     MOVE WS-GROUP-COUNT TO WS-EMIT-COUNT.
058800     PERFORM 320-COPY-GROUP-TO-EMIT THRU 320-EXIT.
058900     PERFORM 700-EMIT-CHUNK THRU 700-EXIT.
059000     MOVE "Y" TO WS-PODIUM-UNRESOLVED-SW.
059100 405-EXIT.
059200     EXIT.
059300
059400 410-APPLY-PREV-DECISION.
059500     MOVE "410-APPLY-PREV-DECISION" TO PARA-NAME.
059600     IF LD-DW-RANKS-COUNT(LD-DW-IX) = ZERO
059700         MOVE "missing_previous_rounds_ranks" TO WS-EVT-DETAIL
059800         PERFORM 415-EMIT-PREV-ERROR THRU 415-EXIT
059900         GO TO 410-EXIT.
060000     PERFORM 430-VALIDATE-PREV-RANK-PAIRS THRU 430-EXIT.
060100     IF WS-A-TIME-MISSING
060200*        (WS-TIMES-MISSING-SW IS BORROWED HERE AS THE PAIR-
060300*        VALIDATION-FAILED FLAG - SEE 430.  WS-PRV-BAD-KIND SAYS
060310*        WHETHER THE BAD PAIR HAD A BOGUS RANK OR NAMED SOMEBODY
060320*        NOT EVEN IN THE GROUP.)
060330         PERFORM 411-BUILD-BAD-RANK-DETAIL THRU 411-EXIT
060700         PERFORM 415-EMIT-PREV-ERROR THRU 415-EXIT
060800         GO TO 410-EXIT.
060900     PERFORM 440-PARTITION-KNOWN-MISSING THRU 440-EXIT.
061000     IF WS-KNOWN-COUNT = ZERO
061100         MOVE "previous_rounds_missing_members" TO WS-EVT-DETAIL
061200         MOVE "P" TO WS-EVT-STAGE
061300         MOVE "PENDING" TO WS-EVT-STATUS
061400         MOVE WS-GROUP-START-RANK TO WS-EVT-RANK-START
061500         COMPUTE WS-EVT-RANK-END =
061600             WS-GROUP-START-RANK + WS-GROUP-COUNT - 1
061700         MOVE "Y" TO WS-EVT-PODIUM
061800         PERFORM 730-WRITE-TIE-EVENT THRU 730-EXIT
061900         MOVE WS-GROUP-COUNT TO WS-EMIT-COUNT
062000         PERFORM 320-COPY-GROUP-TO-EMIT THRU 320-EXIT
062100         PERFORM 700-EMIT-CHUNK THRU 700-EXIT
062200         MOVE "Y" TO WS-PODIUM-UNRESOLVED-SW
062300         GO TO 410-EXIT.
062400     PERFORM 450-SORT-KNOWN-BY-PREVRANK THRU 450-EXIT.
062500     PERFORM 460-EMIT-KNOWN-SUBGROUPS THRU 460-EXIT.
062600     IF WS-MISSING-COUNT = ZERO
062700         GO TO 410-EXIT.
062800     MOVE WS-MISSING-COUNT TO WS-EMIT-COUNT.
062900     PERFORM 465-COPY-MISSING-TO-EMIT THRU 465-EXIT.
063000     PERFORM 700-EMIT-CHUNK THRU 700-EXIT.
063100     MOVE "previous_rounds_missing_members" TO WS-EVT-DETAIL.
063200     MOVE "P" TO WS-EVT-STAGE.
063300     MOVE "PENDING" TO WS-EVT-STATUS.
063400     MOVE WS-GROUP-START-RANK TO WS-EVT-RANK-START.
063500     COMPUTE WS-EVT-RANK-END =
063600         WS-GROUP-START-RANK + WS-GROUP-COUNT - 1.
063700     MOVE "Y" TO WS-EVT-PODIUM.
063800     PERFORM 730-WRITE-TIE-EVENT THRU 730-EXIT.
063900     MOVE "Y" TO WS-PODIUM-UNRESOLVED-SW.
064000 410-EXIT.
064100     EXIT.
064150
064160*    411 - PICK THE RIGHT DETAIL TAG FOR A BAD PREV-ROUND PAIR -
064170*    "_MEMBER" WHEN THE ID ISN'T IN THE GROUP AT ALL, PLAIN
064180*    "invalid_previous_rounds_rank" WHEN THE RANK ITSELF IS BAD.
064190 411-BUILD-BAD-RANK-DETAIL.
064195     IF WS-PRV-BAD-IS-MEMBER
064200         STRING "invalid_previous_rounds_rank_member:"
064205                DELIMITED BY SIZE
064210                WS-PRV-BAD-ID DELIMITED BY SPACE
064215             INTO WS-EVT-DETAIL
064220         GO TO 411-EXIT.
064225     STRING "invalid_previous_rounds_rank:" DELIMITED BY SIZE
064230            WS-PRV-BAD-ID DELIMITED BY SPACE
064235         INTO WS-EVT-DETAIL.
064240 411-EXIT.
064245     EXIT.
064250
064300 415-EMIT-PREV-ERROR.
064400     MOVE "invalid_previous_rounds_decision" TO WS-EVT-DETAIL.
064500     MOVE "P" TO WS-EVT-STAGE.
064600     MOVE "ERROR" TO WS-EVT-STATUS.
064700     MOVE WS-GROUP-START-RANK TO WS-EVT-RANK-START.
064800     COMPUTE WS-EVT-RANK-END =
064900         WS-GROUP-START-RANK + WS-GROUP-COUNT - 1.
065000     MOVE "Y" TO WS-EVT-PODIUM.
065100     PERFORM 730-WRITE-TIE-EVENT THRU 730-EXIT.
065200     MOVE WS-GROUP-COUNT TO WS-EMIT-COUNT.
065300     PERFORM 320-COPY-GROUP-TO-EMIT THRU 320-EXIT.
065400     PERFORM 700-EMIT-CHUNK THRU 700-EXIT.
065500     MOVE "Y" TO WS-PODIUM-UNRESOLVED-SW.
065600 415-EXIT.
065700     EXIT.
065800
065900******************************************************************
066000*    430 - CHECK EVERY ATHLETE/RANK PAIR ON A CHOICE-Y DECISION  *
066100*    NAMES AN ACTUAL GROUP MEMBER AND CARRIES A POSITIVE RANK.   *
066200*    RE-USES WS-TIMES-MISSING-SW AS THE "PAIR IS BAD" FLAG - SEE *
066300*    THE REMARK IN 410 ABOVE.                                    *
066400******************************************************************
066500 430-VALIDATE-PREV-RANK-PAIRS.
066600     MOVE "N" TO WS-TIMES-MISSING-SW.
066700     PERFORM 432-CHECK-ONE-PAIR THRU 432-EXIT
066800             VARYING WS-PAIR-IX FROM 1 BY 1
066900             UNTIL WS-PAIR-IX > LD-DW-RANKS-COUNT(LD-DW-IX)
067000             OR WS-A-TIME-MISSING.
067100 430-EXIT.
067200     EXIT.
067300
067400 432-CHECK-ONE-PAIR.
067500     IF LD-DWP-PREV-RANK(LD-DW-IX, WS-PAIR-IX) = ZERO
067600         MOVE LD-DWP-ATHLETE-ID(LD-DW-IX, WS-PAIR-IX)
067700             TO WS-PRV-BAD-ID
067710         MOVE "R" TO WS-PRV-BAD-KIND
067800         MOVE "Y" TO WS-TIMES-MISSING-SW
067900         GO TO 432-EXIT.
068000     MOVE LD-DWP-ATHLETE-ID(LD-DW-IX, WS-PAIR-IX) TO WS-PRV-BAD-ID.
068100     PERFORM 435-ID-IN-GROUP THRU 435-EXIT.
068200     IF NOT WS-DECISION-FOUND
068210         MOVE "M" TO WS-PRV-BAD-KIND
068300         MOVE "Y" TO WS-TIMES-MISSING-SW.
068400 432-EXIT.
068500     EXIT.
068600
068700 435-ID-IN-GROUP.
068800     MOVE "N" TO WS-FOUND-SW.
068900     PERFORM 436-CHECK-ONE-GROUP-ID THRU 436-EXIT
069000             VARYING WS-GRP-IX FROM 1 BY 1
069100             UNTIL WS-GRP-IX > WS-GROUP-COUNT
069200             OR WS-DECISION-FOUND.
069700 435-EXIT.
069800     EXIT.
069805
069810 436-CHECK-ONE-GROUP-ID.
069820     IF LD-AW-ATHLETE-ID(WS-GROUP-MEMBER(WS-GRP-IX)) = WS-PRV-BAD-ID
069830         MOVE "Y" TO WS-FOUND-SW.
069840 436-EXIT.
069850     EXIT.
069900
070000******************************************************************
070100*    440 - SPLIT THE GROUP INTO MEMBERS THE DECISION GIVES A     *
070200*    PREVIOUS-ROUND RANK (KNOWN) AND THE REST (MISSING).         *
070300******************************************************************
070400 440-PARTITION-KNOWN-MISSING.
070500     MOVE ZERO TO WS-KNOWN-COUNT, WS-MISSING-COUNT.
070600     PERFORM 442-CLASSIFY-ONE-MEMBER THRU 442-EXIT
070700             VARYING WS-GRP-IX FROM 1 BY 1
070800             UNTIL WS-GRP-IX > WS-GROUP-COUNT.
070900 440-EXIT.
071000     EXIT.
071100
071200 442-CLASSIFY-ONE-MEMBER.
071300     MOVE ZERO TO WS-PAIR-IX.
071400     PERFORM 444-FIND-PAIR-FOR-MEMBER THRU 444-EXIT
071500             VARYING WS-DEC-IX FROM 1 BY 1
071600             UNTIL WS-DEC-IX > LD-DW-RANKS-COUNT(LD-DW-IX)
071700             OR WS-PAIR-IX NOT = ZERO.
071800     IF WS-PAIR-IX = ZERO
071900         ADD 1 TO WS-MISSING-COUNT
072000         MOVE WS-GROUP-MEMBER(WS-GRP-IX)
072100             TO WS-MISSING-MEMBER(WS-MISSING-COUNT)
072200         GO TO 442-EXIT.
072300     ADD 1 TO WS-KNOWN-COUNT.
072400     MOVE WS-GROUP-MEMBER(WS-GRP-IX)
072500         TO WS-KNOWN-ATH-IX(WS-KNOWN-COUNT).
072600     MOVE LD-DWP-PREV-RANK(LD-DW-IX, WS-PAIR-IX)
072700         TO WS-KNOWN-PREVRANK(WS-KNOWN-COUNT).
072800 442-EXIT.
072900     EXIT.
073000
073100 444-FIND-PAIR-FOR-MEMBER.
073200     IF LD-DWP-ATHLETE-ID(LD-DW-IX, WS-DEC-IX) =
073300        LD-AW-ATHLETE-ID(WS-GROUP-MEMBER(WS-GRP-IX))
073400         MOVE WS-DEC-IX TO WS-PAIR-IX.
073500 444-EXIT.
073600     EXIT.
073700
073800 450-SORT-KNOWN-BY-PREVRANK.
073900     IF WS-KNOWN-COUNT < 2
074000         GO TO 450-EXIT.
074100     MOVE "Y" TO WS-SWAP-SW.
074200     PERFORM 452-ONE-KNOWN-PASS THRU 452-EXIT
074300             UNTIL WS-SWAP-SW = "N".
074400 450-EXIT.
074500     EXIT.
074600
074700 452-ONE-KNOWN-PASS.
074800     MOVE "N" TO WS-SWAP-SW.
074900     PERFORM 454-COMPARE-KNOWN-ADJACENT THRU 454-EXIT
075000             VARYING WS-KN-IX FROM 1 BY 1
075100             UNTIL WS-KN-IX > WS-KNOWN-COUNT - 1.
075200 452-EXIT.
075300     EXIT.
075400
075500 454-COMPARE-KNOWN-ADJACENT.
075600     IF WS-KNOWN-PREVRANK(WS-KN-IX) >
075700        WS-KNOWN-PREVRANK(WS-KN-IX + 1)
075800         PERFORM 456-SWAP-KNOWN THRU 456-EXIT
075900         MOVE "Y" TO WS-SWAP-SW.
076000 454-EXIT.
076100     EXIT.
076200
076300 456-SWAP-KNOWN.
076400     MOVE WS-KNOWN-ATH-IX(WS-KN-IX)      TO WS-SWAP-HOLD.
076500     MOVE WS-KNOWN-ATH-IX(WS-KN-IX + 1)  TO WS-KNOWN-ATH-IX(WS-KN-IX).
076600     MOVE WS-SWAP-HOLD                   TO WS-KNOWN-ATH-IX(WS-KN-IX + 1).
076700     MOVE WS-KNOWN-PREVRANK(WS-KN-IX)     TO WS-SWAP-HOLD.
076800     MOVE WS-KNOWN-PREVRANK(WS-KN-IX + 1) TO WS-KNOWN-PREVRANK(WS-KN-IX).
076900     MOVE WS-SWAP-HOLD                   TO WS-KNOWN-PREVRANK(WS-KN-IX + 1).
077000 456-EXIT.
077100     EXIT.
077200
077300******************************************************************
077400*    460 - WALK THE KNOWN LIST (NOW SORTED BY PREV RANK) AND     *
077500*    EMIT ONE CHUNK PER PREV-RANK RUN.  A SINGLETON RUN GETS THE *
077600*    TB-PREV BADGE AND GOES STRAIGHT OUT; A RUN OF TWO OR MORE   *
077700*    GOES TO THE TIME STAGE AT ITS OWN SUB-RANK.                 *
077800******************************************************************
077900 460-EMIT-KNOWN-SUBGROUPS.
078000     MOVE 1 TO WS-RUN-START-IX.
078100     PERFORM 462-ONE-PREVRANK-RUN THRU 462-EXIT
078200             UNTIL WS-RUN-START-IX > WS-KNOWN-COUNT.
078300 460-EXIT.
078400     EXIT.
078500
078600 462-ONE-PREVRANK-RUN.
078700     MOVE WS-RUN-START-IX TO WS-RUN-END-IX.
078800     PERFORM 464-EXTEND-PREVRANK-RUN THRU 464-EXIT
078900             UNTIL WS-RUN-END-IX = WS-KNOWN-COUNT
079000             OR WS-KNOWN-PREVRANK(WS-RUN-END-IX) NOT =
079100                WS-KNOWN-PREVRANK(WS-RUN-END-IX + 1).
079200     COMPUTE WS-RUN-SIZE = WS-RUN-END-IX - WS-RUN-START-IX + 1.
079300     IF WS-RUN-SIZE = 1
079400         MOVE "Y" TO LD-AW-TB-PREV(WS-KNOWN-ATH-IX(WS-RUN-START-IX))
079500         MOVE 1 TO WS-EMIT-COUNT
079600         MOVE WS-KNOWN-ATH-IX(WS-RUN-START-IX) TO WS-EMIT-MEMBER(1)
079700         PERFORM 700-EMIT-CHUNK THRU 700-EXIT
079800         GO TO 466-ADVANCE-RUN.
079900     PERFORM 468-BUILD-TIME-SUBGROUP THRU 468-EXIT.
080000     PERFORM 500-TIME-STAGE THRU 500-EXIT.
080100 466-ADVANCE-RUN.
080200     COMPUTE WS-RUN-START-IX = WS-RUN-END-IX + 1.
080300 462-EXIT.
080400     EXIT.
080500
080600 464-EXTEND-PREVRANK-RUN.
080700     ADD 1 TO WS-RUN-END-IX.
080800 464-EXIT.
080900     EXIT.
081000
081100 468-BUILD-TIME-SUBGROUP.
081200     COMPUTE WS-GROUP-COUNT = WS-RUN-END-IX - WS-RUN-START-IX + 1.
081300     PERFORM 469-COPY-ONE-KNOWN-TO-GROUP THRU 469-EXIT
081400             VARYING WS-KN-IX FROM WS-RUN-START-IX BY 1
081500             UNTIL WS-KN-IX > WS-RUN-END-IX.
081600 468-EXIT.
081700     EXIT.
081800
081900 469-COPY-ONE-KNOWN-TO-GROUP.
081950     COMPUTE WS-POS = WS-KN-IX - WS-RUN-START-IX + 1.
081970     SET WS-GRP-IX TO WS-POS.
082100     MOVE WS-KNOWN-ATH-IX(WS-KN-IX) TO WS-GROUP-MEMBER(WS-GRP-IX).
082200 469-EXIT.
082300     EXIT.
082400
082500 465-COPY-MISSING-TO-EMIT.
082600     PERFORM 467-COPY-ONE-MISSING THRU 467-EXIT
082700             VARYING WS-MS-IX FROM 1 BY 1
082800             UNTIL WS-MS-IX > WS-MISSING-COUNT.
082900 465-EXIT.
083000     EXIT.
083100
083200 467-COPY-ONE-MISSING.
083300     MOVE WS-MISSING-MEMBER(WS-MS-IX) TO WS-EMIT-MEMBER(WS-MS-IX).
083400 467-EXIT.
083500     EXIT.
083600
083700******************************************************************
083800*    500 - JUMP-OFF TIME STAGE.  WS-GROUP-MEMBER(1:WS-GROUP-     *
083900*    COUNT) IS THE SET BEING RESOLVED HERE; WS-GROUP-START-RANK  *
084000*    PLUS WS-GROUP-CONSUMED IS THIS CALL'S START RANK.           *
084100******************************************************************
084200 500-TIME-STAGE.
084300     MOVE "500-TIME-STAGE" TO PARA-NAME.
084400     COMPUTE WS-TS-RANK = WS-GROUP-START-RANK + WS-GROUP-CONSUMED.
084500     MOVE "N" TO WS-TS-PODIUM-SW.
084600     IF WS-TS-RANK NOT > PODIUM-PLACES
084700         MOVE "Y" TO WS-TS-PODIUM-SW.
084800     PERFORM 710-BUILD-GROUP-CSV THRU 710-EXIT.
084900     PERFORM 520-FIND-TIME-DECISION THRU 520-EXIT.
085000     IF WS-DECISION-FOUND
085100         GO TO 502-CHECK-CHOICE.
085200     PERFORM 505-EMIT-TIME-PENDING THRU 505-EXIT.
085300     GO TO 500-EXIT.
085400 502-CHECK-CHOICE.
085500     EVALUATE LD-DW-CHOICE(LD-DW-IX)
085600         WHEN "P"
085700             PERFORM 505-EMIT-TIME-PENDING THRU 505-EXIT
085800         WHEN "N"
085900             PERFORM 510-KEEP-TIED-CHOICE-N THRU 510-EXIT
086000         WHEN "Y"
086100             PERFORM 515-APPLY-TIME-DECISION THRU 515-EXIT
086200     END-EVALUATE.
086300 500-EXIT.
086400     EXIT.
086500
086600 505-EMIT-TIME-PENDING.
086700     MOVE "time_tiebreak_pending" TO WS-EVT-DETAIL.
086800     MOVE "T" TO WS-EVT-STAGE.
086900     MOVE "PENDING" TO WS-EVT-STATUS.
087000     MOVE WS-TS-RANK TO WS-EVT-RANK-START.
087100     COMPUTE WS-EVT-RANK-END = WS-TS-RANK + WS-GROUP-COUNT - 1.
087200     MOVE WS-TS-PODIUM-SW TO WS-EVT-PODIUM.
087300     PERFORM 730-WRITE-TIE-EVENT THRU 730-EXIT.
087400     MOVE WS-GROUP-COUNT TO WS-EMIT-COUNT.
087500     PERFORM 320-COPY-GROUP-TO-EMIT THRU 320-EXIT.
087600     PERFORM 700-EMIT-CHUNK THRU 700-EXIT.
087700     IF WS-TS-IS-PODIUM
087800         MOVE "Y" TO WS-PODIUM-UNRESOLVED-SW.
087900 505-EXIT.
088000     EXIT.
088100
088200 510-KEEP-TIED-CHOICE-N.
088300     IF WS-TS-IS-PODIUM
088400         MOVE "podium_keep_tied_not_allowed" TO WS-EVT-DETAIL
088500         MOVE "T" TO WS-EVT-STAGE
088600         MOVE "ERROR" TO WS-EVT-STATUS
088700         MOVE WS-TS-RANK TO WS-EVT-RANK-START
088800         COMPUTE WS-EVT-RANK-END = WS-TS-RANK + WS-GROUP-COUNT - 1
088900         MOVE "Y" TO WS-EVT-PODIUM
089000         PERFORM 730-WRITE-TIE-EVENT THRU 730-EXIT
089100         MOVE "Y" TO WS-PODIUM-UNRESOLVED-SW.
089200     MOVE WS-GROUP-COUNT TO WS-EMIT-COUNT.
089300     PERFORM 320-COPY-GROUP-TO-EMIT THRU 320-EXIT.
089400     PERFORM 700-EMIT-CHUNK THRU 700-EXIT.
089500 510-EXIT.
089600     EXIT.
089700
089800 515-APPLY-TIME-DECISION.
089900     MOVE "515-APPLY-TIME-DECISION" TO PARA-NAME.
090000     PERFORM 521-CHECK-TIMES-KNOWN THRU 521-EXIT.
090100     IF WS-A-TIME-MISSING
090200         MOVE "missing_time_seconds" TO WS-EVT-DETAIL
090300         MOVE "T" TO WS-EVT-STAGE
090400         MOVE "ERROR" TO WS-EVT-STATUS
090500         MOVE WS-TS-RANK TO WS-EVT-RANK-START
090600         COMPUTE WS-EVT-RANK-END = WS-TS-RANK + WS-GROUP-COUNT - 1
090700         MOVE "Y" TO WS-EVT-PODIUM
090800         PERFORM 730-WRITE-TIE-EVENT THRU 730-EXIT
090900         IF WS-TS-IS-PODIUM
091000             MOVE "Y" TO WS-PODIUM-UNRESOLVED-SW
091100         MOVE WS-GROUP-COUNT TO WS-EMIT-COUNT
091200         PERFORM 320-COPY-GROUP-TO-EMIT THRU 320-EXIT
091300         PERFORM 700-EMIT-CHUNK THRU 700-EXIT
091400         GO TO 515-EXIT.
091500     PERFORM 540-MARK-TB-TIME-BADGES THRU 540-EXIT.
091600     PERFORM 530-SORT-GROUP-BY-TIME THRU 530-EXIT.
091700     PERFORM 550-EMIT-TIME-PARTITIONS THRU 550-EXIT.
091800 515-EXIT.
091900     EXIT.
092000
092100 521-CHECK-TIMES-KNOWN.
092200     MOVE "N" TO WS-TIMES-MISSING-SW.
092300     PERFORM 522-CHECK-ONE-TIME THRU 522-EXIT
092400             VARYING WS-GRP-IX FROM 1 BY 1
092500             UNTIL WS-GRP-IX > WS-GROUP-COUNT
092600             OR WS-A-TIME-MISSING.
092700 521-EXIT.
092800     EXIT.
092900
093000 522-CHECK-ONE-TIME.
093100     IF NOT LD-AW-TIME-KNOWN(WS-GROUP-MEMBER(WS-GRP-IX))
093200         MOVE "Y" TO WS-TIMES-MISSING-SW.
093300 522-EXIT.
093400     EXIT.
093500
093600 540-MARK-TB-TIME-BADGES.
093700     PERFORM 542-MARK-ONE-BADGE THRU 542-EXIT
093800             VARYING WS-GRP-IX FROM 1 BY 1
093900             UNTIL WS-GRP-IX > WS-GROUP-COUNT.
094000 540-EXIT.
094100     EXIT.
094200
094300 542-MARK-ONE-BADGE.
094400     MOVE "Y" TO LD-AW-TB-TIME(WS-GROUP-MEMBER(WS-GRP-IX)).
094500 542-EXIT.
094600     EXIT.
094700
094800 530-SORT-GROUP-BY-TIME.
094900     IF WS-GROUP-COUNT < 2
095000         GO TO 530-EXIT.
095100     MOVE "Y" TO WS-SWAP-SW.
095200     PERFORM 532-ONE-TIME-PASS THRU 532-EXIT
095300             UNTIL WS-SWAP-SW = "N".
095400 530-EXIT.
095500     EXIT.
095600
095700 532-ONE-TIME-PASS.
095800     MOVE "N" TO WS-SWAP-SW.
095900     PERFORM 534-COMPARE-TIME-ADJACENT THRU 534-EXIT
096000             VARYING WS-GRP-IX FROM 1 BY 1
096100             UNTIL WS-GRP-IX > WS-GROUP-COUNT - 1.
096200 532-EXIT.
096300     EXIT.
096400
096500 534-COMPARE-TIME-ADJACENT.
096600     MOVE WS-GRP-IX TO WS-CMP-IX1.
096700     COMPUTE WS-CMP-IX2 = WS-GRP-IX + 1.
096800     PERFORM 536-COMPARE-BY-TIME THRU 536-EXIT.
096900     IF WS-CMP-AFTER
097000         MOVE WS-GROUP-MEMBER(WS-GRP-IX)     TO WS-SWAP-HOLD
097100         MOVE WS-GROUP-MEMBER(WS-GRP-IX + 1)
097200             TO WS-GROUP-MEMBER(WS-GRP-IX)
097300         MOVE WS-SWAP-HOLD TO WS-GROUP-MEMBER(WS-GRP-IX + 1)
097400         MOVE "Y" TO WS-SWAP-SW.
097500 534-EXIT.
097600     EXIT.
097700
097800******************************************************************
097900*    536 - COMPARE TWO GROUP MEMBERS BY ASCENDING TIME, TIES BY  *
098000*    NAME/ID.  WS-CMP-IX1/WS-CMP-IX2 HOLD SUBSCRIPTS INTO        *
098100*    WS-GROUP-MEMBER FOR THIS ONE (NOT THE MAIN ATHLETE TABLE    *
098200*    SUBSCRIPTS AS IN 230, SO IT LOOKS THEM UP FIRST).           *
098300******************************************************************
098400 536-COMPARE-BY-TIME.
098500     MOVE "=" TO WS-CMP-RESULT.
098600     IF LD-AW-TIME(WS-GROUP-MEMBER(WS-CMP-IX1)) <
098700        LD-AW-TIME(WS-GROUP-MEMBER(WS-CMP-IX2))
098800         MOVE "<" TO WS-CMP-RESULT
098900         GO TO 536-EXIT.
099000     IF LD-AW-TIME(WS-GROUP-MEMBER(WS-CMP-IX1)) >
099100        LD-AW-TIME(WS-GROUP-MEMBER(WS-CMP-IX2))
099200         MOVE ">" TO WS-CMP-RESULT
099300         GO TO 536-EXIT.
099400     MOVE LD-AW-NAME(WS-GROUP-MEMBER(WS-CMP-IX1)) TO WS-UPPER-NAME-1.
099500     MOVE LD-AW-NAME(WS-GROUP-MEMBER(WS-CMP-IX2)) TO WS-UPPER-NAME-2.
099600     INSPECT WS-UPPER-NAME-1 CONVERTING
099700         "abcdefghijklmnopqrstuvwxyz" TO
099800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
099900     INSPECT WS-UPPER-NAME-2 CONVERTING
100000         "abcdefghijklmnopqrstuvwxyz" TO
100100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
100200     IF WS-UPPER-NAME-1 NOT = WS-UPPER-NAME-2
100300         PERFORM 236-COMPARE-NAMES THRU 236-EXIT.
100400 536-EXIT.
100500     EXIT.
100600
100700******************************************************************
100800*    550 - WALK THE TIME-SORTED GROUP AND EMIT ONE CHUNK PER     *
100900*    EQUAL-TIME RUN.  A RUN OF TWO OR MORE THAT LANDS ON THE     *
101000*    PODIUM CANNOT BE BROKEN FURTHER - RAISE THE EVENT AND MOVE  *
101100*    ON (TICKET 247).                                            *
101200******************************************************************
101300 550-EMIT-TIME-PARTITIONS.
101400     MOVE 1 TO WS-RUN-START-IX.
101500     PERFORM 552-ONE-TIME-RUN THRU 552-EXIT
101600             UNTIL WS-RUN-START-IX > WS-GROUP-COUNT.
101700 550-EXIT.
101800     EXIT.
101900
102000 552-ONE-TIME-RUN.
102100     MOVE WS-RUN-START-IX TO WS-RUN-END-IX.
102200     PERFORM 554-EXTEND-TIME-RUN THRU 554-EXIT
102300             UNTIL WS-RUN-END-IX = WS-GROUP-COUNT
102400             OR LD-AW-TIME(WS-GROUP-MEMBER(WS-RUN-END-IX)) NOT =
102500                LD-AW-TIME(WS-GROUP-MEMBER(WS-RUN-END-IX + 1)).
102600     COMPUTE WS-RUN-SIZE = WS-RUN-END-IX - WS-RUN-START-IX + 1.
102700     MOVE WS-RUN-SIZE TO WS-EMIT-COUNT.
102800     PERFORM 556-COPY-ONE-TIME-RUN THRU 556-EXIT
102900             VARYING WS-GRP-IX FROM WS-RUN-START-IX BY 1
103000             UNTIL WS-GRP-IX > WS-RUN-END-IX.
103100     PERFORM 700-EMIT-CHUNK THRU 700-EXIT.
103200     IF WS-RUN-SIZE < 2
103300         GO TO 558-ADVANCE-TIME-RUN.
103400     IF NOT WS-TS-IS-PODIUM
103450         GO TO 558-ADVANCE-TIME-RUN.
103500     MOVE "identical_time_keeps_podium_tie" TO WS-EVT-DETAIL.
103600     MOVE "T" TO WS-EVT-STAGE.
103700     MOVE "ERROR" TO WS-EVT-STATUS.
103800     MOVE WS-TS-RANK TO WS-EVT-RANK-START.
103900     COMPUTE WS-EVT-RANK-END = WS-TS-RANK + WS-GROUP-COUNT - 1.
104000     MOVE "Y" TO WS-EVT-PODIUM.
104100     PERFORM 730-WRITE-TIE-EVENT THRU 730-EXIT.
104200     MOVE "Y" TO WS-PODIUM-UNRESOLVED-SW.
104300 558-ADVANCE-TIME-RUN.
104400     COMPUTE WS-RUN-START-IX = WS-RUN-END-IX + 1.
104500 552-EXIT.
104600     EXIT.
104700
104800 554-EXTEND-TIME-RUN.
104900     ADD 1 TO WS-RUN-END-IX.
105000 554-EXIT.
105100     EXIT.
105200
105300 556-COPY-ONE-TIME-RUN.
105350     COMPUTE WS-POS = WS-GRP-IX - WS-RUN-START-IX + 1.
105370     SET WS-EM-IX TO WS-POS.
105500     MOVE WS-GROUP-MEMBER(WS-GRP-IX) TO WS-EMIT-MEMBER(WS-EM-IX).
105600 556-EXIT.
105700     EXIT.
105800
105900******************************************************************
106000*    420/520 - LOOK UP THE HEAD JUDGE'S RULING FOR THIS GROUP BY *
106100*    STAGE, START RANK AND SORTED MEMBER-ID LIST.  SAME SEARCH   *
106200*    IDIOM AS A SEQUENTIAL SEARCH WITH A FOUND SWITCH.           *
106300******************************************************************
106400 420-FIND-PREV-DECISION.
106500     MOVE "N" TO WS-FOUND-SW.
106600     SET LD-DW-IX TO 1.
106700     SEARCH LD-DW-ENTRY
106800         AT END
106900             MOVE "N" TO WS-FOUND-SW
107000         WHEN LD-DW-STAGE(LD-DW-IX) = "P"
107100          AND LD-DW-RANK-START(LD-DW-IX) = WS-GROUP-START-RANK
107200          AND LD-DW-MEMBER-IDS(LD-DW-IX) = WS-CSV-WORK
107300             MOVE "Y" TO WS-FOUND-SW.
107400 420-EXIT.
107500     EXIT.
107600
107700 520-FIND-TIME-DECISION.
107800     MOVE "N" TO WS-FOUND-SW.
107900     SET LD-DW-IX TO 1.
108000     SEARCH LD-DW-ENTRY
108100         AT END
108200             MOVE "N" TO WS-FOUND-SW
108300         WHEN LD-DW-STAGE(LD-DW-IX) = "T"
108400          AND LD-DW-RANK-START(LD-DW-IX) = WS-TS-RANK
108500          AND LD-DW-MEMBER-IDS(LD-DW-IX) = WS-CSV-WORK
108600             MOVE "Y" TO WS-FOUND-SW.
108700 520-EXIT.
108800     EXIT.
108900
109000******************************************************************
109100*    710 - BUILD A COMMA-SEPARATED, ID-ASCENDING MEMBER LIST     *
109200*    OUT OF WS-GROUP-MEMBER(1:WS-GROUP-COUNT) FOR MATCHING       *
109300*    AGAINST A DECISION'S MEMBER-IDS FIELD.  BORROWS THE EMIT    *
109400*    STAGING AREA AS SORT SCRATCH SPACE.                         *
109500******************************************************************
109600 710-BUILD-GROUP-CSV.
109700     MOVE WS-GROUP-COUNT TO WS-EMIT-COUNT.
109800     PERFORM 320-COPY-GROUP-TO-EMIT THRU 320-EXIT.
109900     PERFORM 715-SORT-EMIT-BY-ID THRU 715-EXIT.
110000     MOVE SPACES TO WS-CSV-WORK.
110100     PERFORM 718-APPEND-ONE-ID THRU 718-EXIT
110200             VARYING WS-EM-IX FROM 1 BY 1
110300             UNTIL WS-EM-IX > WS-EMIT-COUNT.
110400 710-EXIT.
110500     EXIT.
110600
110700 715-SORT-EMIT-BY-ID.
110800     IF WS-EMIT-COUNT < 2
110900         GO TO 715-EXIT.
111000     MOVE "Y" TO WS-SWAP-SW.
111100     PERFORM 716-ONE-ID-PASS THRU 716-EXIT
111200             UNTIL WS-SWAP-SW = "N".
111300 715-EXIT.
111400     EXIT.
111500
111600 716-ONE-ID-PASS.
111700     MOVE "N" TO WS-SWAP-SW.
111800     PERFORM 717-COMPARE-ID-ADJACENT THRU 717-EXIT
111900             VARYING WS-EM-IX FROM 1 BY 1
112000             UNTIL WS-EM-IX > WS-EMIT-COUNT - 1.
112100 716-EXIT.
112200     EXIT.
112300
112400 717-COMPARE-ID-ADJACENT.
112500     IF LD-AW-ATHLETE-ID(WS-EMIT-MEMBER(WS-EM-IX)) >
112600        LD-AW-ATHLETE-ID(WS-EMIT-MEMBER(WS-EM-IX + 1))
112700         MOVE WS-EMIT-MEMBER(WS-EM-IX)     TO WS-SWAP-HOLD
112800         MOVE WS-EMIT-MEMBER(WS-EM-IX + 1)
112900             TO WS-EMIT-MEMBER(WS-EM-IX)
113000         MOVE WS-SWAP-HOLD TO WS-EMIT-MEMBER(WS-EM-IX + 1)
113100         MOVE "Y" TO WS-SWAP-SW.
113200 717-EXIT.
113300     EXIT.
113400
113500 718-APPEND-ONE-ID.
113600     MOVE WS-CSV-WORK TO WS-CSV-PREV.
113700     MOVE SPACES TO WS-CSV-WORK.
113800     IF WS-EM-IX = 1
113900         STRING LD-AW-ATHLETE-ID(WS-EMIT-MEMBER(WS-EM-IX))
114000                DELIMITED BY SIZE
114100             INTO WS-CSV-WORK
114200         GO TO 718-EXIT.
114300     STRING WS-CSV-PREV DELIMITED BY SPACE
114400            "," DELIMITED BY SIZE
114500            LD-AW-ATHLETE-ID(WS-EMIT-MEMBER(WS-EM-IX))
114600                DELIMITED BY SIZE
114700         INTO WS-CSV-WORK.
114800 718-EXIT.
114900     EXIT.
115000
115100******************************************************************
115200*    700 - APPEND A RESOLVED CHUNK (WS-EMIT-MEMBER(1:WS-EMIT-    *
115300*    COUNT)) TO THE FINAL ORDER, SORTED WITHIN THE CHUNK BY      *
115400*    NAME (CASE-BLIND) THEN ID.  ALSO ADVANCES WS-GROUP-CONSUMED *
115500*    SO THE CALLER'S NEXT SUB-RANK COMES OUT RIGHT.              *
115600******************************************************************
115700 700-EMIT-CHUNK.
115800     MOVE "700-EMIT-CHUNK" TO PARA-NAME.
115900     PERFORM 705-SORT-EMIT-BY-NAME THRU 705-EXIT.
116000     PERFORM 708-APPEND-ONE-TO-FINAL THRU 708-EXIT
116100             VARYING WS-EM-IX FROM 1 BY 1
116200             UNTIL WS-EM-IX > WS-EMIT-COUNT.
116300     ADD WS-EMIT-COUNT TO WS-GROUP-CONSUMED.
116400 700-EXIT.
116500     EXIT.
116600
116700 705-SORT-EMIT-BY-NAME.
116800     IF WS-EMIT-COUNT < 2
116900         GO TO 705-EXIT.
117000     MOVE "Y" TO WS-SWAP-SW.
117100     PERFORM 706-ONE-NAME-PASS THRU 706-EXIT
117200             UNTIL WS-SWAP-SW = "N".
117300 705-EXIT.
117400     EXIT.
117500
117600 706-ONE-NAME-PASS.
117700     MOVE "N" TO WS-SWAP-SW.
117800     PERFORM 707-COMPARE-EMIT-ADJACENT THRU 707-EXIT
117900             VARYING WS-EM-IX FROM 1 BY 1
118000             UNTIL WS-EM-IX > WS-EMIT-COUNT - 1.
118100 706-EXIT.
118200     EXIT.
118300
118400 707-COMPARE-EMIT-ADJACENT.
118500     MOVE WS-EM-IX TO WS-CMP-IX1.
118600     COMPUTE WS-CMP-IX2 = WS-EM-IX + 1.
118700     MOVE LD-AW-NAME(WS-EMIT-MEMBER(WS-CMP-IX1)) TO WS-UPPER-NAME-1.
118800     MOVE LD-AW-NAME(WS-EMIT-MEMBER(WS-CMP-IX2)) TO WS-UPPER-NAME-2.
118900     INSPECT WS-UPPER-NAME-1 CONVERTING
119000         "abcdefghijklmnopqrstuvwxyz" TO
119100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
119200     INSPECT WS-UPPER-NAME-2 CONVERTING
119300         "abcdefghijklmnopqrstuvwxyz" TO
119400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
119500     MOVE "N" TO WS-SWAP-HOLD-SW.
119600     IF WS-UPPER-NAME-1 > WS-UPPER-NAME-2
119700         MOVE "Y" TO WS-SWAP-HOLD-SW.
119800     IF WS-UPPER-NAME-1 = WS-UPPER-NAME-2
119900       AND LD-AW-ATHLETE-ID(WS-EMIT-MEMBER(WS-CMP-IX1)) >
120000            LD-AW-ATHLETE-ID(WS-EMIT-MEMBER(WS-CMP-IX2))
120100         MOVE "Y" TO WS-SWAP-HOLD-SW.
120200     IF WS-SWAP-HOLD-SW = "Y"
120300         MOVE WS-EMIT-MEMBER(WS-EM-IX)     TO WS-SWAP-HOLD
120400         MOVE WS-EMIT-MEMBER(WS-EM-IX + 1)
120500             TO WS-EMIT-MEMBER(WS-EM-IX)
120600         MOVE WS-SWAP-HOLD TO WS-EMIT-MEMBER(WS-EM-IX + 1)
120700         MOVE "Y" TO WS-SWAP-SW.
120800 707-EXIT.
120900     EXIT.
121000
121100 708-APPEND-ONE-TO-FINAL.
121200     ADD 1 TO WS-FINAL-COUNT.
121300     SET WS-FO-IX TO WS-FINAL-COUNT.
121400     MOVE WS-EMIT-MEMBER(WS-EM-IX) TO WS-FINAL-ATH-IX(WS-FO-IX).
121500     MOVE "N" TO WS-CHUNK-START(WS-FO-IX).
121600     IF WS-EM-IX = 1
121700         MOVE "Y" TO WS-CHUNK-START(WS-FO-IX).
121800 708-EXIT.
121900     EXIT.
122000
122100******************************************************************
122200*    730 - WRITE ONE TIE-EVENT LINE, SET FROM THE WS-EVT-*       *
122300*    WORK FIELDS THE CALLING PARAGRAPH LOADED.                   *
122400******************************************************************
122500 730-WRITE-TIE-EVENT.
122550     INITIALIZE LD-TIE-EVENT.
122600     MOVE WS-EVT-STAGE           TO LD-TE-STAGE.
122700     MOVE WS-EVT-RANK-START      TO LD-TE-RANK-START.
122800     MOVE WS-EVT-RANK-END        TO LD-TE-RANK-END.
122900     MOVE WS-EVT-PODIUM          TO LD-TE-PODIUM.
123000     MOVE WS-EVT-STATUS          TO LD-TE-STATUS.
123100     MOVE WS-EVT-DETAIL          TO LD-TE-DETAIL.
123200     MOVE WS-CSV-WORK            TO LD-TE-MEMBER-IDS.
123400     WRITE TIEFILE-REC FROM LD-TIE-EVENT.
123500     ADD 1 TO TIE-EVENTS-WRITTEN.
123600     IF WS-EVT-STATUS = "ERROR"
123700         ADD 1 TO TIE-ERRORS-WRITTEN.
123800 730-EXIT.
123900     EXIT.
124000
124100******************************************************************
124200*    600 - WALK THE FINAL ORDER AND STAMP THE SHARED RANK ON     *
124300*    EVERY MEMBER OF EACH CHUNK.                                 *
124400******************************************************************
124500 600-ASSIGN-RANKS.
124600     MOVE "600-ASSIGN-RANKS" TO PARA-NAME.
124700     MOVE ZERO TO WS-CMP-IX1.
124800     PERFORM 605-ASSIGN-ONE-RANK THRU 605-EXIT
124900             VARYING WS-FO-IX FROM 1 BY 1
125000             UNTIL WS-FO-IX > WS-FINAL-COUNT.
125100 600-EXIT.
125200     EXIT.
125300
125400 605-ASSIGN-ONE-RANK.
125500     IF WS-IS-CHUNK-START(WS-FO-IX)
125600         SET WS-CMP-IX1 TO WS-FO-IX.
125700     SET LD-AW-IX TO WS-FINAL-ATH-IX(WS-FO-IX).
125800     MOVE WS-CMP-IX1 TO LD-AW-RANK(LD-AW-IX).
125900 605-EXIT.
126000     EXIT.
126100
126200******************************************************************
126300*    650 - BELOW-PODIUM COLLAPSE (SAFETY RULE).  RE-GROUP ALL    *
126400*    ROWS BY PERFORMANCE KEY (THE SAME RUNS 300 FOUND, SINCE     *
126500*    TIE-BREAKING NEVER REORDERS PERFORMANCE-KEY BOUNDARIES) AND *
126600*    FLATTEN ANY RANK SPLIT THAT LANDS ENTIRELY, OR PARTLY,      *
126700*    BELOW THE PODIUM.                                           *
126800******************************************************************
126900 650-COLLAPSE-BELOW-PODIUM.
127000     MOVE "650-COLLAPSE-BELOW-PODIUM" TO PARA-NAME.
127100     MOVE 1 TO WS-SCAN-IX.
127200     PERFORM 655-ONE-COLLAPSE-GROUP THRU 655-EXIT
127300             UNTIL WS-SCAN-IX > WS-ATH-COUNT.
127400 650-EXIT.
127500     EXIT.
127600
127700 655-ONE-COLLAPSE-GROUP.
127800     MOVE WS-SCAN-IX TO WS-GRP-END-IX.
127900     PERFORM 310-EXTEND-GROUP THRU 310-EXIT
128000             UNTIL WS-GRP-END-IX = WS-ATH-COUNT
128100             OR WS-CMP-AFTER
128200             OR WS-CMP-BEFORE.
128300     IF WS-GRP-END-IX = WS-SCAN-IX
128400         GO TO 659-ADVANCE-COLLAPSE.
128500     MOVE LD-AW-RANK(WS-SCAN-IX) TO WS-COLLAPSE-MIN.
128600     MOVE LD-AW-RANK(WS-SCAN-IX) TO WS-COLLAPSE-MAX.
128700     PERFORM 657-SPAN-ONE-MEMBER THRU 657-EXIT
128800             VARYING WS-GRP-IX FROM WS-SCAN-IX BY 1
128900             UNTIL WS-GRP-IX > WS-GRP-END-IX.
129000     IF WS-COLLAPSE-MIN > PODIUM-PLACES
129100         PERFORM 660-COLLAPSE-WHOLE-GROUP THRU 660-EXIT
129200         GO TO 659-ADVANCE-COLLAPSE.
129300     IF WS-COLLAPSE-MAX > PODIUM-PLACES
129400         PERFORM 665-COLLAPSE-STRADDLE THRU 665-EXIT.
129500 659-ADVANCE-COLLAPSE.
129600     COMPUTE WS-SCAN-IX = WS-GRP-END-IX + 1.
129700 655-EXIT.
129800     EXIT.
129900
130000 657-SPAN-ONE-MEMBER.
130100     IF LD-AW-RANK(WS-GRP-IX) < WS-COLLAPSE-MIN
130200         MOVE LD-AW-RANK(WS-GRP-IX) TO WS-COLLAPSE-MIN.
130300     IF LD-AW-RANK(WS-GRP-IX) > WS-COLLAPSE-MAX
130400         MOVE LD-AW-RANK(WS-GRP-IX) TO WS-COLLAPSE-MAX.
130500 657-EXIT.
130600     EXIT.
130700
130800 660-COLLAPSE-WHOLE-GROUP.
130900     PERFORM 662-SET-ONE-RANK THRU 662-EXIT
131000             VARYING WS-GRP-IX FROM WS-SCAN-IX BY 1
131100             UNTIL WS-GRP-IX > WS-GRP-END-IX.
131200 660-EXIT.
131300     EXIT.
131400
131500 662-SET-ONE-RANK.
131600     MOVE WS-COLLAPSE-MIN TO LD-AW-RANK(WS-GRP-IX).
131700 662-EXIT.
131800     EXIT.
131900
132000 665-COLLAPSE-STRADDLE.
132100*    THE GROUP STRADDLES THE PODIUM BOUNDARY - COLLAPSE ONLY THE
132200*    BELOW-PODIUM MEMBERS DOWN TO THEIR OWN MINIMUM RANK.
132300     MOVE 9999 TO WS-COLLAPSE-MIN.
132400     PERFORM 667-SCAN-BELOW-PODIUM THRU 667-EXIT
132500             VARYING WS-GRP-IX FROM WS-SCAN-IX BY 1
132600             UNTIL WS-GRP-IX > WS-GRP-END-IX.
132700     PERFORM 669-SET-BELOW-PODIUM THRU 669-EXIT
132800             VARYING WS-GRP-IX FROM WS-SCAN-IX BY 1
132900             UNTIL WS-GRP-IX > WS-GRP-END-IX.
133000 665-EXIT.
133100     EXIT.
133200
133300 667-SCAN-BELOW-PODIUM.
133400     IF LD-AW-RANK(WS-GRP-IX) > PODIUM-PLACES
133500       AND LD-AW-RANK(WS-GRP-IX) < WS-COLLAPSE-MIN
133600         MOVE LD-AW-RANK(WS-GRP-IX) TO WS-COLLAPSE-MIN.
133700 667-EXIT.
133800     EXIT.
133900
134000 669-SET-BELOW-PODIUM.
134100     IF LD-AW-RANK(WS-GRP-IX) > PODIUM-PLACES
134200         MOVE WS-COLLAPSE-MIN TO LD-AW-RANK(WS-GRP-IX).
134300 669-EXIT.
134400     EXIT.
134500
134600******************************************************************
134700*    800 - WRITE THE FINAL RANKING ROWS TO RNKWORK, SORTED BY    *
134800*    RANK, THEN NAME (CASE-BLIND), THEN ID.                      *
134900******************************************************************
135000 800-WRITE-RANKING-ROWS.
135100     MOVE "800-WRITE-RANKING-ROWS" TO PARA-NAME.
135200     PERFORM 805-LOAD-OUT-ORDER THRU 805-EXIT
135300             VARYING WS-OUT-IX FROM 1 BY 1
135400             UNTIL WS-OUT-IX > WS-ATH-COUNT.
135500     PERFORM 810-SORT-OUT-ORDER THRU 810-EXIT.
135600     PERFORM 815-WRITE-ONE-ROW THRU 815-EXIT
135700             VARYING WS-OUT-IX FROM 1 BY 1
135800             UNTIL WS-OUT-IX > WS-ATH-COUNT.
135900 800-EXIT.
136000     EXIT.
136100
136200 805-LOAD-OUT-ORDER.
136300     MOVE WS-OUT-IX TO WS-OUT-ORDER(WS-OUT-IX).
136400 805-EXIT.
136500     EXIT.
136600
136700 810-SORT-OUT-ORDER.
136800     IF WS-ATH-COUNT < 2
136900         GO TO 810-EXIT.
137000     MOVE "Y" TO WS-SWAP-SW.
137100     PERFORM 812-ONE-OUT-PASS THRU 812-EXIT
137200             UNTIL WS-SWAP-SW = "N".
137300 810-EXIT.
137400     EXIT.
137500
137600 812-ONE-OUT-PASS.
137700     MOVE "N" TO WS-SWAP-SW.
137800     PERFORM 814-COMPARE-OUT-ADJACENT THRU 814-EXIT
137900             VARYING WS-OO-IX FROM 1 BY 1
138000             UNTIL WS-OO-IX > WS-ATH-COUNT - 1.
138100 812-EXIT.
138200     EXIT.
138300
138400 814-COMPARE-OUT-ADJACENT.
138500     MOVE "N" TO WS-SWAP-HOLD-SW.
138600     IF LD-AW-RANK(WS-OUT-ORDER(WS-OO-IX)) >
138700        LD-AW-RANK(WS-OUT-ORDER(WS-OO-IX + 1))
138800         MOVE "Y" TO WS-SWAP-HOLD-SW.
138810     IF LD-AW-RANK(WS-OUT-ORDER(WS-OO-IX)) =
138820        LD-AW-RANK(WS-OUT-ORDER(WS-OO-IX + 1))
138830         MOVE WS-OUT-ORDER(WS-OO-IX)     TO WS-CMP-IX1
138840         MOVE WS-OUT-ORDER(WS-OO-IX + 1) TO WS-CMP-IX2
138850         PERFORM 230-COMPARE-ATHLETES THRU 230-EXIT
138860         IF WS-CMP-RESULT = ">"
138870             MOVE "Y" TO WS-SWAP-HOLD-SW.
139000     IF WS-SWAP-HOLD-SW = "Y"
139100         MOVE WS-OUT-ORDER(WS-OO-IX)     TO WS-SWAP-HOLD
139200         MOVE WS-OUT-ORDER(WS-OO-IX + 1) TO WS-OUT-ORDER(WS-OO-IX)
139300         MOVE WS-SWAP-HOLD TO WS-OUT-ORDER(WS-OO-IX + 1)
139400         MOVE "Y" TO WS-SWAP-SW.
139500 814-EXIT.
139600     EXIT.
139700
139800 815-WRITE-ONE-ROW.
139850     INITIALIZE LD-RANKING-ROW.
139900     SET LD-AW-IX TO WS-OUT-ORDER(WS-OUT-IX).
140000     MOVE LD-AW-RANK(LD-AW-IX)          TO LD-RR-RANK.
140100     MOVE LD-AW-ATHLETE-ID(LD-AW-IX)    TO LD-RR-ATHLETE-ID.
140200     MOVE LD-AW-NAME(LD-AW-IX)          TO LD-RR-NAME.
140300     MOVE LD-AW-TOPPED(LD-AW-IX)        TO LD-RR-TOPPED.
140400     MOVE LD-AW-HOLD(LD-AW-IX)          TO LD-RR-HOLD.
140500     MOVE LD-AW-PLUS(LD-AW-IX)          TO LD-RR-PLUS.
140600     MOVE LD-AW-TIME(LD-AW-IX)          TO LD-RR-TIME.
140700     MOVE LD-AW-TB-PREV(LD-AW-IX)       TO LD-RR-TB-PREV.
140800     MOVE LD-AW-TB-TIME(LD-AW-IX)       TO LD-RR-TB-TIME.
140900     MOVE LD-AW-SCORE-HINT(LD-AW-IX)    TO LD-RR-SCORE-HINT.
141100     WRITE RNKWORK-REC FROM LD-RANKING-ROW.
141200     ADD 1 TO ATHLETES-RANKED.
141300 815-EXIT.
141400     EXIT.
141500
141600******************************************************************
141700*    900 - CLOSE UP, DISPLAY COUNTS.                             *
141800******************************************************************
141900 900-CLEANUP.
142000     MOVE "900-CLEANUP" TO PARA-NAME.
142100     CLOSE RNKWORK, TIEFILE, SYSOUT.
142200     DISPLAY "RANKSORT - ATHLETES READ    = " WS-ATH-COUNT.
142300     DISPLAY "RANKSORT - ATHLETES RANKED   = " ATHLETES-RANKED.
142400     DISPLAY "RANKSORT - DECISIONS READ    = " WS-DEC-COUNT.
142500     DISPLAY "RANKSORT - TIE EVENTS WRITTEN= " TIE-EVENTS-WRITTEN.
142600     DISPLAY "RANKSORT - TIE ERRORS WRITTEN= " TIE-ERRORS-WRITTEN.
142700     DISPLAY "RANKSORT - PODIUM UNRESOLVED = "
142800             WS-PODIUM-UNRESOLVED-SW.
142900     DISPLAY "******** END JOB RANKSORT ********".
143000 900-EXIT.
143100     EXIT.

000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HOLDCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 04/02/94.
000700 DATE-COMPILED. 04/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*         CALLED FROM CMDUPDT'S PROGRESS-UPDATE HANDLER TO WORK
001400*         OUT A CLIMBER'S NEW HOLD-COUNT.  A DELTA OF EXACTLY
001500*         +1.0 IS TREATED AS "ADVANCE ONE WHOLE HOLD" AND DROPS
001600*         ANY .1 PLUS ALREADY ON THE COUNT; ANY OTHER DELTA IS
001700*         ADDED AND ROUNDED TO ONE DECIMAL, HALF AWAY FROM ZERO.
001800*         RESULT IS CLAMPED TO [0, MAX-HOLDS] WHEN A MAX-HOLDS
001900*         IS IN EFFECT.
002000*
002100******************************************************************
002200*    CHANGE LOG                                                  *
002300******************************************************************
002400*    04/02/94  JS    0000  ORIGINAL VERSION.
002500*    09/18/96  JS    0071  CLAMP TO MAX-HOLDS WHEN ROUTE HAS ONE -
002600*                          SCOREBOARD WAS SHOWING HOLD 41 OF 40.
002700*    01/11/99  DAK   0140  Y2K SWEEP - NO DATE FIELDS IN THIS
002800*                          PROGRAM, REVIEWED AND SIGNED OFF.
002900*    06/30/02  JS    0221  WHOLE-HOLD ADVANCE MUST DROP THE .1
003000*                          PLUS, NOT ROUND IT - HEAD JUDGE RULING
003100*                          AFTER THE REGIONAL FINAL.
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900
004000 DATA DIVISION.
004100 FILE SECTION.
004200
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05 WS-DELTA-USED        PIC S9(2)V9(1).
004510     05 WS-DELTA-VIEW        REDEFINES WS-DELTA-USED.
004520         10 WS-DELTA-SIGN        PIC S9(2).
004530         10 WS-DELTA-TENTH       PIC 9.
004600     05 WS-RAW-NEW-HOLD      PIC S9(4)V9(1).
004700     05 WS-WHOLE-PART        PIC 9(3).
004800     05 WS-WHOLE-VIEW        REDEFINES WS-WHOLE-PART.
004900         10 FILLER               PIC 9.
005000         10 WS-WHOLE-UNITS       PIC 99.
005100     05 WS-RAW-VIEW          REDEFINES WS-RAW-NEW-HOLD.
005200         10 WS-RAW-SIGN          PIC S9(4).
005300         10 WS-RAW-TENTH         PIC 9.
005400
005500 LINKAGE SECTION.
005600 01  LD-HOLDCALC-REC.
005700     05  LD-HC-CURRENT           PIC 9(3)V9 COMP-3.
005800     05  LD-HC-DELTA             PIC S9(2)V9(1) COMP-3.
005900     05  LD-HC-DELTA-PRESENT     PIC X(1).
006000         88 LD-HC-DELTA-IS-PRESENT VALUE "Y".
006100     05  LD-HC-MAX-HOLDS         PIC 9(3).
006200     05  LD-HC-NEW-HOLD          PIC 9(3)V9 COMP-3.
006300 01  LD-HC-RETURN-CD             PIC S9(4) COMP.
006400
006500 PROCEDURE DIVISION USING LD-HOLDCALC-REC, LD-HC-RETURN-CD.
006600     MOVE ZERO TO LD-HC-RETURN-CD.
006700     MOVE 1 TO WS-DELTA-USED.
006800     IF LD-HC-DELTA-IS-PRESENT AND LD-HC-DELTA NOT = ZERO
006900         MOVE LD-HC-DELTA TO WS-DELTA-USED.
007000
007100     IF WS-DELTA-USED = 1
007200         PERFORM 100-WHOLE-HOLD-ADVANCE
007300     ELSE
007400         PERFORM 200-FRACTIONAL-ADVANCE.
007500
007600     PERFORM 900-CLAMP-RESULT.
007700     MOVE WS-RAW-NEW-HOLD TO LD-HC-NEW-HOLD.
007800     GOBACK.
007900
008000 100-WHOLE-HOLD-ADVANCE.
008100*    DROP ANY EXISTING .1 PLUS - THE HEAD JUDGE'S RULING (221).
008150*    THE WHOLE-NUMBER PART FALLS RIGHT OUT OF WS-RAW-VIEW.
008200     MOVE LD-HC-CURRENT TO WS-RAW-NEW-HOLD.
008250     MOVE WS-RAW-SIGN TO WS-WHOLE-PART.
008300     COMPUTE WS-RAW-NEW-HOLD = WS-WHOLE-PART + 1.
008500
008600 200-FRACTIONAL-ADVANCE.
008700     COMPUTE WS-RAW-NEW-HOLD ROUNDED =
008800         LD-HC-CURRENT + WS-DELTA-USED.
008900
009000 900-CLAMP-RESULT.
009100     IF WS-RAW-NEW-HOLD < ZERO
009200         MOVE ZERO TO WS-RAW-NEW-HOLD.
009300     IF LD-HC-MAX-HOLDS > ZERO
009400       AND WS-RAW-NEW-HOLD > LD-HC-MAX-HOLDS
009500         MOVE LD-HC-MAX-HOLDS TO WS-RAW-NEW-HOLD.

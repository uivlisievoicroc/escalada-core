000100******************************************************************
000200*    LDCMD  --  CONTEST COMMAND RECORD LAYOUT                     *
000300*    ONE LINE PER OPERATOR/CLOCK COMMAND ON THE CMDFILE.          *
000400*    FOLLOWED BY LD-COMP-COUNT COMPETITOR DETAIL LINES (SEE       *
000500*    LDCOMP) WHEN LD-CMD-TYPE = "INIT-ROUTE".                     *
000600******************************************************************
000700 01  LD-COMMAND-RECORD.
000800     05  LD-CMD-TYPE             PIC X(20).
000900         88  LD-CMD-INIT-ROUTE       VALUE "INIT-ROUTE".
001000         88  LD-CMD-START-TIMER      VALUE "START-TIMER".
001100         88  LD-CMD-STOP-TIMER       VALUE "STOP-TIMER".
001200         88  LD-CMD-RESUME-TIMER     VALUE "RESUME-TIMER".
001300         88  LD-CMD-PROGRESS-UPDATE  VALUE "PROGRESS-UPDATE".
001400         88  LD-CMD-REGISTER-TIME    VALUE "REGISTER-TIME".
001500         88  LD-CMD-TIMER-SYNC       VALUE "TIMER-SYNC".
001600         88  LD-CMD-SUBMIT-SCORE     VALUE "SUBMIT-SCORE".
001700         88  LD-CMD-SET-TIME-CRIT    VALUE "SET-TIME-CRITERION".
001800         88  LD-CMD-RESET-BOX        VALUE "RESET-BOX".
001900     05  LD-CMD-BOX-ID           PIC S9(4).
002000     05  LD-CMD-SESSION-ID       PIC X(36).
002100     05  LD-CMD-BOX-VERSION      PIC S9(5).
002200     05  LD-CMD-DELTA            PIC S9(2)V9(1).
002300     05  LD-CMD-SCORE            PIC 9(3)V9(1).
002400     05  LD-CMD-COMPETITOR       PIC X(30).
002500     05  LD-CMD-COMP-IDX         PIC S9(4).
002600     05  LD-CMD-REG-TIME         PIC 9(4)V99.
002700     05  LD-CMD-ROUTE-INDEX      PIC 9(3).
002800     05  LD-CMD-HOLDS-COUNT      PIC 9(3).
002900     05  LD-CMD-ROUTES-COUNT     PIC 9(3).
003000     05  LD-CMD-CATEGORIE        PIC X(30).
003100     05  LD-CMD-TIMER-PRESET     PIC X(5).
003200     05  LD-CMD-REMAINING        PIC 9(4)V99.
003300     05  LD-CMD-TIME-CRIT        PIC X(1).
003400         88  LD-CMD-TIME-CRIT-YES  VALUE "Y".
003500         88  LD-CMD-TIME-CRIT-NO   VALUE "N".
003600     05  LD-CMD-COMP-COUNT       PIC 9(3).
003700     05  FILLER                  PIC X(34).

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RANKLIST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 05/21/99.
000600 DATE-COMPILED. 05/21/99.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM PRINTS THE FINAL RANKING REPORT FOR A
001300*          LEAD CLIMBING ROUND.  IT READS THE RANKED ROWS
001400*          RANKSORT LEFT ON RNKWORK, ONE HEADED COLUMNAR LINE
001500*          PER FINALIST, THEN MAKES A SECOND PASS OVER THE
001600*          SAME RUN'S TIE-EVENT LOG (TIEFILE) TO ROLL UP HOW
001700*          MANY TIE EVENTS WERE RAISED, HOW MANY OF THOSE ARE
001800*          STILL SITTING IN ERROR, AND WHETHER A PODIUM PLACE
001900*          IS STILL UNDECIDED.
002000*
002100*          RANKSORT ALREADY LEFT RNKWORK IN FINAL RANK ORDER,
002200*          SO A SHARED RANK SHOWS UP AS TWO OR MORE ADJACENT
002300*          ROWS WITH THE SAME RANK NUMBER - NO RE-SORT AND NO
002400*          RE-GROUPING NEEDED HERE, JUST A RUNNING COMPARE OF
002500*          THIS ROW'S RANK AGAINST THE ONE BEFORE IT.
002600*
002700******************************************************************
002800
002900          RANKED-ROW WORKFILE     -   DDS0002.RNKWORK
003000          TIE-EVENT LOG           -   DDS0002.TIEFILE
003100          RANKING REPORT          -   DDS0002.RNKRPT
003200          DUMP FILE               -   SYSOUT
003300
003400******************************************************************
003500*    CHANGE LOG                                                  *
003600******************************************************************
003700*    05/21/99  JS    0000  ORIGINAL VERSION.
003800*    01/09/00  DAK   0141  Y2K SWEEP - REPLACED THE 2-DIGIT
003900*                          HEADER DATE WITH A 4-DIGIT YEAR.
004000*    09/03/03  MT    0247  ADD THE HAS-PENDING-PODIUM-TIES
004100*                          FOOTER FLAG AFTER THE EUROPEAN CUP
004200*                          RULING - AN OPEN PODIUM TIE MUST NOT
004300*                          SHIP ON A REPORT THAT LOOKS FINISHED.
004400*    04/18/07  RJ    0298  PODIUM-PLACES RAISED FROM A LITERAL 3
004500*                          TO A CHANGEABLE CONSTANT, TO MATCH
004600*                          RANKSORT'S OWN CHANGE FOR THE
004700*                          NATIONAL FINAL (TOP 8 THAT YEAR).
004800******************************************************************
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE
005600     CLASS LETTERS-ONLY IS "A" THRU "Z"
005700     UPSI-0 ON STATUS IS TRACE-ON.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT SYSOUT
006200     ASSIGN TO UT-S-SYSOUT
006300       ORGANIZATION IS SEQUENTIAL.
006400
006500     SELECT RNKWORK
006600     ASSIGN TO UT-S-RNKWORK
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS RWCODE.
006900
007000     SELECT TIEFILE
007100     ASSIGN TO UT-S-TIEFILE
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS TFCODE.
007400
007500     SELECT RNKRPT
007600     ASSIGN TO UT-S-RNKRPT
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS RPCODE.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  SYSOUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 130 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS SYSOUT-REC.
008800 01  SYSOUT-REC  PIC X(130).
008900
009000 FD  RNKWORK
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 100 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS RNKWORK-REC.
009600 01  RNKWORK-REC  PIC X(100).
009700
009800***  RNKWORK-REC IS PADDED OUT PAST THE END OF LD-RANKING-ROW
009900***  (78 BYTES) TO LEAVE RANKSORT ROOM TO GROW THE ROW WITHOUT
010000***  A REFILE - THIS VIEW PICKS OFF JUST THE LIVE BYTES SO A
010100***  MOVE INTO LD-RANKING-ROW NEVER PULLS IN THE PAD.
010200 01  RNKWORK-REC-VIEW REDEFINES RNKWORK-REC.
010300     05  RNKWORK-ROW-DATA        PIC X(78).
010400     05  FILLER                  PIC X(22).
010500
010600 FD  TIEFILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 143 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS TIEFILE-REC.
011200 01  TIEFILE-REC  PIC X(143).
011300
011400 FD  RNKRPT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 132 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS RPT-REC.
012000 01  RPT-REC  PIC X(132).
012100
012200 WORKING-STORAGE SECTION.
012300
012400 01  FILE-STATUS-CODES.
012500     05  RWCODE                  PIC X(2).
012600         88 NO-MORE-RANKROWS       VALUE "10".
012700     05  TFCODE                  PIC X(2).
012800         88 NO-MORE-TIEEVENTS      VALUE "10".
012900     05  RPCODE                  PIC X(2).
013000     05  FILLER                  PIC X(4).
013100
013200 COPY LDROW.
013300 COPY LDTIE.
013400
013500      ** PODIUM-PLACES - SAME CONTROL VALUE RANKSORT USES, KEPT
013600      ** AS ITS OWN LOCAL LITERAL HERE RATHER THAN A SHARED
013700      ** COPYBOOK, SINCE NEITHER PROGRAM NEEDS THE OTHER'S FULL
013800      ** WORKING-STORAGE.  CHANGE BOTH THIS ONE AND RANKSORT'S
013900      ** TOGETHER.
014000 77  PODIUM-PLACES               PIC 9(2) VALUE 3.
014100
014200      ** RUN DATE FOR THE PAGE HEADER.  ACCEPT FROM DATE, NOT
014300      ** FUNCTION CURRENT-DATE - THIS SHOP DOES NOT USE
014400      ** INTRINSIC FUNCTIONS.
014500 01  WS-CURRENT-DATE-FIELDS.
014600     05  WS-CURRENT-DATE         PIC 9(6).
014700     05  WS-CURRENT-DATE-VIEW    REDEFINES WS-CURRENT-DATE.
014800         10  WS-CD-YY                PIC 9(2).
014900         10  WS-CD-MM                PIC 9(2).
015000         10  WS-CD-DD                PIC 9(2).
015100     05  FILLER                  PIC X(4).
015200
015300 01  WS-HDR-REC.
015400     05  FILLER                  PIC X(1) VALUE " ".
015500     05  HDR-DATE.
015600         10  HDR-MM              PIC 9(2).
015700         10  DASH-1              PIC X(1) VALUE "/".
015800         10  HDR-DD              PIC 9(2).
015900         10  DASH-2              PIC X(1) VALUE "/".
016000         10  HDR-YY              PIC 9(2).
016100     05  FILLER                  PIC X(15) VALUE SPACE.
016200     05  FILLER                  PIC X(45) VALUE
016300         "LEAD CLIMBING - FINAL ROUND RANKING REPORT".
016400     05  FILLER                  PIC X(15)
016500                        VALUE "Page Number:" JUSTIFIED RIGHT.
016600     05  PAGE-NBR-O              PIC ZZ9.
016700     05  FILLER                  PIC X(45) VALUE SPACES.
016800
016900 01  WS-COLM-HDR-REC.
017000     05  FILLER            PIC X(4)  VALUE " RNK".
017100     05  FILLER            PIC X(10) VALUE "ATHLETE-ID".
017200     05  FILLER            PIC X(32) VALUE "NAME".
017300     05  FILLER            PIC X(5)  VALUE "TOP".
017400     05  FILLER            PIC X(6)  VALUE "HOLD".
017500     05  FILLER            PIC X(6)  VALUE "PLUS".
017600     05  FILLER            PIC X(9)  VALUE "TIME".
017700     05  FILLER            PIC X(9)  VALUE "TB-PREV".
017800     05  FILLER            PIC X(9)  VALUE "TB-TIME".
017900     05  FILLER            PIC X(9)  VALUE "SC-HINT".
018000     05  FILLER            PIC X(33) VALUE SPACES.
018100
018200 01  WS-RANKING-RPT-REC.
018300     05  FILLER                  PIC X(1) VALUE SPACE.
018400     05  RPT-RANK-O              PIC ZZ9.
018500     05  FILLER                  PIC X(2) VALUE SPACES.
018600     05  RPT-ATHLETE-ID-O        PIC X(8).
018700     05  FILLER                  PIC X(2) VALUE SPACES.
018800     05  RPT-NAME-O              PIC X(30).
018900     05  FILLER                  PIC X(2) VALUE SPACES.
019000     05  RPT-TOP-O               PIC X(1).
019100     05  FILLER                  PIC X(4) VALUE SPACES.
019200     05  RPT-HOLD-O              PIC ZZ9.
019300     05  FILLER                  PIC X(3) VALUE SPACES.
019400     05  RPT-PLUS-O              PIC X(1).
019500     05  FILLER                  PIC X(4) VALUE SPACES.
019600     05  RPT-TIME-O              PIC ZZZ9.99.
019700     05  FILLER                  PIC X(2) VALUE SPACES.
019800     05  RPT-TB-PREV-O           PIC X(1).
019900     05  FILLER                  PIC X(6) VALUE SPACES.
020000     05  RPT-TB-TIME-O           PIC X(1).
020100     05  FILLER                  PIC X(6) VALUE SPACES.
020200     05  RPT-SCORE-HINT-O        PIC ZZ9.9.
020300     05  FILLER                  PIC X(40) VALUE SPACES.
020400
020500      ** DEBUG VIEW OF THE DETAIL LINE - UPSI-0 SET ON TURNS ON
020600      ** A ONE-SHOT SPLIT DUMP OF THE PRINT BUFFER TO SYSOUT
020700      ** WHEN A LINE LOOKS SHORT, WITHOUT HAVING TO CARRY A
020800      ** 132-BYTE DISPLAY OPERAND AROUND.  DELIBERATELY NO
020820      ** FILLER HERE - IT HAS TO STAY BYTE-FOR-BYTE 132 LONG,
020840      ** SPLIT DOWN THE MIDDLE, TO LINE UP WITH WS-RANKING-
020860      ** RPT-REC (SEE LD-AW-SWAP-HOLD OVER IN RANKSORT FOR THE
020880      ** SAME RULE).
020900 01  WS-RANKING-RPT-REC-HALVES REDEFINES WS-RANKING-RPT-REC.
021000     05  WS-RPT-HALF-1           PIC X(66).
021100     05  WS-RPT-HALF-2           PIC X(66).
021200
021300 01  WS-FOOTER-REC.
021400     05  FILLER                  PIC X(1) VALUE SPACE.
021500     05  FILLER                  PIC X(40) VALUE SPACES.
021600     05  FTR-TEXT-O              PIC X(70) VALUE SPACES.
021700     05  FILLER                  PIC X(21) VALUE SPACES.
021800
021900 01  WS-BLANK-LINE.
022000     05  FILLER     PIC X(132) VALUE SPACES.
022100
022200 01  WS-PAGE-CONTROL.
022300     05  WS-LINE-CNT             PIC 9(3) COMP.
022400     05  WS-PAGE-NBR             PIC 9(3) COMP.
022500     05  WS-LINES-PER-PAGE       PIC 9(3) COMP VALUE 50.
022600     05  FILLER                  PIC X(4).
022700
022800 01  MISC-WS-FLDS.
022900     05  WS-PREV-RANK            PIC 9(3) COMP.
023000     05  WS-RUN-SIZE             PIC 9(3) COMP.
023100     05  WS-RUN-RANK             PIC 9(3) COMP.
023200     05  WS-FIRST-ROW-SW         PIC X(1).
023300         88  WS-IS-FIRST-ROW       VALUE "Y".
023400     05  WS-EVT-RANK-START-N     PIC 9(3) COMP.
023500     05  WS-PODIUM-UNRESOLVED-SW PIC X(1).
023600         88  WS-PODIUM-IS-UNRESOLVED  VALUE "Y".
023700     05  WS-RESOLVED-TEXT        PIC X(9).
023800     05  WS-PENDING-TEXT         PIC X(9).
023900     05  FILLER                  PIC X(3).
024000
024100 01  COUNTERS-AND-ACCUMULATORS.
024200     05  ATHLETES-RANKED         PIC 9(5) COMP.
024300     05  TIE-EVENTS-WRITTEN      PIC 9(5) COMP.
024400     05  TIE-ERRORS-WRITTEN      PIC 9(5) COMP.
024500     05  FILLER                  PIC X(5).
024600
024700 COPY LDABEND.
024800
024900 PROCEDURE DIVISION.
025000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025100     PERFORM 100-MAINLINE THRU 100-EXIT.
025200     PERFORM 800-SCAN-TIE-EVENTS THRU 800-EXIT.
025300     PERFORM 850-PRINT-FOOTER THRU 850-EXIT.
025400     PERFORM 999-CLEANUP THRU 999-EXIT.
025500     MOVE +0 TO RETURN-CODE.
025600     GOBACK.
025700
025800******************************************************************
025900*    000 - HOUSEKEEPING.  OPEN THE FILES, PICK UP TODAY'S DATE   *
026000*    FOR THE PAGE HEADER, PRIME THE FIRST RANKED-ROW READ.       *
026100******************************************************************
026200 000-HOUSEKEEPING.
026300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026400     DISPLAY "******** BEGIN JOB RANKLIST ********".
026500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
026600     MOVE ZERO TO WS-LINE-CNT, WS-PAGE-NBR, WS-PREV-RANK.
026700     MOVE ZERO TO WS-RUN-SIZE, WS-RUN-RANK, WS-EVT-RANK-START-N.
026800     MOVE "Y" TO WS-FIRST-ROW-SW.
026900     MOVE "N" TO WS-PODIUM-UNRESOLVED-SW.
027000     MOVE "RESOLVED " TO WS-RESOLVED-TEXT.
027100     MOVE "PENDING  " TO WS-PENDING-TEXT.
027200     ACCEPT WS-CURRENT-DATE FROM DATE.
027300     MOVE WS-CD-MM TO HDR-MM.
027400     MOVE WS-CD-DD TO HDR-DD.
027500     MOVE WS-CD-YY TO HDR-YY.
027600     OPEN INPUT RNKWORK.
027700     OPEN OUTPUT RNKRPT, SYSOUT.
027800     PERFORM 960-READ-RANKROW THRU 960-EXIT.
027900 000-EXIT.
028000     EXIT.
028100
028200******************************************************************
028300*    100 - DRIVE THE MAIN DETAIL LOOP OVER RNKWORK.              *
028400******************************************************************
028500 100-MAINLINE.
028600     MOVE "100-MAINLINE" TO PARA-NAME.
028700     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
028800     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
028900     PERFORM 200-PRINT-DETAIL THRU 200-EXIT
029000             UNTIL NO-MORE-RANKROWS.
029100     PERFORM 211-CLOSE-LAST-RUN THRU 211-EXIT.
029200     CLOSE RNKWORK.
029300 100-EXIT.
029400     EXIT.
029500
029600******************************************************************
029700*    200 - ONE DETAIL LINE.  TRACKS THE RUN OF EQUAL RANKS SO    *
029800*    210 CAN TELL, ONCE THE RUN ENDS, WHETHER IT WAS A SHARED    *
029900*    RANK OF TWO OR MORE SITTING AT OR ABOVE THE PODIUM.         *
030000******************************************************************
030100 200-PRINT-DETAIL.
030200     MOVE "200-PRINT-DETAIL" TO PARA-NAME.
030300     PERFORM 210-CHECK-RANK-RUN THRU 210-EXIT.
030400     PERFORM 220-FORMAT-ROW THRU 220-EXIT.
030500     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
030600     WRITE RPT-REC FROM WS-RANKING-RPT-REC.
030700     ADD 1 TO WS-LINE-CNT.
030800     ADD 1 TO ATHLETES-RANKED.
030900     IF TRACE-ON
031000         PERFORM 230-TRACE-DETAIL-LINE THRU 230-EXIT.
031100     PERFORM 960-READ-RANKROW THRU 960-EXIT.
031200 200-EXIT.
031300     EXIT.
031400
031500******************************************************************
031600*    210 - RANK-RUN TRACKING.  A NEW RANK NUMBER CLOSES OUT THE  *
031700*    RUN THAT WAS BUILDING AND CHECKS IT FOR AN UNRESOLVED       *
031800*    PODIUM SHARE BEFORE STARTING THE NEW ONE.                   *
031900******************************************************************
032000 210-CHECK-RANK-RUN.
032100     MOVE "210-CHECK-RANK-RUN" TO PARA-NAME.
032200     IF WS-IS-FIRST-ROW
032300         MOVE "N" TO WS-FIRST-ROW-SW
032400         MOVE LD-RR-RANK TO WS-RUN-RANK
032500         MOVE 1 TO WS-RUN-SIZE
032600         GO TO 210-EXIT.
032700     IF LD-RR-RANK = WS-RUN-RANK
032800         ADD 1 TO WS-RUN-SIZE
032900         GO TO 210-EXIT.
033000     PERFORM 215-JUDGE-ONE-RUN THRU 215-EXIT.
033100     MOVE LD-RR-RANK TO WS-RUN-RANK.
033200     MOVE 1 TO WS-RUN-SIZE.
033300 210-EXIT.
033400     EXIT.
033500
033600******************************************************************
033700*    210 (CONT) - THE LAST RUN NEVER GETS CLOSED OUT BY A        *
033800*    CHANGE OF RANK NUMBER, SINCE THERE ISN'T ONE - CALLED ONCE  *
033900*    RIGHT AFTER 100-MAINLINE'S READ LOOP ENDS.                  *
034000******************************************************************
034100 211-CLOSE-LAST-RUN.
034200     MOVE "211-CLOSE-LAST-RUN" TO PARA-NAME.
034300     IF WS-RUN-SIZE > 0
034400         PERFORM 215-JUDGE-ONE-RUN THRU 215-EXIT.
034500 211-EXIT.
034600     EXIT.
034700
034800******************************************************************
034900*    215 - A RUN OF TWO OR MORE FINALISTS SHARING A RANK NUMBER  *
035000*    AT OR INSIDE THE PODIUM IS AN UNRESOLVED PODIUM TIE.        *
035100******************************************************************
035200 215-JUDGE-ONE-RUN.
035300     MOVE "215-JUDGE-ONE-RUN" TO PARA-NAME.
035400     IF WS-RUN-SIZE < 2
035500         GO TO 215-EXIT.
035600     IF WS-RUN-RANK > PODIUM-PLACES
035700         GO TO 215-EXIT.
035800     MOVE "Y" TO WS-PODIUM-UNRESOLVED-SW.
035900 215-EXIT.
036000     EXIT.
036100
036200******************************************************************
036300*    220 - FORMAT THE PRINT LINE.  RANK, ID, NAME AND THE Y/N    *
036400*    FLAGS ARE STRAIGHT MOVES; TIME PRINTS BLANK WHEN LD-RR-TIME *
036500*    IS STILL THE 9999.99 SENTINEL (NO CLOCK CAPTURED).          *
036600******************************************************************
036700 220-FORMAT-ROW.
036800     MOVE "220-FORMAT-ROW" TO PARA-NAME.
036900     MOVE SPACES TO WS-RANKING-RPT-REC.
037000     MOVE LD-RR-RANK TO RPT-RANK-O.
037100     MOVE LD-RR-ATHLETE-ID TO RPT-ATHLETE-ID-O.
037200     MOVE LD-RR-NAME TO RPT-NAME-O.
037300     MOVE LD-RR-TOPPED TO RPT-TOP-O.
037400     MOVE LD-RR-HOLD TO RPT-HOLD-O.
037500     MOVE LD-RR-PLUS TO RPT-PLUS-O.
037600     MOVE LD-RR-TB-PREV TO RPT-TB-PREV-O.
037700     MOVE LD-RR-TB-TIME TO RPT-TB-TIME-O.
037800     MOVE LD-RR-SCORE-HINT TO RPT-SCORE-HINT-O.
037900     IF LD-RR-TIME = 9999.99
038000         MOVE SPACES TO RPT-TIME-O
038100         GO TO 220-EXIT.
038200     MOVE LD-RR-TIME TO RPT-TIME-O.
038300 220-EXIT.
038400     EXIT.
038500
038600******************************************************************
038700*    230 - DEBUG HOOK, UPSI-0 ONLY.  SPLITS THE 132-BYTE PRINT   *
038800*    LINE ACROSS TWO SYSOUT RECORDS SO IT SHOWS UP WHOLE ON A    *
038900*    NARROW CONSOLE.                                             *
039000******************************************************************
039100 230-TRACE-DETAIL-LINE.
039200     MOVE "230-TRACE-DETAIL-LINE" TO PARA-NAME.
039300     MOVE WS-RPT-HALF-1 TO SYSOUT-REC.
039400     WRITE SYSOUT-REC.
039500     MOVE WS-RPT-HALF-2 TO SYSOUT-REC.
039600     WRITE SYSOUT-REC.
039700 230-EXIT.
039800     EXIT.
039900
040000******************************************************************
040100*    600 - PAGE BREAK.  NEW PAGE, NEW HEADING, NEW COLUMN         *
040200*    HEADING, RESET THE LINE COUNT.                              *
040300******************************************************************
040400 600-PAGE-BREAK.
040500     MOVE "600-PAGE-BREAK" TO PARA-NAME.
040600     MOVE ZERO TO WS-LINE-CNT.
040700     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
040800     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
040900 600-EXIT.
041000     EXIT.
041100
041200******************************************************************
041300*    700 - PAGE HEADING.                                        *
041400******************************************************************
041500 700-WRITE-PAGE-HDR.
041600     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
041700     ADD 1 TO WS-PAGE-NBR.
041800     MOVE WS-PAGE-NBR TO PAGE-NBR-O.
041900     WRITE RPT-REC FROM WS-BLANK-LINE
042000         AFTER ADVANCING NEXT-PAGE.
042100     WRITE RPT-REC FROM WS-HDR-REC
042200         AFTER ADVANCING 1 LINE.
042300     WRITE RPT-REC FROM WS-BLANK-LINE
042400         AFTER ADVANCING 1 LINE.
042500 700-EXIT.
042600     EXIT.
042700
042800******************************************************************
042900*    720 - COLUMN HEADING.                                      *
043000******************************************************************
043100 720-WRITE-COLM-HDR.
043200     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
043300     WRITE RPT-REC FROM WS-COLM-HDR-REC
043400         AFTER ADVANCING 1 LINE.
043500     WRITE RPT-REC FROM WS-BLANK-LINE
043600         AFTER ADVANCING 1 LINE.
043700 720-EXIT.
043800     EXIT.
043900
044000******************************************************************
044100*    790 - PAGE-FULL CHECK, RUN BEFORE EVERY DETAIL LINE.        *
044200******************************************************************
044300 790-CHECK-PAGINATION.
044400     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
044500     IF WS-LINE-CNT > WS-LINES-PER-PAGE
044600         PERFORM 600-PAGE-BREAK THRU 600-EXIT.
044700 790-EXIT.
044800     EXIT.
044900
045000******************************************************************
045100*    800 - SECOND PASS OVER TIEFILE.  ROLLS UP HOW MANY TIE      *
045200*    EVENTS THE RUN RAISED AND HOW MANY OF THOSE ARE STILL       *
045300*    SITTING PENDING OR IN ERROR ON A PODIUM PLACE - RANKSORT'S  *
045400*    OWN COUNTERS DIE WITH THAT JOB STEP, SO RANKLIST HAS TO     *
045500*    WORK IT BACK OUT OF THE FILE ITSELF.                        *
045600******************************************************************
045700 800-SCAN-TIE-EVENTS.
045800     MOVE "800-SCAN-TIE-EVENTS" TO PARA-NAME.
045900     OPEN INPUT TIEFILE.
046000     PERFORM 970-READ-TIEEVENT THRU 970-EXIT.
046100     PERFORM 820-CHECK-ONE-EVENT THRU 820-EXIT
046200             UNTIL NO-MORE-TIEEVENTS.
046300     CLOSE TIEFILE.
046400 800-EXIT.
046500     EXIT.
046600
046700******************************************************************
046800*    820 - ONE TIE-EVENT RECORD.  COUNT IT, COUNT IT AGAIN IF    *
046900*    IT IS AN ERROR, AND FLAG THE PODIUM AS UNRESOLVED IF IT IS  *
047000*    A PODIUM EVENT STILL PENDING OR STILL IN ERROR.             *
047100******************************************************************
047200 820-CHECK-ONE-EVENT.
047300     MOVE "820-CHECK-ONE-EVENT" TO PARA-NAME.
047400     ADD 1 TO TIE-EVENTS-WRITTEN.
047500     IF LD-TE-ERROR
047600         ADD 1 TO TIE-ERRORS-WRITTEN.
047700     IF NOT LD-TE-IS-PODIUM
047800         GO TO 820-CHECK-NEXT.
047900     IF LD-TE-PENDING OR LD-TE-ERROR
048000         MOVE "Y" TO WS-PODIUM-UNRESOLVED-SW.
048100 820-CHECK-NEXT.
048200     PERFORM 970-READ-TIEEVENT THRU 970-EXIT.
048300 820-EXIT.
048400     EXIT.
048500
048600******************************************************************
048700*    850 - FOOTER LINES.  COUNT OF ATHLETES RANKED, THE          *
048800*    RESOLVED / PENDING FLAG, AND THE TIE-EVENT / TIE-ERROR      *
048900*    COUNTS.                                                    *
049000******************************************************************
049100 850-PRINT-FOOTER.
049200     MOVE "850-PRINT-FOOTER" TO PARA-NAME.
049300     WRITE RPT-REC FROM WS-BLANK-LINE
049400         AFTER ADVANCING 1 LINE.
049500     MOVE SPACES TO WS-FOOTER-REC.
049600     STRING "ATHLETES RANKED . . . . . . " DELIMITED BY SIZE
049700            ATHLETES-RANKED DELIMITED BY SIZE
049800         INTO FTR-TEXT-O.
049900     WRITE RPT-REC FROM WS-FOOTER-REC
050000         AFTER ADVANCING 1 LINE.
050100     MOVE SPACES TO WS-FOOTER-REC.
050200     IF WS-PODIUM-IS-UNRESOLVED
050300         STRING "PODIUM STATUS . . . . . . . " DELIMITED BY SIZE
050400                WS-PENDING-TEXT DELIMITED BY SIZE
050500                "  HAS-PENDING-PODIUM-TIES = Y" DELIMITED BY SIZE
050600             INTO FTR-TEXT-O
050700         GO TO 850-WRITE-STATUS-LINE.
050800     STRING "PODIUM STATUS . . . . . . . " DELIMITED BY SIZE
050900            WS-RESOLVED-TEXT DELIMITED BY SIZE
051000            "  HAS-PENDING-PODIUM-TIES = N" DELIMITED BY SIZE
051100         INTO FTR-TEXT-O.
051200 850-WRITE-STATUS-LINE.
051300     WRITE RPT-REC FROM WS-FOOTER-REC
051400         AFTER ADVANCING 1 LINE.
051500     MOVE SPACES TO WS-FOOTER-REC.
051600     STRING "TIE EVENTS WRITTEN . . . . . " DELIMITED BY SIZE
051700            TIE-EVENTS-WRITTEN DELIMITED BY SIZE
051800            "     TIE ERRORS OPEN = " DELIMITED BY SIZE
051900            TIE-ERRORS-WRITTEN DELIMITED BY SIZE
052000         INTO FTR-TEXT-O.
052100     WRITE RPT-REC FROM WS-FOOTER-REC
052200         AFTER ADVANCING 1 LINE.
052300 850-EXIT.
052400     EXIT.
052500
052600******************************************************************
052700*    900-960/970 - OPEN/READ HELPERS FOR THE WORK FILES.         *
052800******************************************************************
052900 960-READ-RANKROW.
053000     MOVE "960-READ-RANKROW" TO PARA-NAME.
053100     READ RNKWORK
053200         AT END
053300             MOVE "10" TO RWCODE
053400             GO TO 960-EXIT.
053500     MOVE RNKWORK-ROW-DATA TO LD-RANKING-ROW.
053600 960-EXIT.
053700     EXIT.
053800
053900 970-READ-TIEEVENT.
054000     MOVE "970-READ-TIEEVENT" TO PARA-NAME.
054100     READ TIEFILE INTO LD-TIE-EVENT
054200         AT END
054300             MOVE "10" TO TFCODE
054400             GO TO 970-EXIT.
054500 970-EXIT.
054600     EXIT.
054700
054800******************************************************************
054900*    999 - CLOSE UP, DISPLAY COUNTS.                             *
055000******************************************************************
055100 999-CLEANUP.
055200     MOVE "999-CLEANUP" TO PARA-NAME.
055300     CLOSE RNKRPT, SYSOUT.
055400     DISPLAY "RANKLIST - ATHLETES RANKED   = " ATHLETES-RANKED.
055500     DISPLAY "RANKLIST - TIE EVENTS WRITTEN= " TIE-EVENTS-WRITTEN.
055600     DISPLAY "RANKLIST - TIE ERRORS OPEN   = " TIE-ERRORS-WRITTEN.
055700     DISPLAY "RANKLIST - PODIUM UNRESOLVED = "
055800             WS-PODIUM-UNRESOLVED-SW.
055900     DISPLAY "******** END JOB RANKLIST ********".
056000 999-EXIT.
056100     EXIT.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CMDUPDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 02/06/94.
000600 DATE-COMPILED. 02/06/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE HEART OF THE SCORING BOX ENGINE.
001300*          IT READS THE GOOD-COMMAND FILE PRODUCED BY CMDEDIT AND
001400*          APPLIES EACH COMMAND TO THE STATE OF THE SCORING BOX
001500*          IT NAMES, ENFORCING THE SESSION/VERSION GUARD SO A
001600*          STALE TERMINAL CANNOT OVERWRITE A NEWER STATE.
001700*
001800*          BOX STATE LIVES IN AN IN-MEMORY TABLE, SEARCHED BY
001900*          BOX ID (NO INDEXED FILE IS USED - SEE LDSTATE), AND IS
002000*          CARRIED FORWARD BETWEEN RUNS ON THE BOXCARRY FILES.
002100*
002200******************************************************************
002300
002400          COMMAND FILE (FROM CMDEDIT) -   DDS0002.CMDGOOD
002500
002600          BOX CARRY-IN            -   DDS0002.BOXIN
002700          BOX CARRY-OUT           -   DDS0002.BOXOUT
002800
002900          AUDIT/SNAPSHOT FILE     -   DDS0002.AUDITFIL
003000
003100          GUARD-REJECT FILE       -   DDS0002.REJFIL2
003200
003300          DUMP FILE               -   SYSOUT
003400
003500******************************************************************
003600*    CHANGE LOG                                                  *
003700******************************************************************
003800*    02/06/94  JS    0000  ORIGINAL VERSION.
003900*    11/02/95  JS    0041  ADD SESSION/VERSION STALENESS GUARD -
004000*                          TWO TERMINALS WERE STOMPING ON THE
004100*                          SAME BOX AFTER A TIMER RESYNC.
004200*    01/11/99  DAK   0140  Y2K SWEEP - NO DATE FIELDS PROCESSED
004300*                          BY THIS PROGRAM, REVIEWED AND SIGNED
004400*                          OFF.
004500*    06/30/02  JS    0221  PROGRESS-UPDATE HOLD ARITHMETIC MOVED
004600*                          OUT TO SUBROUTINE HOLDCALC (SEE THAT
004700*                          PROGRAM'S OWN LOG FOR THE HEAD JUDGE
004800*                          RULING THIS CARRIES).
004900*    09/14/04  MT    0271  SUBMIT-SCORE CLIMBER ROTATION REWORKED
005000*                          TO SKIP ALREADY-MARKED COMPETITORS.
005100*    04/18/07  RJ    0298  BOX TABLE RAISED TO 200 BOXES / 500
005200*                          COMPETITORS FOR THE NATIONAL FINAL.
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     C01 IS NEXT-PAGE
006100     CLASS LETTERS-ONLY IS "A" THRU "Z"
006200     UPSI-0 ON STATUS IS TRACE-ON.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT CMDGOOD
007100     ASSIGN TO UT-S-CMDGOOD
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS CGCODE.
007400
007500     SELECT BOXIN
007600     ASSIGN TO UT-S-BOXIN
007700       ACCESS MODE IS SEQUENTIAL
007800       FILE STATUS IS BICODE.
007900
008000     SELECT BOXOUT
008100     ASSIGN TO UT-S-BOXOUT
008200       ACCESS MODE IS SEQUENTIAL
008300       FILE STATUS IS BOCODE.
008400
008500     SELECT AUDITFIL
008600     ASSIGN TO UT-S-AUDITFIL
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS AFCODE.
008900
009000     SELECT REJFIL2
009100     ASSIGN TO UT-S-REJFIL2
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS RFCODE.
009400
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  SYSOUT
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 130 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS SYSOUT-REC.
010300 01  SYSOUT-REC  PIC X(130).
010400
010500      ****** COMMANDS AND COMPETITOR-DETAIL LINES, ALREADY
010600      ****** EDITED AND SANITIZED BY CMDEDIT.  THE TWO 01-LEVELS
010650      ****** SHARE THE SAME FILE BUFFER - CMDGOOD-DETAIL-REC IS
010660      ****** JUST THE FIRST 70 BYTES OF CMDGOOD-REC RE-DESCRIBED.
010700 FD  CMDGOOD
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 200 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORDS ARE CMDGOOD-REC, CMDGOOD-DETAIL-REC.
011300 01  CMDGOOD-REC  PIC X(200).
011400 01  CMDGOOD-DETAIL-REC  PIC X(70).
011600
011700      ****** ONE LINE PER SCORING BOX, CARRIED FORWARD FROM THE
011800      ****** PRIOR RUN.  ABSENT ON A CONTEST'S FIRST RUN.
011900 FD  BOXIN
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012150      ****** WIDTH MATCHES LD-BOX-ENTRY IN LDSTATE - THE BOX
012160      ****** HEADER PLUS ITS FULL 500-COMPETITOR BY 20-ROUTE
012170      ****** SCORE AND TIME TABLES, NOT JUST THE HEADER ALONE.
012200     RECORD CONTAINS 130681 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS BOXIN-REC.
012500 01  BOXIN-REC  PIC X(130681).
012600
012700 FD  BOXOUT
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 130681 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS BOXOUT-REC.
013300 01  BOXOUT-REC  PIC X(130681).
013400
013500 FD  AUDITFIL
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 110 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS AUDITFIL-REC.
014100 01  AUDITFIL-REC  PIC X(110).
014200
014300 FD  REJFIL2
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 100 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS REJFIL2-REC.
014900 01  REJFIL2-REC  PIC X(100).
015000
015100 WORKING-STORAGE SECTION.
015200
015300 01  FILE-STATUS-CODES.
015400     05  CGCODE                  PIC X(2).
015500         88 NO-MORE-COMMANDS       VALUE "10".
015600     05  BICODE                  PIC X(2).
015700         88 NO-MORE-BOXIN          VALUE "10".
015800     05  BOCODE                  PIC X(2).
015900     05  AFCODE                  PIC X(2).
016000     05  RFCODE                  PIC X(2).
016100
016200 COPY LDCMD.
016300 COPY LDCOMP.
016400 COPY LDSTATE.
016500
016600      ** THE SEARCHABLE IN-MEMORY BOX TABLE - LDSTATE FIELDS
016700      ** REPEATED WITH A WS-BOXT- PREFIX, ONE ROW PER SCORING
016800      ** BOX SEEN THIS RUN OR CARRIED FROM BOXIN.
016900 01  WS-BOX-STATE-TABLE.
017000     05  WS-BOX-COUNT            PIC 9(3) COMP.
017100     05  WS-BOXT-ENTRY           OCCURS 200 TIMES
017200                                 INDEXED BY WS-BOX-IX.
017300         10  WS-BOXT-BOX-ID          PIC S9(4).
017400         10  WS-BOXT-SESSION-ID      PIC X(36).
017500         10  WS-BOXT-BOX-VERSION     PIC 9(5).
017600         10  WS-BOXT-INITIATED       PIC X(1).
017700         10  WS-BOXT-CATEGORIE       PIC X(30).
017800         10  WS-BOXT-ROUTE-INDEX     PIC 9(3).
017900         10  WS-BOXT-ROUTES-COUNT    PIC 9(3).
018000         10  WS-BOXT-HOLDS-COUNT     PIC 9(3).
018100         10  WS-BOXT-TIMER-STATE     PIC X(7).
018200         10  WS-BOXT-TIMER-PRESET    PIC X(5).
018300         10  WS-BOXT-TIMER-PSEC      PIC 9(4).
018400         10  WS-BOXT-REMAINING       PIC 9(4)V99 COMP-3.
018500         10  WS-BOXT-STARTED         PIC X(1).
018600         10  WS-BOXT-HOLD-COUNT      PIC 9(3)V9 COMP-3.
018700         10  WS-BOXT-CUR-CLIMBER     PIC X(30).
018800         10  WS-BOXT-PREP-CLIMBER    PIC X(30).
018900         10  WS-BOXT-LAST-REG-TIME   PIC 9(4)V99 COMP-3.
019000         10  WS-BOXT-TIME-CRIT       PIC X(1).
019100         10  WS-BOXT-COMP-COUNT      PIC 9(3) COMP.
019200         10  WS-BOXT-COMPETITORS     OCCURS 500 TIMES
019300                                     INDEXED BY WS-BOXT-COMP-IX.
019400             15  WS-BOXT-C-NAME          PIC X(30).
019500             15  WS-BOXT-C-CLUB          PIC X(30).
019600             15  WS-BOXT-C-MARKED        PIC X(1).
019700         10  WS-BOXT-SCORES          OCCURS 500 TIMES
019800                                     INDEXED BY WS-BOXT-SC-IX.
019900             15  WS-BOXT-S-ROUTE         OCCURS 20 TIMES
020000                                         INDEXED BY WS-BOXT-SR-IX
020100                                         PIC 9(3)V9 COMP-3.
020200         10  WS-BOXT-TIMES           OCCURS 500 TIMES
020300                                     INDEXED BY WS-BOXT-TM-IX.
020400             15  WS-BOXT-T-ROUTE         OCCURS 20 TIMES
020500                                         INDEXED BY WS-BOXT-TR-IX
020600                                         PIC 9(4)V99 COMP-3.
020700
020800 01  WS-EDIT-COMPETITORS.
020900     05  WS-EDCOMP-ENTRY         OCCURS 500 TIMES
021000                                 INDEXED BY WS-EDCOMP-IX.
021100         10  WS-EDCOMP-NAME          PIC X(30).
021200         10  WS-EDCOMP-CLUB          PIC X(30).
021300         10  WS-EDCOMP-MARKED       PIC X(1).
021400
021500 01  WS-REJECT-REC.
021600     05  REJ-CMD-TYPE            PIC X(20).
021700     05  FILLER                  PIC X(2) VALUE SPACES.
021800     05  REJ-BOX-ID              PIC -9(4).
021900     05  FILLER                  PIC X(2) VALUE SPACES.
022000     05  REJ-REASON-KIND         PIC X(30).
022050     05  REJ-REASON-VIEW         REDEFINES REJ-REASON-KIND.
022060         10  REJ-REASON-HEAD         PIC X(15).
022070         10  REJ-REASON-TAIL         PIC X(15).
022100     05  FILLER                  PIC X(38) VALUE SPACES.
022200
022300 01  WS-AUDIT-REC.
022400     05  AUD-CMD-TYPE            PIC X(20).
022500     05  FILLER                  PIC X(2) VALUE SPACES.
022600     05  AUD-BOX-ID              PIC -9(4).
022700     05  FILLER                  PIC X(2) VALUE SPACES.
022800     05  AUD-BOX-VERSION         PIC 9(5).
022900     05  FILLER                  PIC X(2) VALUE SPACES.
023000     05  AUD-TIMER-STATE         PIC X(7).
023100     05  FILLER                  PIC X(2) VALUE SPACES.
023200     05  AUD-HOLD-COUNT          PIC ZZ9.9.
023300     05  FILLER                  PIC X(2) VALUE SPACES.
023400     05  AUD-CUR-CLIMBER         PIC X(30).
023450     05  AUD-CLIMBER-VIEW        REDEFINES AUD-CUR-CLIMBER.
023460         10  AUD-CLIMBER-INITIAL     PIC X(1).
023470         10  AUD-CLIMBER-REST        PIC X(29).
023500     05  FILLER                  PIC X(28) VALUE SPACES.
023600
023700 01  MISC-WS-FLDS.
023800     05  WS-MARKED-UPPER         PIC X(5).
023900     05  WS-COLON-POS            PIC 9(2) COMP.
024000     05  WS-MINS-PART            PIC 9(2).
024100     05  WS-SECS-PART            PIC 9(2).
024200     05  WS-NEXT-IX              PIC 9(3) COMP.
024300     05  WS-FOUND-SW             PIC X(1).
024400         88 WS-ENTRY-FOUND         VALUE "Y".
024500     05  WS-EFFECTIVE-TIME       PIC 9(4)V99.
024550     05  WS-EFFECTIVE-TIME-VIEW  REDEFINES WS-EFFECTIVE-TIME.
024560         10  WS-EFFTIME-SECS         PIC 9(4).
024570         10  WS-EFFTIME-HUNDREDTHS   PIC 99.
024600     05  WS-EFFECTIVE-TIME-PRESENT PIC X(1).
024700         88 WS-HAS-EFFECTIVE-TIME   VALUE "Y".
024800     05  WS-ROUTE-SLOT           PIC 9(2) COMP.
024900     05  WS-RESOLVED-NAME        PIC X(30).
025000     05  WS-RESOLVED-SW          PIC X(1).
025100         88 WS-NAME-RESOLVED       VALUE "Y".
025200     05  WS-SUBMIT-IS-CURRENT    PIC X(1).
025300         88 WS-SUBMIT-WAS-CURRENT  VALUE "Y".
025400     05  WS-HOLDCALC-REC.
025500         10 WS-HC-CURRENT           PIC 9(3)V9 COMP-3.
025600         10 WS-HC-DELTA             PIC S9(2)V9(1) COMP-3.
025700         10 WS-HC-DELTA-PRESENT     PIC X(1).
025800         10 WS-HC-MAX-HOLDS         PIC 9(3).
025900         10 WS-HC-NEW-HOLD          PIC 9(3)V9 COMP-3.
026000     05  WS-HC-RETURN-CD         PIC S9(4) COMP.
026100     05  DETAIL-SUB              PIC 9(3) COMP.
026200
026300 01  FLAGS-AND-SWITCHES.
026400     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
026500         88 NO-MORE-DATA    VALUE "N".
026600     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
026700         88 RECORD-ERROR-FOUND     VALUE "Y".
026800         88 VALID-RECORD          VALUE "N".
026900     05  SNAPSHOT-WORTHY-SW      PIC X(01) VALUE "Y".
027000         88 IS-SNAPSHOT-WORTHY     VALUE "Y".
027100
027200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
027300     05 COMMANDS-READ            PIC 9(7) COMP.
027400     05 COMMANDS-APPLIED         PIC 9(7) COMP.
027500     05 COMMANDS-REJECTED        PIC 9(7) COMP.
027600
027700 COPY LDABEND.
027800
027900 PROCEDURE DIVISION.
028000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028100     PERFORM 100-MAINLINE THRU 100-EXIT
028200             UNTIL NO-MORE-DATA.
028300     PERFORM 900-CLEANUP THRU 909-EXIT.
028400     MOVE +0 TO RETURN-CODE.
028500     GOBACK.
028600
028700 000-HOUSEKEEPING.
028800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028900     DISPLAY "******** BEGIN JOB CMDUPDT ********".
029000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
029100     MOVE ZERO TO WS-BOX-COUNT.
029200     OPEN INPUT CMDGOOD, BOXIN.
029300     OPEN OUTPUT BOXOUT, AUDITFIL, REJFIL2, SYSOUT.
029400     PERFORM 050-LOAD-BOX-CARRY THRU 050-EXIT
029500             UNTIL NO-MORE-BOXIN.
029600     CLOSE BOXIN.
029700     PERFORM 900-READ-CMDGOOD THRU 900-EXIT.
029800 000-EXIT.
029900     EXIT.
030000
030100 050-LOAD-BOX-CARRY.
030200     MOVE "050-LOAD-BOX-CARRY" TO PARA-NAME.
030300     READ BOXIN INTO LD-BOX-ENTRY
030400         AT END
030500         GO TO 050-EXIT.
030600     ADD +1 TO WS-BOX-COUNT.
030700     PERFORM 055-COPY-ENTRY-TO-TABLE THRU 055-EXIT.
030800 050-EXIT.
030900     EXIT.
031000
031100 055-COPY-ENTRY-TO-TABLE.
031200     SET WS-BOX-IX TO WS-BOX-COUNT.
031300     MOVE LD-ST-BOX-ID          TO WS-BOXT-BOX-ID(WS-BOX-IX).
031400     MOVE LD-ST-SESSION-ID      TO WS-BOXT-SESSION-ID(WS-BOX-IX).
031500     MOVE LD-ST-BOX-VERSION     TO WS-BOXT-BOX-VERSION(WS-BOX-IX).
031600     MOVE LD-ST-INITIATED       TO WS-BOXT-INITIATED(WS-BOX-IX).
031700     MOVE LD-ST-CATEGORIE       TO WS-BOXT-CATEGORIE(WS-BOX-IX).
031800     MOVE LD-ST-ROUTE-INDEX     TO WS-BOXT-ROUTE-INDEX(WS-BOX-IX).
031900     MOVE LD-ST-ROUTES-COUNT    TO WS-BOXT-ROUTES-COUNT(WS-BOX-IX).
032000     MOVE LD-ST-HOLDS-COUNT     TO WS-BOXT-HOLDS-COUNT(WS-BOX-IX).
032100     MOVE LD-ST-TIMER-STATE     TO WS-BOXT-TIMER-STATE(WS-BOX-IX).
032200     MOVE LD-ST-TIMER-PRESET    TO WS-BOXT-TIMER-PRESET(WS-BOX-IX).
032300     MOVE LD-ST-TIMER-PRESET-SEC TO WS-BOXT-TIMER-PSEC(WS-BOX-IX).
032400     MOVE LD-ST-REMAINING       TO WS-BOXT-REMAINING(WS-BOX-IX).
032500     MOVE LD-ST-STARTED         TO WS-BOXT-STARTED(WS-BOX-IX).
032600     MOVE LD-ST-HOLD-COUNT      TO WS-BOXT-HOLD-COUNT(WS-BOX-IX).
032700     MOVE LD-ST-CURRENT-CLIMBER TO WS-BOXT-CUR-CLIMBER(WS-BOX-IX).
032800     MOVE LD-ST-PREPARING-CLIMBER
032900                                TO WS-BOXT-PREP-CLIMBER(WS-BOX-IX).
033000     MOVE LD-ST-LAST-REG-TIME   TO WS-BOXT-LAST-REG-TIME(WS-BOX-IX).
033100     MOVE LD-ST-TIME-CRITERION  TO WS-BOXT-TIME-CRIT(WS-BOX-IX).
033200     MOVE LD-ST-COMP-COUNT      TO WS-BOXT-COMP-COUNT(WS-BOX-IX).
033300     PERFORM 057-COPY-COMPETITORS-IN THRU 057-EXIT
033400             VARYING DETAIL-SUB FROM 1 BY 1
033500             UNTIL DETAIL-SUB > LD-ST-COMP-COUNT.
033600 055-EXIT.
033700     EXIT.
033800
033900 057-COPY-COMPETITORS-IN.
034000     MOVE LD-STC-NAME(DETAIL-SUB)
034100         TO WS-BOXT-C-NAME(WS-BOX-IX, DETAIL-SUB).
034200     MOVE LD-STC-CLUB(DETAIL-SUB)
034300         TO WS-BOXT-C-CLUB(WS-BOX-IX, DETAIL-SUB).
034400     MOVE LD-STC-MARKED(DETAIL-SUB)
034500         TO WS-BOXT-C-MARKED(WS-BOX-IX, DETAIL-SUB).
034600     PERFORM 058-COPY-ROUTES-IN
034700             VARYING WS-BOXT-SR-IX FROM 1 BY 1
034800             UNTIL WS-BOXT-SR-IX > 20.
034900 057-EXIT.
035000     EXIT.
035100
035200 058-COPY-ROUTES-IN.
035300     MOVE LD-STS-ROUTE(DETAIL-SUB, WS-BOXT-SR-IX)
035400         TO WS-BOXT-S-ROUTE(WS-BOX-IX, DETAIL-SUB, WS-BOXT-SR-IX).
035500     MOVE LD-STT-ROUTE(DETAIL-SUB, WS-BOXT-SR-IX)
035600         TO WS-BOXT-T-ROUTE(WS-BOX-IX, DETAIL-SUB, WS-BOXT-SR-IX).
035700
035800 100-MAINLINE.
035900     MOVE "100-MAINLINE" TO PARA-NAME.
036000     MOVE "N" TO ERROR-FOUND-SW.
036100     MOVE "Y" TO SNAPSHOT-WORTHY-SW.
036200     MOVE SPACES TO REJ-REASON-KIND.
036300
036400     PERFORM 150-FIND-BOX-ENTRY THRU 150-EXIT.
036500     PERFORM 200-SESSION-VERSION-GUARD THRU 200-EXIT.
036600
036700     IF LD-CMD-INIT-ROUTE AND VALID-RECORD
036800         PERFORM 360-READ-COMPETITOR-DETAILS THRU 360-EXIT.
036900
037000     IF VALID-RECORD
037100         PERFORM 300-APPLY-COMMAND THRU 300-EXIT.
037200
037300     IF RECORD-ERROR-FOUND
037400         ADD +1 TO COMMANDS-REJECTED
037500         PERFORM 710-WRITE-GUARD-REJECT THRU 710-EXIT
037600     ELSE
037700         ADD +1 TO COMMANDS-APPLIED
037800         PERFORM 165-STORE-BOX-ENTRY THRU 165-EXIT
037900         IF IS-SNAPSHOT-WORTHY
038000             PERFORM 700-WRITE-AUDIT-LINE THRU 700-EXIT.
038100
038200     PERFORM 900-READ-CMDGOOD THRU 900-EXIT.
038300 100-EXIT.
038400     EXIT.
038500
038600 150-FIND-BOX-ENTRY.
038700     MOVE "150-FIND-BOX-ENTRY" TO PARA-NAME.
038800     MOVE "N" TO WS-FOUND-SW.
038900     IF WS-BOX-COUNT > 0
039000         SET WS-BOX-IX TO 1
039100         SEARCH WS-BOXT-ENTRY
039200             AT END
039300                 MOVE "N" TO WS-FOUND-SW
039400             WHEN WS-BOXT-BOX-ID(WS-BOX-IX) = LD-CMD-BOX-ID
039500                 MOVE "Y" TO WS-FOUND-SW.
039600
039700     IF WS-ENTRY-FOUND
039800         PERFORM 155-COPY-TABLE-TO-ENTRY THRU 155-EXIT
039900     ELSE
040000         PERFORM 160-DEFAULT-NEW-ENTRY THRU 160-EXIT.
040100 150-EXIT.
040200     EXIT.
040300
040400 155-COPY-TABLE-TO-ENTRY.
040500     MOVE WS-BOXT-BOX-ID(WS-BOX-IX)      TO LD-ST-BOX-ID.
040600     MOVE WS-BOXT-SESSION-ID(WS-BOX-IX)  TO LD-ST-SESSION-ID.
040700     MOVE WS-BOXT-BOX-VERSION(WS-BOX-IX) TO LD-ST-BOX-VERSION.
040800     MOVE WS-BOXT-INITIATED(WS-BOX-IX)   TO LD-ST-INITIATED.
040900     MOVE WS-BOXT-CATEGORIE(WS-BOX-IX)   TO LD-ST-CATEGORIE.
041000     MOVE WS-BOXT-ROUTE-INDEX(WS-BOX-IX) TO LD-ST-ROUTE-INDEX.
041100     MOVE WS-BOXT-ROUTES-COUNT(WS-BOX-IX) TO LD-ST-ROUTES-COUNT.
041200     MOVE WS-BOXT-HOLDS-COUNT(WS-BOX-IX) TO LD-ST-HOLDS-COUNT.
041300     MOVE WS-BOXT-TIMER-STATE(WS-BOX-IX) TO LD-ST-TIMER-STATE.
041400     MOVE WS-BOXT-TIMER-PRESET(WS-BOX-IX) TO LD-ST-TIMER-PRESET.
041500     MOVE WS-BOXT-TIMER-PSEC(WS-BOX-IX)  TO LD-ST-TIMER-PRESET-SEC.
041600     MOVE WS-BOXT-REMAINING(WS-BOX-IX)   TO LD-ST-REMAINING.
041700     MOVE WS-BOXT-STARTED(WS-BOX-IX)     TO LD-ST-STARTED.
041800     MOVE WS-BOXT-HOLD-COUNT(WS-BOX-IX)  TO LD-ST-HOLD-COUNT.
041900     MOVE WS-BOXT-CUR-CLIMBER(WS-BOX-IX) TO LD-ST-CURRENT-CLIMBER.
042000     MOVE WS-BOXT-PREP-CLIMBER(WS-BOX-IX)
042100                                TO LD-ST-PREPARING-CLIMBER.
042200     MOVE WS-BOXT-LAST-REG-TIME(WS-BOX-IX)
042300                                TO LD-ST-LAST-REG-TIME.
042400     MOVE WS-BOXT-TIME-CRIT(WS-BOX-IX)   TO LD-ST-TIME-CRITERION.
042500     MOVE WS-BOXT-COMP-COUNT(WS-BOX-IX)  TO LD-ST-COMP-COUNT.
042600     PERFORM 157-COPY-COMPETITORS-OUT
042700             VARYING DETAIL-SUB FROM 1 BY 1
042800             UNTIL DETAIL-SUB > LD-ST-COMP-COUNT.
042900 155-EXIT.
043000     EXIT.
043100
043200 157-COPY-COMPETITORS-OUT.
043300     MOVE WS-BOXT-C-NAME(WS-BOX-IX, DETAIL-SUB)
043400         TO LD-STC-NAME(DETAIL-SUB).
043500     MOVE WS-BOXT-C-CLUB(WS-BOX-IX, DETAIL-SUB)
043600         TO LD-STC-CLUB(DETAIL-SUB).
043700     MOVE WS-BOXT-C-MARKED(WS-BOX-IX, DETAIL-SUB)
043800         TO LD-STC-MARKED(DETAIL-SUB).
043900     PERFORM 158-COPY-ROUTES-OUT
044000             VARYING WS-BOXT-SR-IX FROM 1 BY 1
044100             UNTIL WS-BOXT-SR-IX > 20.
044200 157-EXIT.
044300     EXIT.
044400
044500 158-COPY-ROUTES-OUT.
044600     MOVE WS-BOXT-S-ROUTE(WS-BOX-IX, DETAIL-SUB, WS-BOXT-SR-IX)
044700         TO LD-STS-ROUTE(DETAIL-SUB, WS-BOXT-SR-IX).
044800     MOVE WS-BOXT-T-ROUTE(WS-BOX-IX, DETAIL-SUB, WS-BOXT-SR-IX)
044900         TO LD-STT-ROUTE(DETAIL-SUB, WS-BOXT-SR-IX).
045000
045100 160-DEFAULT-NEW-ENTRY.
045200     MOVE "160-DEFAULT-NEW-ENTRY" TO PARA-NAME.
045300     PERFORM 380-SET-DEFAULT-STATE THRU 380-EXIT.
045400     MOVE LD-CMD-BOX-ID TO LD-ST-BOX-ID.
045500     MOVE LD-CMD-SESSION-ID TO LD-ST-SESSION-ID.
045600     IF LD-ST-SESSION-ID = SPACES
045700         MOVE "PENDING-SESSION-TOKEN-------------XX"
045800              TO LD-ST-SESSION-ID.
045900 160-EXIT.
046000     EXIT.
046100
046200 165-STORE-BOX-ENTRY.
046300     MOVE "165-STORE-BOX-ENTRY" TO PARA-NAME.
046400     IF NOT WS-ENTRY-FOUND
046500         ADD +1 TO WS-BOX-COUNT
046600         SET WS-BOX-IX TO WS-BOX-COUNT.
046700
046800     MOVE LD-ST-BOX-ID          TO WS-BOXT-BOX-ID(WS-BOX-IX).
046900     MOVE LD-ST-SESSION-ID      TO WS-BOXT-SESSION-ID(WS-BOX-IX).
047000     MOVE LD-ST-BOX-VERSION     TO WS-BOXT-BOX-VERSION(WS-BOX-IX).
047100     MOVE LD-ST-INITIATED       TO WS-BOXT-INITIATED(WS-BOX-IX).
047200     MOVE LD-ST-CATEGORIE       TO WS-BOXT-CATEGORIE(WS-BOX-IX).
047300     MOVE LD-ST-ROUTE-INDEX     TO WS-BOXT-ROUTE-INDEX(WS-BOX-IX).
047400     MOVE LD-ST-ROUTES-COUNT    TO WS-BOXT-ROUTES-COUNT(WS-BOX-IX).
047500     MOVE LD-ST-HOLDS-COUNT     TO WS-BOXT-HOLDS-COUNT(WS-BOX-IX).
047600     MOVE LD-ST-TIMER-STATE     TO WS-BOXT-TIMER-STATE(WS-BOX-IX).
047700     MOVE LD-ST-TIMER-PRESET    TO WS-BOXT-TIMER-PRESET(WS-BOX-IX).
047800     MOVE LD-ST-TIMER-PRESET-SEC
047900                                TO WS-BOXT-TIMER-PSEC(WS-BOX-IX).
048000     MOVE LD-ST-REMAINING       TO WS-BOXT-REMAINING(WS-BOX-IX).
048100     MOVE LD-ST-STARTED         TO WS-BOXT-STARTED(WS-BOX-IX).
048200     MOVE LD-ST-HOLD-COUNT      TO WS-BOXT-HOLD-COUNT(WS-BOX-IX).
048300     MOVE LD-ST-CURRENT-CLIMBER TO WS-BOXT-CUR-CLIMBER(WS-BOX-IX).
048400     MOVE LD-ST-PREPARING-CLIMBER
048500                                TO WS-BOXT-PREP-CLIMBER(WS-BOX-IX).
048600     MOVE LD-ST-LAST-REG-TIME
048700                                TO WS-BOXT-LAST-REG-TIME(WS-BOX-IX).
048800     MOVE LD-ST-TIME-CRITERION  TO WS-BOXT-TIME-CRIT(WS-BOX-IX).
048900     MOVE LD-ST-COMP-COUNT      TO WS-BOXT-COMP-COUNT(WS-BOX-IX).
049000     PERFORM 167-STORE-COMPETITORS
049100             VARYING DETAIL-SUB FROM 1 BY 1
049200             UNTIL DETAIL-SUB > LD-ST-COMP-COUNT.
049300 165-EXIT.
049400     EXIT.
049500
049600 167-STORE-COMPETITORS.
049700     MOVE LD-STC-NAME(DETAIL-SUB)
049800         TO WS-BOXT-C-NAME(WS-BOX-IX, DETAIL-SUB).
049900     MOVE LD-STC-CLUB(DETAIL-SUB)
050000         TO WS-BOXT-C-CLUB(WS-BOX-IX, DETAIL-SUB).
050100     MOVE LD-STC-MARKED(DETAIL-SUB)
050200         TO WS-BOXT-C-MARKED(WS-BOX-IX, DETAIL-SUB).
050300     PERFORM 168-STORE-ROUTES
050400             VARYING WS-BOXT-SR-IX FROM 1 BY 1
050500             UNTIL WS-BOXT-SR-IX > 20.
050600
050700 168-STORE-ROUTES.
050800     MOVE LD-STS-ROUTE(DETAIL-SUB, WS-BOXT-SR-IX)
050900         TO WS-BOXT-S-ROUTE(WS-BOX-IX, DETAIL-SUB, WS-BOXT-SR-IX).
051000     MOVE LD-STT-ROUTE(DETAIL-SUB, WS-BOXT-SR-IX)
051100         TO WS-BOXT-T-ROUTE(WS-BOX-IX, DETAIL-SUB, WS-BOXT-SR-IX).
051200
051300 200-SESSION-VERSION-GUARD.
051400     MOVE "200-SESSION-VERSION-GUARD" TO PARA-NAME.
051500     IF LD-CMD-INIT-ROUTE
051600         GO TO 200-EXIT.
051700
051800     IF LD-CMD-SESSION-ID = SPACES
051900         MOVE "missing_session" TO REJ-REASON-KIND
052000         MOVE "N" TO VALID-RECORD
052100         GO TO 200-EXIT.
052200
052300     IF LD-CMD-SESSION-ID NOT = LD-ST-SESSION-ID
052400         MOVE "stale_session" TO REJ-REASON-KIND
052500         MOVE "N" TO VALID-RECORD
052600         GO TO 200-EXIT.
052700
052800     IF LD-CMD-BOX-VERSION NOT = -1
052900       AND LD-CMD-BOX-VERSION < LD-ST-BOX-VERSION
053000         MOVE "stale_version" TO REJ-REASON-KIND
053100         MOVE "N" TO VALID-RECORD.
053200 200-EXIT.
053300     EXIT.
053400
053500 300-APPLY-COMMAND.
053600     MOVE "300-APPLY-COMMAND" TO PARA-NAME.
053700     MOVE "Y" TO SNAPSHOT-WORTHY-SW.
053800     EVALUATE TRUE
053900         WHEN LD-CMD-INIT-ROUTE
054000             PERFORM 310-APPLY-INIT-ROUTE THRU 310-EXIT
054100         WHEN LD-CMD-START-TIMER
054200             PERFORM 315-APPLY-START-TIMER THRU 315-EXIT
054300         WHEN LD-CMD-STOP-TIMER
054400             PERFORM 320-APPLY-STOP-TIMER THRU 320-EXIT
054500         WHEN LD-CMD-RESUME-TIMER
054600             PERFORM 325-APPLY-RESUME-TIMER THRU 325-EXIT
054700         WHEN LD-CMD-PROGRESS-UPDATE
054800             PERFORM 330-APPLY-PROGRESS-UPDATE THRU 330-EXIT
054900         WHEN LD-CMD-REGISTER-TIME
055000             PERFORM 335-APPLY-REGISTER-TIME THRU 335-EXIT
055100         WHEN LD-CMD-TIMER-SYNC
055200             PERFORM 340-APPLY-TIMER-SYNC THRU 340-EXIT
055300             MOVE "N" TO SNAPSHOT-WORTHY-SW
055400         WHEN LD-CMD-SUBMIT-SCORE
055500             PERFORM 345-APPLY-SUBMIT-SCORE THRU 345-EXIT
055600         WHEN LD-CMD-SET-TIME-CRIT
055700             PERFORM 350-APPLY-SET-TIME-CRIT THRU 350-EXIT
055800         WHEN LD-CMD-RESET-BOX
055900             PERFORM 355-APPLY-RESET-BOX THRU 355-EXIT
056000     END-EVALUATE.
056100 300-EXIT.
056200     EXIT.
056300
056400 310-APPLY-INIT-ROUTE.
056500     MOVE "310-APPLY-INIT-ROUTE" TO PARA-NAME.
056600     ADD 1 TO LD-ST-BOX-VERSION.
056700     MOVE "Y" TO LD-ST-INITIATED.
056800
056900     IF LD-CMD-ROUTE-INDEX = 0
057000         MOVE 1 TO LD-ST-ROUTE-INDEX
057100     ELSE
057200         MOVE LD-CMD-ROUTE-INDEX TO LD-ST-ROUTE-INDEX.
057300     MOVE LD-CMD-HOLDS-COUNT TO LD-ST-HOLDS-COUNT.
057400
057500     IF LD-CMD-ROUTES-COUNT NOT = 0
057600         MOVE LD-CMD-ROUTES-COUNT TO LD-ST-ROUTES-COUNT.
057700
057800     MOVE LD-CMD-COMP-COUNT TO LD-ST-COMP-COUNT.
057900     PERFORM 312-STORE-ONE-COMPETITOR
058000             VARYING DETAIL-SUB FROM 1 BY 1
058100             UNTIL DETAIL-SUB > LD-CMD-COMP-COUNT.
058200
058300     MOVE SPACES TO LD-ST-CURRENT-CLIMBER, LD-ST-PREPARING-CLIMBER.
058400     IF LD-ST-COMP-COUNT > 0
058500         MOVE LD-STC-NAME(1) TO LD-ST-CURRENT-CLIMBER.
058600     IF LD-ST-COMP-COUNT > 1
058700         MOVE LD-STC-NAME(2) TO LD-ST-PREPARING-CLIMBER.
058800
058900     MOVE "N" TO LD-ST-STARTED.
059000     MOVE "IDLE" TO LD-ST-TIMER-STATE.
059100     MOVE 0 TO LD-ST-HOLD-COUNT.
059200     MOVE 9999.99 TO LD-ST-LAST-REG-TIME, LD-ST-REMAINING.
059300
059400     IF LD-ST-ROUTE-INDEX = 1
059500         PERFORM 313-CLEAR-SCORES-AND-TIMES
059600                 VARYING DETAIL-SUB FROM 1 BY 1
059700                 UNTIL DETAIL-SUB > 500.
059800
059900     IF LD-CMD-CATEGORIE NOT = SPACES
060000         MOVE LD-CMD-CATEGORIE TO LD-ST-CATEGORIE.
060100
060200     IF LD-CMD-TIMER-PRESET NOT = SPACES
060300         MOVE LD-CMD-TIMER-PRESET TO LD-ST-TIMER-PRESET
060400         PERFORM 500-PARSE-TIMER-PRESET THRU 500-EXIT.
060500 310-EXIT.
060600     EXIT.
060700
060800 312-STORE-ONE-COMPETITOR.
060900*    NORMALIZATION (SANITIZING) ALREADY HAPPENED IN CMDEDIT;
061000*    HERE WE ONLY COERCE THE MARKED FLAG AND DROP THE CLUB
061100*    WHEN IT CAME IN BLANK.
061200     MOVE WS-EDCOMP-NAME(DETAIL-SUB) TO LD-STC-NAME(DETAIL-SUB).
061300     IF WS-EDCOMP-CLUB(DETAIL-SUB) = SPACES
061400         MOVE SPACES TO LD-STC-CLUB(DETAIL-SUB)
061500     ELSE
061600         MOVE WS-EDCOMP-CLUB(DETAIL-SUB) TO LD-STC-CLUB(DETAIL-SUB).
061700
061800     MOVE SPACES TO WS-MARKED-UPPER.
061900     MOVE WS-EDCOMP-MARKED(DETAIL-SUB) TO WS-MARKED-UPPER(1:1).
062000     INSPECT WS-MARKED-UPPER
062100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
062200              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
062300     IF WS-MARKED-UPPER(1:1) = "1" OR "T" OR "Y"
062400         MOVE "Y" TO LD-STC-MARKED(DETAIL-SUB)
062500     ELSE
062600         MOVE "N" TO LD-STC-MARKED(DETAIL-SUB).
062700
062800 313-CLEAR-SCORES-AND-TIMES.
062900     PERFORM 314-CLEAR-ONE-ROUTE-ROW
063000             VARYING WS-BOXT-SR-IX FROM 1 BY 1
063100             UNTIL WS-BOXT-SR-IX > 20.
063200
063300 314-CLEAR-ONE-ROUTE-ROW.
063400     MOVE 999.9   TO LD-STS-ROUTE(DETAIL-SUB, WS-BOXT-SR-IX).
063500     MOVE 9999.99 TO LD-STT-ROUTE(DETAIL-SUB, WS-BOXT-SR-IX).
063600
063700 315-APPLY-START-TIMER.
063800     MOVE "315-APPLY-START-TIMER" TO PARA-NAME.
063900     MOVE "Y" TO LD-ST-STARTED.
064000     MOVE "RUNNING" TO LD-ST-TIMER-STATE.
064100     MOVE 9999.99 TO LD-ST-LAST-REG-TIME, LD-ST-REMAINING.
064200 315-EXIT.
064300     EXIT.
064400
064500 320-APPLY-STOP-TIMER.
064600     MOVE "320-APPLY-STOP-TIMER" TO PARA-NAME.
064700     MOVE "N" TO LD-ST-STARTED.
064800     MOVE "PAUSED" TO LD-ST-TIMER-STATE.
064900 320-EXIT.
065000     EXIT.
065100
065200 325-APPLY-RESUME-TIMER.
065300     MOVE "325-APPLY-RESUME-TIMER" TO PARA-NAME.
065400     MOVE "Y" TO LD-ST-STARTED.
065500     MOVE "RUNNING" TO LD-ST-TIMER-STATE.
065600     MOVE 9999.99 TO LD-ST-LAST-REG-TIME.
065700 325-EXIT.
065800     EXIT.
065900
066000 330-APPLY-PROGRESS-UPDATE.
066100     MOVE "330-APPLY-PROGRESS-UPDATE" TO PARA-NAME.
066200     MOVE LD-ST-HOLD-COUNT   TO WS-HC-CURRENT.
066300     MOVE LD-CMD-DELTA       TO WS-HC-DELTA.
066400     MOVE LD-ST-HOLDS-COUNT  TO WS-HC-MAX-HOLDS.
066500     IF LD-CMD-DELTA = 0
066600         MOVE "N" TO WS-HC-DELTA-PRESENT
066700     ELSE
066800         MOVE "Y" TO WS-HC-DELTA-PRESENT.
066900
067000     CALL "HOLDCALC" USING WS-HOLDCALC-REC, WS-HC-RETURN-CD.
067100     MOVE WS-HC-NEW-HOLD TO LD-ST-HOLD-COUNT.
067200 330-EXIT.
067300     EXIT.
067400
067500 335-APPLY-REGISTER-TIME.
067600     MOVE "335-APPLY-REGISTER-TIME" TO PARA-NAME.
067700     IF LD-CMD-REG-TIME NOT = 9999.99
067800         MOVE LD-CMD-REG-TIME TO LD-ST-LAST-REG-TIME.
067900 335-EXIT.
068000     EXIT.
068100
068200 340-APPLY-TIMER-SYNC.
068300     MOVE "340-APPLY-TIMER-SYNC" TO PARA-NAME.
068400     MOVE LD-CMD-REMAINING TO LD-ST-REMAINING.
068500 340-EXIT.
068600     EXIT.
068700
068800 345-APPLY-SUBMIT-SCORE.
068900     MOVE "345-APPLY-SUBMIT-SCORE" TO PARA-NAME.
069000     MOVE "N" TO WS-RESOLVED-SW.
069100     MOVE SPACES TO WS-RESOLVED-NAME.
069200
069300     PERFORM 341-RESOLVE-COMPETITOR THRU 341-EXIT.
070400
070500     IF NOT WS-NAME-RESOLVED
070600         MOVE "invalid_competitor" TO REJ-REASON-KIND
070700         MOVE "N" TO VALID-RECORD
070800         GO TO 345-EXIT.
070900
071000     MOVE "N" TO WS-EFFECTIVE-TIME-PRESENT.
071100     MOVE 9999.99 TO WS-EFFECTIVE-TIME.
071200     IF LD-CMD-REG-TIME NOT = 9999.99
071300         MOVE LD-CMD-REG-TIME TO WS-EFFECTIVE-TIME
071400         MOVE "Y" TO WS-EFFECTIVE-TIME-PRESENT
071500     ELSE
071600         IF LD-ST-LAST-REG-TIME NOT = 9999.99
071700             MOVE LD-ST-LAST-REG-TIME TO WS-EFFECTIVE-TIME
071800             MOVE "Y" TO WS-EFFECTIVE-TIME-PRESENT.
071900
072000     MOVE LD-ST-ROUTE-INDEX TO WS-ROUTE-SLOT.
072100     IF WS-ROUTE-SLOT < 1
072200         MOVE 1 TO WS-ROUTE-SLOT.
072300
072400     PERFORM 346-FIND-COMPETITOR-BY-NAME THRU 346-EXIT.
072500     IF WS-NAME-RESOLVED
072600         MOVE LD-CMD-SCORE
072700             TO LD-STS-ROUTE(DETAIL-SUB, WS-ROUTE-SLOT)
072800         IF WS-HAS-EFFECTIVE-TIME
072900             MOVE WS-EFFECTIVE-TIME
073000                 TO LD-STT-ROUTE(DETAIL-SUB, WS-ROUTE-SLOT).
073100
073200     MOVE "N" TO LD-ST-STARTED.
073300     MOVE "IDLE" TO LD-ST-TIMER-STATE.
073400     MOVE 0 TO LD-ST-HOLD-COUNT.
073500     MOVE 9999.99 TO LD-ST-REMAINING.
073600     MOVE WS-EFFECTIVE-TIME TO LD-ST-LAST-REG-TIME.
073700
073800     MOVE "N" TO WS-SUBMIT-IS-CURRENT.
073900     IF LD-ST-CURRENT-CLIMBER = WS-RESOLVED-NAME
074000       AND WS-RESOLVED-NAME NOT = SPACES
074100         MOVE "Y" TO WS-SUBMIT-IS-CURRENT.
074200
074300     PERFORM 347-MARK-SUBMITTED-COMPETITOR THRU 347-EXIT.
074400
074500     IF WS-SUBMIT-WAS-CURRENT
074600         PERFORM 348-ADVANCE-CURRENT-CLIMBER THRU 348-EXIT.
074700     PERFORM 349-ADVANCE-PREPARING-CLIMBER THRU 349-EXIT.
074800 345-EXIT.
074900     EXIT.
075000
075100 341-RESOLVE-COMPETITOR.
075200     IF LD-CMD-COMP-IDX = -1
075300         GO TO 343-RESOLVE-BY-NAME.
075400     IF LD-CMD-COMP-IDX < 0 OR LD-CMD-COMP-IDX >= LD-ST-COMP-COUNT
075500         GO TO 341-EXIT.
075600     SET DETAIL-SUB TO LD-CMD-COMP-IDX.
075700     ADD 1 TO DETAIL-SUB.
075800     IF LD-STC-NAME(DETAIL-SUB) = SPACES
075900         GO TO 341-EXIT.
076000     MOVE LD-STC-NAME(DETAIL-SUB) TO WS-RESOLVED-NAME.
076100     MOVE "Y" TO WS-RESOLVED-SW.
076200     GO TO 341-EXIT.
076300
076400 343-RESOLVE-BY-NAME.
076500     IF LD-CMD-COMPETITOR = SPACES
076600         GO TO 341-EXIT.
076700     MOVE LD-CMD-COMPETITOR TO WS-RESOLVED-NAME.
076800     MOVE "Y" TO WS-RESOLVED-SW.
076900
077000 341-EXIT.
077100     EXIT.
077200
077300 346-FIND-COMPETITOR-BY-NAME.
077400     MOVE "N" TO WS-FOUND-SW.
077500     IF LD-ST-COMP-COUNT > 0
077600         SET LD-COMP-IX TO 1
077700         SEARCH LD-ST-COMPETITORS
077800             AT END
077900                 MOVE "N" TO WS-FOUND-SW
078000             WHEN LD-STC-NAME(LD-COMP-IX) = WS-RESOLVED-NAME
078100                 MOVE "Y" TO WS-FOUND-SW
078200                 SET DETAIL-SUB TO LD-COMP-IX.
078300 346-EXIT.
078400     EXIT.
078500
078600 347-MARK-SUBMITTED-COMPETITOR.
078700     IF WS-NAME-RESOLVED
078800         MOVE "Y" TO LD-STC-MARKED(DETAIL-SUB).
078900 347-EXIT.
079000     EXIT.
079100
079200 348-ADVANCE-CURRENT-CLIMBER.
079300     MOVE SPACES TO LD-ST-CURRENT-CLIMBER.
079400     IF LD-ST-COMP-COUNT > DETAIL-SUB
079500         PERFORM 351-NEXT-UNMARKED-AFTER
079600                 VARYING WS-NEXT-IX FROM DETAIL-SUB BY 1
079700                 UNTIL WS-NEXT-IX >= LD-ST-COMP-COUNT
079800                 OR LD-ST-CURRENT-CLIMBER NOT = SPACES.
079900 348-EXIT.
080000     EXIT.
080100
080200 349-ADVANCE-PREPARING-CLIMBER.
080300     MOVE SPACES TO LD-ST-PREPARING-CLIMBER.
080400     IF LD-ST-CURRENT-CLIMBER = SPACES
080500         GO TO 349-EXIT.
080600     PERFORM 352-FIND-CURRENT-POSITION THRU 352-EXIT.
080700     IF WS-NAME-RESOLVED AND LD-ST-COMP-COUNT > DETAIL-SUB
080800         PERFORM 353-NEXT-UNMARKED-PREP
080900                 VARYING WS-NEXT-IX FROM DETAIL-SUB BY 1
081000                 UNTIL WS-NEXT-IX >= LD-ST-COMP-COUNT
081100                 OR LD-ST-PREPARING-CLIMBER NOT = SPACES.
081200 349-EXIT.
081300     EXIT.
081400
081500 351-NEXT-UNMARKED-AFTER.
081600     IF NOT LD-STC-IS-MARKED(WS-NEXT-IX + 1)
081700         MOVE LD-STC-NAME(WS-NEXT-IX + 1) TO LD-ST-CURRENT-CLIMBER.
081800
081900 352-FIND-CURRENT-POSITION.
082100     MOVE "N" TO WS-FOUND-SW.
082200     IF LD-ST-COMP-COUNT > 0
082300         SET LD-COMP-IX TO 1
082400         SEARCH LD-ST-COMPETITORS
082500             AT END
082600                 MOVE "N" TO WS-FOUND-SW
082700             WHEN LD-STC-NAME(LD-COMP-IX) = LD-ST-CURRENT-CLIMBER
082800                 MOVE "Y" TO WS-FOUND-SW
082900                 SET DETAIL-SUB TO LD-COMP-IX.
083000 352-EXIT.
083100     EXIT.
083200
083300 353-NEXT-UNMARKED-PREP.
083400     IF NOT LD-STC-IS-MARKED(WS-NEXT-IX + 1)
083500         MOVE LD-STC-NAME(WS-NEXT-IX + 1) TO LD-ST-PREPARING-CLIMBER.
083600
083700 350-APPLY-SET-TIME-CRIT.
083800     MOVE "350-APPLY-SET-TIME-CRIT" TO PARA-NAME.
083900     IF LD-CMD-TIME-CRIT NOT = SPACE
084000         MOVE LD-CMD-TIME-CRIT TO LD-ST-TIME-CRITERION.
084100 350-EXIT.
084200     EXIT.
084300
084400 355-APPLY-RESET-BOX.
084500     MOVE "355-APPLY-RESET-BOX" TO PARA-NAME.
084600*    BOX VERSION IS LEFT ALONE - RESET-BOX DOES NOT BUMP OR
084700*    OVERWRITE IT (SEE BUSINESS RULES).  380 DEFAULTS EVERYTHING
084800*    ELSE.
084900     PERFORM 380-SET-DEFAULT-STATE THRU 380-EXIT.
085000     MOVE "RESET-SESSION-TOKEN---------------XX"
085100          TO LD-ST-SESSION-ID.
085200 355-EXIT.
085300     EXIT.
085400
085500 360-READ-COMPETITOR-DETAILS.
085600     MOVE "360-READ-COMPETITOR-DETAILS" TO PARA-NAME.
085700     PERFORM 362-READ-ONE-DETAIL
085800             VARYING DETAIL-SUB FROM 1 BY 1
085900             UNTIL DETAIL-SUB > LD-CMD-COMP-COUNT.
086000 360-EXIT.
086100     EXIT.
086200
086300 362-READ-ONE-DETAIL.
086400     READ CMDGOOD INTO LD-COMPETITOR-RECORD
086500         AT END
086600         MOVE "N" TO MORE-DATA-SW.
086700     MOVE LD-COMP-NAME   TO WS-EDCOMP-NAME(DETAIL-SUB).
086800     MOVE LD-COMP-CLUB   TO WS-EDCOMP-CLUB(DETAIL-SUB).
086900     MOVE LD-COMP-MARKED TO WS-EDCOMP-MARKED(DETAIL-SUB).
087000
087100 380-SET-DEFAULT-STATE.
087200     MOVE "380-SET-DEFAULT-STATE" TO PARA-NAME.
087300     MOVE "N" TO LD-ST-INITIATED.
087400     MOVE SPACES TO LD-ST-CATEGORIE.
087500     MOVE 1 TO LD-ST-ROUTE-INDEX, LD-ST-ROUTES-COUNT.
087600     MOVE 0 TO LD-ST-HOLDS-COUNT.
087700     MOVE "IDLE" TO LD-ST-TIMER-STATE.
087800     MOVE SPACES TO LD-ST-TIMER-PRESET.
087900     MOVE 0 TO LD-ST-TIMER-PRESET-SEC.
088000     MOVE 9999.99 TO LD-ST-REMAINING, LD-ST-LAST-REG-TIME.
088100     MOVE "N" TO LD-ST-STARTED.
088200     MOVE 0 TO LD-ST-HOLD-COUNT.
088300     MOVE SPACES TO LD-ST-CURRENT-CLIMBER, LD-ST-PREPARING-CLIMBER.
088400     MOVE "N" TO LD-ST-TIME-CRITERION.
088500     MOVE 0 TO LD-ST-COMP-COUNT.
088600     PERFORM 313-CLEAR-SCORES-AND-TIMES
088700             VARYING DETAIL-SUB FROM 1 BY 1
088800             UNTIL DETAIL-SUB > 500.
088900 380-EXIT.
089000     EXIT.
089100
089200 500-PARSE-TIMER-PRESET.
089300*    LENIENT MM:SS PARSE - BLANK OR MALFORMED YIELDS NO PRESET
089400*    SECONDS RATHER THAN REJECTING (THE STRICT FORMAT CHECK
089500*    ALREADY RAN IN CMDEDIT).
089600     MOVE 0 TO LD-ST-TIMER-PRESET-SEC.
089700     IF LD-ST-TIMER-PRESET(3:1) NOT = ":"
089800         GO TO 500-EXIT.
089900     IF LD-ST-TIMER-PRESET(1:2) IS NOT NUMERIC
090000       OR LD-ST-TIMER-PRESET(4:2) IS NOT NUMERIC
090100         GO TO 500-EXIT.
090200     MOVE LD-ST-TIMER-PRESET(1:2) TO WS-MINS-PART.
090300     MOVE LD-ST-TIMER-PRESET(4:2) TO WS-SECS-PART.
090400     COMPUTE LD-ST-TIMER-PRESET-SEC =
090500         WS-MINS-PART * 60 + WS-SECS-PART.
090600 500-EXIT.
090700     EXIT.
090800
090900 700-WRITE-AUDIT-LINE.
091000     MOVE "700-WRITE-AUDIT-LINE" TO PARA-NAME.
091100     MOVE LD-CMD-TYPE      TO AUD-CMD-TYPE.
091200     MOVE LD-ST-BOX-ID     TO AUD-BOX-ID.
091300     MOVE LD-ST-BOX-VERSION TO AUD-BOX-VERSION.
091400     MOVE LD-ST-TIMER-STATE TO AUD-TIMER-STATE.
091500     MOVE LD-ST-HOLD-COUNT TO AUD-HOLD-COUNT.
091600     MOVE LD-ST-CURRENT-CLIMBER TO AUD-CUR-CLIMBER.
091700     WRITE AUDITFIL-REC FROM WS-AUDIT-REC.
091800 700-EXIT.
091900     EXIT.
092000
092100 710-WRITE-GUARD-REJECT.
092200     MOVE "710-WRITE-GUARD-REJECT" TO PARA-NAME.
092300     MOVE LD-CMD-TYPE   TO REJ-CMD-TYPE.
092400     MOVE LD-CMD-BOX-ID TO REJ-BOX-ID.
092500     WRITE REJFIL2-REC FROM WS-REJECT-REC.
092600 710-EXIT.
092700     EXIT.
092800
092900 900-READ-CMDGOOD.
093000     MOVE "900-READ-CMDGOOD" TO PARA-NAME.
093100     READ CMDGOOD INTO LD-COMMAND-RECORD
093200         AT END
093300         MOVE "N" TO MORE-DATA-SW
093400         GO TO 900-EXIT.
093500     ADD +1 TO COMMANDS-READ.
093600 900-EXIT.
093700     EXIT.
093800
093900 900-CLEANUP.
094000     MOVE "900-CLEANUP" TO PARA-NAME.
094100     PERFORM 950-WRITE-BOX-CARRY
094200             VARYING WS-BOX-IX FROM 1 BY 1
094300             UNTIL WS-BOX-IX > WS-BOX-COUNT.
094400     CLOSE CMDGOOD, BOXOUT, AUDITFIL, REJFIL2, SYSOUT.
094500     DISPLAY "** COMMANDS READ **".
094600     DISPLAY COMMANDS-READ.
094700     DISPLAY "** COMMANDS APPLIED **".
094800     DISPLAY COMMANDS-APPLIED.
094900     DISPLAY "** COMMANDS REJECTED BY GUARD **".
095000     DISPLAY COMMANDS-REJECTED.
095100     DISPLAY "** BOXES CARRIED FORWARD **".
095200     DISPLAY WS-BOX-COUNT.
095300     DISPLAY "******** NORMAL END OF JOB CMDUPDT ********".
095400 909-EXIT.
095500     EXIT.
095600
095700 950-WRITE-BOX-CARRY.
095800     MOVE WS-BOXT-BOX-ID(WS-BOX-IX)      TO LD-ST-BOX-ID.
095900     MOVE WS-BOXT-SESSION-ID(WS-BOX-IX)  TO LD-ST-SESSION-ID.
096000     MOVE WS-BOXT-BOX-VERSION(WS-BOX-IX) TO LD-ST-BOX-VERSION.
096100     MOVE WS-BOXT-INITIATED(WS-BOX-IX)   TO LD-ST-INITIATED.
096200     MOVE WS-BOXT-CATEGORIE(WS-BOX-IX)   TO LD-ST-CATEGORIE.
096300     MOVE WS-BOXT-ROUTE-INDEX(WS-BOX-IX) TO LD-ST-ROUTE-INDEX.
096400     MOVE WS-BOXT-ROUTES-COUNT(WS-BOX-IX) TO LD-ST-ROUTES-COUNT.
096500     MOVE WS-BOXT-HOLDS-COUNT(WS-BOX-IX) TO LD-ST-HOLDS-COUNT.
096600     MOVE WS-BOXT-TIMER-STATE(WS-BOX-IX) TO LD-ST-TIMER-STATE.
096700     MOVE WS-BOXT-TIMER-PRESET(WS-BOX-IX) TO LD-ST-TIMER-PRESET.
096800     MOVE WS-BOXT-TIMER-PSEC(WS-BOX-IX)  TO LD-ST-TIMER-PRESET-SEC.
096900     MOVE WS-BOXT-REMAINING(WS-BOX-IX)   TO LD-ST-REMAINING.
097000     MOVE WS-BOXT-STARTED(WS-BOX-IX)     TO LD-ST-STARTED.
097100     MOVE WS-BOXT-HOLD-COUNT(WS-BOX-IX)  TO LD-ST-HOLD-COUNT.
097200     MOVE WS-BOXT-CUR-CLIMBER(WS-BOX-IX) TO LD-ST-CURRENT-CLIMBER.
097300     MOVE WS-BOXT-PREP-CLIMBER(WS-BOX-IX)
097400                                TO LD-ST-PREPARING-CLIMBER.
097500     MOVE WS-BOXT-LAST-REG-TIME(WS-BOX-IX)
097600                                TO LD-ST-LAST-REG-TIME.
097700     MOVE WS-BOXT-TIME-CRIT(WS-BOX-IX)   TO LD-ST-TIME-CRITERION.
097800     MOVE WS-BOXT-COMP-COUNT(WS-BOX-IX)  TO LD-ST-COMP-COUNT.
097900     PERFORM 957-COPY-COMPETITORS-CARRY
098000             VARYING DETAIL-SUB FROM 1 BY 1
098100             UNTIL DETAIL-SUB > LD-ST-COMP-COUNT.
098200     WRITE BOXOUT-REC FROM LD-BOX-ENTRY.
098300
098400 957-COPY-COMPETITORS-CARRY.
098500     MOVE WS-BOXT-C-NAME(WS-BOX-IX, DETAIL-SUB)
098600         TO LD-STC-NAME(DETAIL-SUB).
098700     MOVE WS-BOXT-C-CLUB(WS-BOX-IX, DETAIL-SUB)
098800         TO LD-STC-CLUB(DETAIL-SUB).
098900     MOVE WS-BOXT-C-MARKED(WS-BOX-IX, DETAIL-SUB)
099000         TO LD-STC-MARKED(DETAIL-SUB).
099100     PERFORM 958-COPY-ROUTES-CARRY
099200             VARYING WS-BOXT-SR-IX FROM 1 BY 1
099300             UNTIL WS-BOXT-SR-IX > 20.
099400
099500 958-COPY-ROUTES-CARRY.
099600     MOVE WS-BOXT-S-ROUTE(WS-BOX-IX, DETAIL-SUB, WS-BOXT-SR-IX)
099700         TO LD-STS-ROUTE(DETAIL-SUB, WS-BOXT-SR-IX).
099800     MOVE WS-BOXT-T-ROUTE(WS-BOX-IX, DETAIL-SUB, WS-BOXT-SR-IX)
099900         TO LD-STT-ROUTE(DETAIL-SUB, WS-BOXT-SR-IX).

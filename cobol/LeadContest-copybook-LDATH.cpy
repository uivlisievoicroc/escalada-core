000100******************************************************************
000200*    LDATH  --  FINALIST PERFORMANCE RECORD (RESFILE)             *
000300*    ONE PER FINALIST WITH A ROUTE PERFORMANCE TO RANK.           *
000400******************************************************************
000500 01  LD-ATHLETE-RECORD.
000600     05  LD-AR-ATHLETE-ID        PIC X(8).
000700     05  LD-AR-NAME              PIC X(30).
000800     05  LD-AR-TOPPED            PIC X(1).
000900         88  LD-AR-IS-TOPPED       VALUE "Y".
001000     05  LD-AR-HOLD              PIC 9(3).
001100     05  LD-AR-PLUS              PIC X(1).
001200         88  LD-AR-IS-PLUS         VALUE "Y".
001300     05  LD-AR-TIME              PIC 9(4)V99.
001400     05  FILLER                  PIC X(20).
001500
001600******************************************************************
001700*    LD-ATHLETE-TABLE  --  WORKING SORT/RANK ENTRY (RANKSORT).    *
001800*    HOLDS THE INPUT PERFORMANCE PLUS THE ASSIGNED RANK, TIE-     *
001900*    BREAK BADGES AND SCORE HINT COMPUTED DURING RESOLUTION.      *
002000******************************************************************
002100 01  LD-ATHLETE-WORK-TABLE.
002200     05  LD-AW-ENTRY             OCCURS 100 TIMES
002300                                 INDEXED BY LD-AW-IX.
002400         10  LD-AW-ATHLETE-ID        PIC X(8).
002500         10  LD-AW-NAME              PIC X(30).
002600         10  LD-AW-TOPPED            PIC X(1).
002700         10  LD-AW-HOLD              PIC 9(3).
002800         10  LD-AW-PLUS              PIC X(1).
002900         10  LD-AW-TIME              PIC 9(4)V99 COMP-3.
003000         10  LD-AW-HAS-TIME          PIC X(1).
003100             88  LD-AW-TIME-KNOWN      VALUE "Y".
003200         10  LD-AW-RANK              PIC 9(3).
003300         10  LD-AW-TB-PREV           PIC X(1).
003400         10  LD-AW-TB-TIME           PIC X(1).
003500         10  LD-AW-SCORE-HINT        PIC 9(3)V9 COMP-3.
003600         10  LD-AW-PLUS-EFF          PIC X(1).
003700             88  LD-AW-PLUS-EFFECTIVE  VALUE "Y".

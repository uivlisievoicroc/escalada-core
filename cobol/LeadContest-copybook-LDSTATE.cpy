000100******************************************************************
000200*    LDSTATE  --  CONTEST-BOX STATE WORKING ENTRY                 *
000300*    ONE LD-BOX-ENTRY PER SCORING BOX.  CMDUPDT KEEPS THESE IN    *
000400*    THE IN-MEMORY LD-BOX-STATE-TABLE (SEARCHED BY LD-ST-BOX-ID   *
000500*    -- SEE 150-FIND-BOX-ENTRY) AND CARRIES THE TABLE FORWARD     *
000600*    BETWEEN RUNS ON THE BOXCARRY FILE, ONE LINE PER BOX.         *
000700*    NO INDEXED/VSAM FILE IS USED FOR BOX STATE.                  *
000800******************************************************************
000900 01  LD-BOX-ENTRY.
001000     05  LD-ST-BOX-ID            PIC S9(4).
001100     05  LD-ST-SESSION-ID        PIC X(36).
001200     05  LD-ST-BOX-VERSION       PIC 9(5).
001300     05  LD-ST-INITIATED         PIC X(1).
001400         88  LD-ST-IS-INITIATED    VALUE "Y".
001500     05  LD-ST-CATEGORIE         PIC X(30).
001600     05  LD-ST-ROUTE-INDEX       PIC 9(3).
001700     05  LD-ST-ROUTES-COUNT      PIC 9(3).
001800     05  LD-ST-HOLDS-COUNT       PIC 9(3).
001900     05  LD-ST-TIMER-STATE       PIC X(7).
002000         88  LD-ST-TIMER-IDLE      VALUE "IDLE".
002100         88  LD-ST-TIMER-RUNNING   VALUE "RUNNING".
002200         88  LD-ST-TIMER-PAUSED    VALUE "PAUSED".
002300     05  LD-ST-TIMER-PRESET      PIC X(5).
002400     05  LD-ST-TIMER-PRESET-R    REDEFINES LD-ST-TIMER-PRESET.
002500         10  LD-ST-PRESET-MIN        PIC X(2).
002600         10  LD-ST-PRESET-COLON      PIC X(1).
002700         10  LD-ST-PRESET-SEC        PIC X(2).
002800     05  LD-ST-TIMER-PRESET-SEC  PIC 9(4).
002900     05  LD-ST-REMAINING         PIC 9(4)V99 COMP-3.
003000     05  LD-ST-STARTED           PIC X(1).
003100         88  LD-ST-IS-STARTED      VALUE "Y".
003200     05  LD-ST-HOLD-COUNT        PIC 9(3)V9 COMP-3.
003300     05  LD-ST-CURRENT-CLIMBER   PIC X(30).
003400     05  LD-ST-PREPARING-CLIMBER PIC X(30).
003500     05  LD-ST-LAST-REG-TIME     PIC 9(4)V99 COMP-3.
003600     05  LD-ST-TIME-CRITERION    PIC X(1).
003700         88  LD-ST-TIME-CRIT-ON    VALUE "Y".
003800     05  LD-ST-COMP-COUNT        PIC 9(3) COMP.
003900     05  LD-ST-COMPETITORS       OCCURS 500 TIMES
004000                                 INDEXED BY LD-COMP-IX.
004100         10  LD-STC-NAME             PIC X(30).
004200         10  LD-STC-CLUB             PIC X(30).
004300         10  LD-STC-MARKED           PIC X(1).
004400             88  LD-STC-IS-MARKED       VALUE "Y".
004500     05  LD-ST-SCORES            OCCURS 500 TIMES
004600                                 INDEXED BY LD-SCORE-COMP-IX.
004700         10  LD-STS-ROUTE        OCCURS 20 TIMES
004800                                 INDEXED BY LD-SCORE-RTE-IX
004900                                 PIC 9(3)V9 COMP-3.
005000     05  LD-ST-TIMES             OCCURS 500 TIMES
005100                                 INDEXED BY LD-TIME-COMP-IX.
005200         10  LD-STT-ROUTE        OCCURS 20 TIMES
005300                                 INDEXED BY LD-TIME-RTE-IX
005400                                 PIC 9(4)V99 COMP-3.
005500
005600******************************************************************
005700*    TABLE-SIZE CONSTANTS -- KEEP IN SYNC WITH LDSTATE OCCURS     *
005800*    CLAUSES ABOVE.  MAX-ROUTES IS OUR OWN CEILING (THE COMMAND   *
005900*    LAYOUT ALLOWS UP TO 999 ROUTES BUT NO REAL CONTEST RUNS      *
006000*    THAT MANY) -- RAISE IT HERE IF A METER EVER NEEDS MORE.      *
006100******************************************************************
006200 01  LD-STATE-CONSTANTS.
006300     05  LD-MAX-COMPETITORS      PIC 9(3) COMP VALUE 500.
006400     05  LD-MAX-ROUTES           PIC 9(2) COMP VALUE 20.
006500     05  LD-MAX-BOXES            PIC 9(3) COMP VALUE 200.
006600     05  LD-SENTINEL-SCORE       PIC 9(3)V9 COMP-3 VALUE 999.9.
006700     05  LD-SENTINEL-TIME        PIC 9(4)V99 COMP-3 VALUE 9999.99.

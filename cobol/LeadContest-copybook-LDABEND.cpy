000100******************************************************************
000200*    LDABEND  --  ABEND / DIAGNOSTIC RECORD                       *
000300*    WRITTEN TO SYSOUT AHEAD OF A DIVIDE-BY-ZERO ABEND WHENEVER   *
000400*    A JOB STEP HITS A CONDITION IT CANNOT RECOVER FROM.          *
000500*    (ADAPTED FROM THE SHOP'S GENERAL ABENDREC MEMBER.)           *
000600******************************************************************
001000 01  LD-ABEND-REC.
001100     05  ABEND-PROGRAM-ID        PIC X(8).
001200     05  PARA-NAME               PIC X(30).
001300     05  ABEND-REASON            PIC X(60).
001400     05  EXPECTED-VAL            PIC X(10).
001500     05  ACTUAL-VAL              PIC X(10).
001600     05  ZERO-VAL                PIC S9(1) COMP VALUE ZERO.
001700     05  ONE-VAL                 PIC S9(1) COMP VALUE 1.
001800     05  FILLER                  PIC X(15).
